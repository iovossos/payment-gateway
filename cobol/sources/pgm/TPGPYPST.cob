000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TPGPYPST.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   CARD & REMIT PROCESSING - HEAD OFFICE.
000700       DATE-WRITTEN.   03 MAY 1989.
000800       DATE-COMPILED.  03 MAY 1989.
000900       SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
001000      *                UNAUTHORISED DISCLOSURE IS PROHIBITED.
001100      *
001200      *DESCRIPTION :  BATCH DRIVER FOR THE CARD & REMIT GATEWAY STP
001300      *               BUILD.  READS THE PAYMENT-REQUEST-FILE TOP TO
001400      *               BOTTOM, VALIDATES EACH REQUEST, CALLS
001500      *               TPGVFRSC TO DERIVE A FRAUD SCORE, BLOCKS OR
001600      *               POSTS THE PAYMENT, AND UPDATES THE PAYMENT
001700      *               AND TRANSACTION MASTER FILES.  USER-FILE AND
001800      *               PAYMENT-FILE ARE SEQUENTIAL - THIS BUILD HAS
001900      *               NO ISAM SUPPORT, SO BOTH ARE LOADED INTO
002000      *               WORKING-STORAGE TABLES AND SEARCHED IN
002100      *               MEMORY FOR THE LIFE OF THE RUN.
002200      *
002300      *================================================================
002400      * HISTORY OF MODIFICATION:
002500      *================================================================
002600      *  MPIDCK - DCKABINGUE 15/08/1991 - BRANCH AUTOMATION PHASE 2
002700      *                                 - ORIGINAL STP POSTING DRIVER
002800      *                                   SPLIT OUT OF THE OVERNIGHT
002900      *                                   SETTLEMENT JOB STREAM.
003000      *----------------------------------------------------------------*
003100      *  ACNRJR - 30/11/1998 - Y2K REMEDIATION
003200      *                      - WK-C-TODAY WIDENED TO 4-DIGIT CENTURY,
003300      *                        ALL DATE STAMPS NOW CCYY-MM-DD BASED.
003400      *----------------------------------------------------------------*
003500      *  TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832
003600      *                      CARD & REMIT GATEWAY STP BUILD
003700      *                    - DRIVER REWRITTEN TO POST THROUGH THE
003800      *                      NEW FRAUD-SCORED GATEWAY FLOW - USER
003900      *                      AND PAYMENT MASTERS NOW LOADED INTO
004000      *                      WORKING-STORAGE TABLES, TPGVFRSC CALL
004100      *                      ADDED, FRAUD-ALERT AND NOTIFICATION
004200      *                      OUTPUT FILES ADDED.
004300      *----------------------------------------------------------------*
004400      *  TPG044 - ACNRJR  - 02/02/2003 - e-Req 12004
004500      *                    - DUPLICATE MERCHANT-REFERENCE CHECK ADDED
004600      *                      AHEAD OF FRAUD SCORING.
004700      *----------------------------------------------------------------*
004800      *  TPG068 - TMPJAE  - 09/09/2009 - e-Req 48801
004900      *                    - GATEWAY-TRANSACTION-ID NOW GENERATED
005000      *                      LOCALLY ("TXN-" PLUS 8 HEX DIGITS)
005100      *                      RATHER THAN PULLED FROM THE OLD ATM
005200      *                      SWITCH SEQUENCE FILE, WHICH IS BEING
005300      *                      DECOMMISSIONED.
005400      *----------------------------------------------------------------*
005500      *  TPG088 - DESMOND LIM - 03/03/2015 - e-Req 61004
005600      *                    - END OF RUN TOTALS NOW DISPLAYED TO
005700      *                      MATCH THE REVISED FRAUD POLICY MANUAL
005800      *                      REPORTING REQUIREMENTS.
005900      *----------------------------------------------------------------*
006000      *  TPG098 - ACNRJR  - 19/02/2016 - e-Req 61513
006100      *                    - CORRECTED LEDGER POSTING TO USE THE
006200      *                      GATEWAY'S OWN EVENT CODES "PAYMENT"/
006300      *                      "SUCCESS" IN TRX-TRANSACTION-TYPE AND
006400      *                      TRX-STATUS - PRIOR RELEASE HAD CARRIED
006500      *                      OVER THE OLD BRANCH-TELLER "CHARGE"/
006600      *                      "COMPLETED" CODES IN ERROR (SEE ALSO
006700      *                      TPGTRXF COPYBOOK e-Req 61512).
006800      *                    - DUPLICATE MERCHANT REFERENCE CHECK NO
006900      *                      LONGER FIRES WHEN REQ-MERCHANT-REF IS
007000      *                      BLANK - THE FIELD IS OPTIONAL PER THE
007100      *                      FRAUD POLICY MANUAL AND MULTIPLE BLANK
007200      *                      REFERENCES ARE NOT DUPLICATES OF EACH
007300      *                      OTHER.
007400      *                    - FREQUENCY RISK HOUR/DAY COUNTS NOW USE
007500      *                      A TRUE TRAILING WINDOW ENDING AT THE
007600      *                      RUN TIMESTAMP RATHER THAN SAME-
007700      *                      CALENDAR-DAY / SAME-CLOCK-HOUR
007800      *                      BUCKETING.
007900      *----------------------------------------------------------------*
008000*  TPG101 - ACNRJR  - 22/02/2016 - e-Req 61520
008100*                    - FRAUD ALERT RECORD NOW CARRIES THE
008200*                      REQUESTED PAYMENT METHOD - MISSING FROM
008300*                      THE ORIGINAL TPGFRAL LAYOUT.
008400*----------------------------------------------------------------*
008500       EJECT
008600      **********************
008700       ENVIRONMENT DIVISION.
008800      **********************
008900       CONFIGURATION SECTION.
009000       SOURCE-COMPUTER.  IBM-AS400.
009100       OBJECT-COMPUTER.  IBM-AS400.
009200       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
009300                         UPSI-0 IS UPSI-SWITCH-0
009400                           ON  STATUS IS U0-ON
009500                           OFF STATUS IS U0-OFF.
009600
009700       INPUT-OUTPUT SECTION.
009800       FILE-CONTROL.
009900           SELECT USER-FILE ASSIGN TO DATABASE-TPGUSRF
010000                  ORGANIZATION      IS SEQUENTIAL
010100                  FILE STATUS       IS WK-C-FILE-STATUS.
010200           SELECT PAYMENT-FILE ASSIGN TO DATABASE-TPGPYMF
010300                  ORGANIZATION      IS SEQUENTIAL
010400                  FILE STATUS       IS WK-C-FILE-STATUS.
010500           SELECT TRANSACTION-FILE ASSIGN TO DATABASE-TPGTRXF
010600                  ORGANIZATION      IS SEQUENTIAL
010700                  FILE STATUS       IS WK-C-FILE-STATUS.
010800           SELECT PAYMENT-REQUEST-FILE ASSIGN TO DATABASE-TPGPYRQ
010900                  ORGANIZATION      IS LINE SEQUENTIAL
011000                  FILE STATUS       IS WK-C-FILE-STATUS.
011100           SELECT FRAUD-ALERT-FILE ASSIGN TO DATABASE-TPGFRAL
011200                  ORGANIZATION      IS SEQUENTIAL
011300                  FILE STATUS       IS WK-C-FILE-STATUS.
011400           SELECT NOTIFICATION-FILE ASSIGN TO DATABASE-TPGNOTF
011500                  ORGANIZATION      IS SEQUENTIAL
011600                  FILE STATUS       IS WK-C-FILE-STATUS.
011700          SELECT RUN-COUNTS-FILE ASSIGN TO DATABASE-TPGRCNT
011800                 ORGANIZATION      IS SEQUENTIAL
011900                 FILE STATUS       IS WK-C-FILE-STATUS.
012000
012100       EJECT
012200      ***************
012300       DATA DIVISION.
012400      ***************
012500       FILE SECTION.
012600      **************
012700       FD  USER-FILE
012800           LABEL RECORDS ARE OMITTED
012900           DATA RECORD IS TPGUSRF-REC.
013000           COPY TPGUSRF.
013100
013200       FD  PAYMENT-FILE
013300           LABEL RECORDS ARE OMITTED
013400           DATA RECORD IS TPGPYMF-REC.
013500           COPY TPGPYMF.
013600
013700       FD  TRANSACTION-FILE
013800           LABEL RECORDS ARE OMITTED
013900           DATA RECORD IS TPGTRXF-REC.
014000           COPY TPGTRXF.
014100
014200       FD  PAYMENT-REQUEST-FILE
014300           LABEL RECORDS ARE OMITTED
014400           DATA RECORD IS TPGPYRQ-REC.
014500           COPY TPGPYRQ.
014600
014700       FD  FRAUD-ALERT-FILE
014800           LABEL RECORDS ARE OMITTED
014900           DATA RECORD IS TPGFRAL-REC.
015000           COPY TPGFRAL.
015100
015200       FD  NOTIFICATION-FILE
015300           LABEL RECORDS ARE OMITTED
015400           DATA RECORD IS TPGNOTF-REC.
015500           COPY TPGNOTF.
015600 FD  RUN-COUNTS-FILE
015700     LABEL RECORDS ARE OMITTED
015800     DATA RECORD IS TPGRCNT-REC.
015900     COPY TPGRCNT.
016000
016100
016200       EJECT
016300      *************************
016400       WORKING-STORAGE SECTION.
016500      *************************
016600       01  FILLER              PIC X(24)  VALUE
016700           "** PROGRAM TPGPYPST **".
016800
016900      * ------------------ PROGRAM WORKING STORAGE -------------------*
017000       01  WK-C-COMMON.
017100           COPY TPGCMWS.
017200
017300      *---------------------------------------------------------------*
017400      *    RUN CONTROL SWITCHES
017500      *---------------------------------------------------------------*
017600       77  WK-C-PYRQ-EOF-SW            PIC X(01)    VALUE "N".
017700           88  WK-C-PYRQ-EOF-YES               VALUE "Y".
017800       77  WK-W-VALID-SW               PIC X(01)    VALUE "N".
017900           88  WK-W-REQUEST-VALID              VALUE "Y".
018000       77  WK-W-BLOCK-SW               PIC X(01)    VALUE "N".
018100           88  WK-W-PAYMENT-BLOCKED            VALUE "Y".
018200       77  WK-W-FOUND-SW               PIC X(01)    VALUE "N".
018300           88  WK-W-USER-FOUND                 VALUE "Y".
018400       77  WK-W-DUP-REF-SW             PIC X(01)    VALUE "N".
018500           88  WK-W-DUPLICATE-REF               VALUE "Y".
018600
018700      *---------------------------------------------------------------*
018800      *    RUN TOTALS - END OF RUN SUMMARY CONTRIBUTION
018900      *---------------------------------------------------------------*
019000       01  WK-W-RUN-TOTALS.
019100           05  WK-W-REQ-READ-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
019200           05  WK-W-COMPLETED-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
019300           05  WK-W-BLOCKED-CNT        PIC 9(07)    COMP-3 VALUE ZERO.
019400           05  WK-W-REJECTED-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
019500           05  WK-W-TOTAL-COMPLETED-AMT PIC S9(13)V99 COMP-3 VALUE ZERO.
019600           05  FILLER                  PIC X(04).
019700
019800      *---------------------------------------------------------------*
019900      *    NEXT-KEY COUNTERS
020000      *---------------------------------------------------------------*
020100       77  WK-W-NEXT-PAYMENT-ID        PIC 9(09)    COMP-3 VALUE ZERO.
020200       77  WK-W-NEXT-TRX-ID            PIC 9(09)    COMP-3 VALUE ZERO.
020300       77  WK-W-SCAN-IDX               PIC 9(05)    COMP-3.
020400
020500      *---------------------------------------------------------------*
020600      *    WK-T-USR-TABLE  -  IN-MEMORY CUSTOMER TABLE
020700      *    LOADED FROM USER-FILE, HELD IN ASCENDING USERNAME
020800      *    SEQUENCE (FILE IS MAINTAINED IN THAT SEQUENCE UPSTREAM)
020900      *    AND SEARCHED BY SEARCH ALL SINCE THIS BUILD HAS NO ISAM
021000      *    ACCESS TO THE CUSTOMER MASTER.
021100      *---------------------------------------------------------------*
021200       01  WK-T-USR-TABLE.
021300           05  WK-T-USR-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
021400           05  WK-T-USR-TAB  OCCURS 1 TO 5000 TIMES
021500                   DEPENDING ON WK-T-USR-COUNT
021600                   ASCENDING KEY IS WK-T-USR-TAB-UNAME
021700                   INDEXED BY WK-X-USR-IDX.
021800               10  WK-T-USR-TAB-UID    PIC 9(09).
021900               10  WK-T-USR-TAB-UNAME  PIC X(50).
022000               10  WK-T-USR-TAB-EMAIL  PIC X(100).
022100               10  WK-T-USR-TAB-FNAME  PIC X(50).
022200               10  WK-T-USR-TAB-LNAME  PIC X(50).
022300               10  WK-T-USR-TAB-PHONE  PIC X(20).
022400               10  WK-T-USR-TAB-ACTV   PIC X(01).
022500               10  FILLER              PIC X(09).
022600
022700      *---------------------------------------------------------------*
022800      *    WK-T-PAY-TABLE  -  IN-MEMORY PAYMENT TABLE
022900      *    LOADED FROM PAYMENT-FILE AT START OF RUN, ADDED TO AS NEW
023000      *    PAYMENTS ARE POSTED, AND WRITTEN BACK OUT IN FULL AT END
023100      *    OF RUN SINCE THIS BUILD HAS NO ISAM REWRITE CAPABILITY.
023200      *---------------------------------------------------------------*
023300       01  WK-T-PAY-TABLE.
023400           05  WK-T-PAY-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
023500           05  WK-T-PAY-TAB  OCCURS 1 TO 9000 TIMES
023600                   DEPENDING ON WK-T-PAY-COUNT
023700                   INDEXED BY WK-X-PAY-IDX.
023800               10  WK-T-PAY-TAB-ID     PIC 9(09).
023900               10  WK-T-PAY-TAB-UID    PIC 9(09).
024000               10  WK-T-PAY-TAB-AMT    PIC S9(13)V99 COMP-3.
024100               10  WK-T-PAY-TAB-CUR    PIC X(03).
024200               10  WK-T-PAY-TAB-STAT   PIC X(20).
024300               10  WK-T-PAY-TAB-METH   PIC X(50).
024400               10  WK-T-PAY-TAB-MREF   PIC X(100).
024500               10  WK-T-PAY-TAB-DESC   PIC X(500).
024600               10  WK-T-PAY-TAB-FSCR   PIC S9V99    COMP-3.
024700               10  WK-T-PAY-TAB-CRTD   PIC X(26).
024800               10  WK-T-PAY-TAB-UPDT   PIC X(26).
024900               10  FILLER              PIC X(09).
025000
025100      *---------------------------------------------------------------*
025200      *    FRAUD SCORING HISTORY ACCUMULATORS - REBUILT PER REQUEST
025300      *---------------------------------------------------------------*
025400       01  WK-W-HISTORY-WORK.
025500           05  WK-W-HIST-COUNT         PIC 9(05)    COMP-3.
025600           05  WK-W-HIST-TOTAL-AMT     PIC S9(13)V99 COMP-3.
025700           05  WK-W-HIST-AVG-AMT       PIC S9(13)V99 COMP-3.
025800           05  WK-W-HIST-FAILED-CNT    PIC 9(05)    COMP-3.
025900           05  WK-W-HIST-HR-CNT        PIC 9(05)    COMP-3.
026000           05  WK-W-HIST-DAY-CNT       PIC 9(05)    COMP-3.
026100           05  FILLER                  PIC X(05).
026200
026300      *---------------------------------------------------------------*
026400      *    CURRENT REQUEST'S USER - SET BY SEARCH ALL
026500      *---------------------------------------------------------------*
026600       77  WK-W-CUR-UID                PIC 9(09).
026700       77  WK-W-CUR-UNAME              PIC X(50).
026800
026900      *---------------------------------------------------------------*
027000      *    RUN TIMESTAMP - DB2/400 STYLE - BUILT ONCE AT START
027100      *---------------------------------------------------------------*
027200       01  WK-W-TS-WORK                PIC X(26).
027300       01  WK-W-TS-WORK-R1 REDEFINES WK-W-TS-WORK.
027400           05  WK-W-TS-R1-DAY          PIC X(10).
027500           05  FILLER                  PIC X(01).
027600           05  WK-W-TS-R1-HOUR         PIC X(02).
027700           05  FILLER                  PIC X(13).
027800       01  WK-W-TS-ACCEPT-DATE         PIC 9(08).
027900       01  WK-W-TS-ACCEPT-DATE-R1 REDEFINES WK-W-TS-ACCEPT-DATE.
028000           05  WK-W-TS-CCYY            PIC 9(04).
028100           05  WK-W-TS-MM              PIC 9(02).
028200           05  WK-W-TS-DD              PIC 9(02).
028300       01  WK-W-TS-ACCEPT-TIME         PIC 9(08).
028400       01  WK-W-TS-ACCEPT-TIME-R1 REDEFINES WK-W-TS-ACCEPT-TIME.
028500           05  WK-W-TS-HH              PIC 9(02).
028600           05  WK-W-TS-MI              PIC 9(02).
028700           05  WK-W-TS-SS              PIC 9(02).
028800           05  WK-W-TS-HH-REST         PIC 9(02).
028900*---------------------------------------------------------------*
029000*    TPG098 - ACNRJR - 19/02/2016 - e-Req 61513
029100*    FREQUENCY-RISK TRAILING WINDOW WORK AREA - CONVERTS THE RUN
029200*    TIMESTAMP AND EACH HISTORY PAYMENT'S CREATED-AT STAMP TO AN
029300*    ABSOLUTE MINUTE COUNT SO "LAST HOUR" / "LAST DAY" CAN BE
029400*    TESTED AS A TRUE ELAPSED-TIME WINDOW ENDING AT THE RUN
029500*    TIMESTAMP, RATHER THAN BY CALENDAR-DAY OR CLOCK-HOUR BUCKET.
029600*---------------------------------------------------------------*
029700 01  WK-W-CUM-DAYS-VALUES.
029800     05  FILLER                  PIC 9(03)    VALUE 000.
029900     05  FILLER                  PIC 9(03)    VALUE 031.
030000     05  FILLER                  PIC 9(03)    VALUE 059.
030100     05  FILLER                  PIC 9(03)    VALUE 090.
030200     05  FILLER                  PIC 9(03)    VALUE 120.
030300     05  FILLER                  PIC 9(03)    VALUE 151.
030400     05  FILLER                  PIC 9(03)    VALUE 181.
030500     05  FILLER                  PIC 9(03)    VALUE 212.
030600     05  FILLER                  PIC 9(03)    VALUE 243.
030700     05  FILLER                  PIC 9(03)    VALUE 273.
030800     05  FILLER                  PIC 9(03)    VALUE 304.
030900     05  FILLER                  PIC 9(03)    VALUE 334.
031000 01  WK-W-CUM-DAYS-TAB REDEFINES WK-W-CUM-DAYS-VALUES.
031100     05  WK-W-CUM-DAYS     PIC 9(03)    OCCURS 12 TIMES.
031200 77  WK-W-CVT-CCYY         PIC 9(04)    COMP-3.
031300 77  WK-W-CVT-MM           PIC 9(02)    COMP-3.
031400 77  WK-W-CVT-DD           PIC 9(02)    COMP-3.
031500 77  WK-W-CVT-HH           PIC 9(02)    COMP-3.
031600 77  WK-W-CVT-MI           PIC 9(02)    COMP-3.
031700 77  WK-W-CVT-YY4          PIC 9(07)    COMP-3.
031800 77  WK-W-CVT-YY100        PIC 9(07)    COMP-3.
031900 77  WK-W-CVT-YY400        PIC 9(07)    COMP-3.
032000 77  WK-W-CVT-LEAP4        PIC 9(07)    COMP-3.
032100 77  WK-W-CVT-LEAP100      PIC 9(07)    COMP-3.
032200 77  WK-W-CVT-LEAP400      PIC 9(07)    COMP-3.
032300 77  WK-W-CVT-LEAP-SW      PIC X(01)    VALUE "N".
032400     88  WK-W-CVT-IS-LEAP-YEAR           VALUE "Y".
032500 77  WK-W-CVT-ABS-DAYS     PIC 9(09)    COMP-3.
032600 77  WK-W-CVT-ABS-MINUTES  PIC 9(11)    COMP-3.
032700 77  WK-W-NOW-ABS-MINUTES        PIC 9(11)    COMP-3.
032800 77  WK-W-HIST-ABS-MINUTES       PIC 9(11)    COMP-3.
032900 77  WK-W-ELAPSED-MINUTES        PIC S9(11)   COMP-3.
033000 01  WK-W-CVT-TS-IN              PIC X(26).
033100 01  WK-W-CVT-TS-IN-R1 REDEFINES WK-W-CVT-TS-IN.
033200     05  WK-W-CVT-IN-CCYY        PIC 9(04).
033300     05  FILLER                  PIC X(01).
033400     05  WK-W-CVT-IN-MM          PIC 9(02).
033500     05  FILLER                  PIC X(01).
033600     05  WK-W-CVT-IN-DD          PIC 9(02).
033700     05  FILLER                  PIC X(01).
033800     05  WK-W-CVT-IN-HH          PIC 9(02).
033900     05  FILLER                  PIC X(01).
034000     05  WK-W-CVT-IN-MI          PIC 9(02).
034100    05  FILLER                  PIC X(10).
034200 01  WK-W-CRTD-PARTS.
034300     05  WK-W-CRTD-CCYY           PIC 9(04).
034400     05  FILLER                   PIC X(01).
034500     05  WK-W-CRTD-MM             PIC 9(02).
034600     05  FILLER                   PIC X(01).
034700     05  WK-W-CRTD-DD             PIC 9(02).
034800     05  FILLER                   PIC X(01).
034900     05  WK-W-CRTD-HH             PIC 9(02).
035000     05  FILLER                   PIC X(01).
035100     05  WK-W-CRTD-MI             PIC 9(02).
035200     05  FILLER                   PIC X(12).
035300
035400      *---------------------------------------------------------------*
035500      *    GATEWAY-TRANSACTION-ID GENERATION WORK AREA
035600      *---------------------------------------------------------------*
035700       01  WK-W-HEX-DIGITS             PIC X(16) VALUE
035800           "0123456789ABCDEF".
035900       01  WK-W-HEX-TABLE REDEFINES WK-W-HEX-DIGITS.
036000           05  WK-W-HEX-CHAR           PIC X(01) OCCURS 16 TIMES.
036100       77  WK-W-HEX-SEED               PIC 9(09)    COMP-3.
036200       77  WK-W-HEX-REM                PIC 9(02)    COMP-3.
036300       77  WK-W-HEX-POS                PIC 9(02)    COMP-3.
036400       01  WK-W-GATEWAY-WORK.
036500           05  WK-W-GW-PREFIX          PIC X(04)    VALUE "TXN-".
036600           05  WK-W-GW-HEX             PIC X(08).
036700           05  FILLER                  PIC X(04).
036800
036900       EJECT
037000       LINKAGE SECTION.
037100      *****************
037200       COPY TPGVFRL.
037300       EJECT
037400      ***************************
037500       PROCEDURE DIVISION.
037600      ***************************
037700       MAIN-MODULE.
037800           PERFORM A000-INITIALIZATION
037900              THRU A099-INITIALIZATION-EX.
038000           PERFORM B000-LOAD-USER-TABLE
038100              THRU B099-LOAD-USER-TABLE-EX.
038200           PERFORM B100-LOAD-PAYMENT-TABLE
038300              THRU B199-LOAD-PAYMENT-TABLE-EX.
038400           PERFORM C000-READ-NEXT-REQUEST
038500              THRU C099-READ-NEXT-REQUEST-EX.
038600           PERFORM D000-PROCESS-ONE-REQUEST
038700              THRU D099-PROCESS-ONE-REQUEST-EX
038800              UNTIL WK-C-PYRQ-EOF-YES.
038900           PERFORM E000-REWRITE-PAYMENT-FILE
039000              THRU E099-REWRITE-PAYMENT-FILE-EX.
039100           PERFORM Z100-DISPLAY-RUN-TOTALS
039200              THRU Z100-DISPLAY-RUN-TOTALS-EX.
039300           PERFORM Z150-WRITE-RUN-COUNTS
039400              THRU Z150-WRITE-RUN-COUNTS-EX.
039500           PERFORM Z000-END-PROGRAM-ROUTINE
039600              THRU Z999-END-PROGRAM-ROUTINE-EX.
039700           STOP RUN.
039800
039900       EJECT
040000      *---------------------------------------------------------------*
040100       A000-INITIALIZATION.
040200      *---------------------------------------------------------------*
040300           ACCEPT   WK-W-TS-ACCEPT-DATE FROM DATE YYYYMMDD.
040400           ACCEPT   WK-W-TS-ACCEPT-TIME FROM TIME.
040500           STRING   WK-W-TS-CCYY  "-" WK-W-TS-MM "-" WK-W-TS-DD
040600                    "-" WK-W-TS-HH "." WK-W-TS-MI "." WK-W-TS-SS
040700                    ".000000"
040800                    DELIMITED BY SIZE INTO WK-W-TS-WORK.
040900           MOVE     WK-W-TS-WORK        TO    WK-C-TIMESTAMP.
041000           COMPUTE  WK-C-GATEWAY-SEED = WK-W-TS-ACCEPT-TIME
041100                                       + WK-W-TS-ACCEPT-DATE.
041200
041300           OPEN     INPUT  PAYMENT-REQUEST-FILE.
041400           IF       NOT WK-C-SUCCESSFUL
041500                    DISPLAY "TPGPYPST - OPEN FILE ERROR - PYRQ"
041600                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
041700                    GO TO Y900-ABNORMAL-TERMINATION.
041800
041900           OPEN     OUTPUT FRAUD-ALERT-FILE.
042000           IF       NOT WK-C-SUCCESSFUL
042100                    DISPLAY "TPGPYPST - OPEN FILE ERROR - FRAL"
042200                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042300                    GO TO Y900-ABNORMAL-TERMINATION.
042400
042500           OPEN     OUTPUT NOTIFICATION-FILE.
042600           IF       NOT WK-C-SUCCESSFUL
042700                    DISPLAY "TPGPYPST - OPEN FILE ERROR - NOTF"
042800                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
042900                    GO TO Y900-ABNORMAL-TERMINATION.
043000
043100           OPEN     OUTPUT TRANSACTION-FILE.
043200           IF       NOT WK-C-SUCCESSFUL
043300                    DISPLAY "TPGPYPST - OPEN FILE ERROR - TRXF"
043400                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043500                    GO TO Y900-ABNORMAL-TERMINATION.
043600
043700      *---------------------------------------------------------------*
043800       A099-INITIALIZATION-EX.
043900      *---------------------------------------------------------------*
044000           EXIT.
044100
044200       EJECT
044300      *---------------------------------------------------------------*
044400      *    B000  -  LOAD CUSTOMER MASTER INTO WORKING STORAGE
044500      *---------------------------------------------------------------*
044600       B000-LOAD-USER-TABLE.
044700      *---------------------------------------------------------------*
044800           OPEN     INPUT  USER-FILE.
044900           IF       NOT WK-C-SUCCESSFUL
045000                    DISPLAY "TPGPYPST - OPEN FILE ERROR - USRF"
045100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
045200                    GO TO Y900-ABNORMAL-TERMINATION.
045300
045400       B010-LOAD-USER-RECORD.
045500           READ     USER-FILE
045600                    AT END GO TO B090-LOAD-USER-DONE.
045700
045800           ADD      1               TO    WK-T-USR-COUNT.
045900           MOVE     USR-USER-ID     TO    WK-T-USR-TAB-UID
046000                                          (WK-T-USR-COUNT).
046100           MOVE     USR-USERNAME    TO    WK-T-USR-TAB-UNAME
046200                                          (WK-T-USR-COUNT).
046300           MOVE     USR-EMAIL       TO    WK-T-USR-TAB-EMAIL
046400                                          (WK-T-USR-COUNT).
046500           MOVE     USR-FIRST-NAME  TO    WK-T-USR-TAB-FNAME
046600                                          (WK-T-USR-COUNT).
046700           MOVE     USR-LAST-NAME   TO    WK-T-USR-TAB-LNAME
046800                                          (WK-T-USR-COUNT).
046900           MOVE     USR-PHONE-NUMBER TO   WK-T-USR-TAB-PHONE
047000                                          (WK-T-USR-COUNT).
047100           MOVE     USR-ACTIVE-FLAG TO    WK-T-USR-TAB-ACTV
047200                                          (WK-T-USR-COUNT).
047300           GO TO    B010-LOAD-USER-RECORD.
047400
047500       B090-LOAD-USER-DONE.
047600           CLOSE    USER-FILE.
047700           IF       NOT WK-C-SUCCESSFUL
047800                    DISPLAY "TPGPYPST - CLOSE FILE ERROR - USRF"
047900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
048000
048100      *---------------------------------------------------------------*
048200       B099-LOAD-USER-TABLE-EX.
048300      *---------------------------------------------------------------*
048400           EXIT.
048500
048600       EJECT
048700      *---------------------------------------------------------------*
048800      *    B100  -  LOAD PAYMENT MASTER INTO WORKING STORAGE
048900      *---------------------------------------------------------------*
049000       B100-LOAD-PAYMENT-TABLE.
049100      *---------------------------------------------------------------*
049200           OPEN     INPUT  PAYMENT-FILE.
049300           IF       NOT WK-C-SUCCESSFUL
049400                    DISPLAY "TPGPYPST - OPEN FILE ERROR - PYMF"
049500                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
049600                    GO TO Y900-ABNORMAL-TERMINATION.
049700
049800       B110-LOAD-PAYMENT-RECORD.
049900           READ     PAYMENT-FILE
050000                    AT END GO TO B190-LOAD-PAYMENT-DONE.
050100
050200           ADD      1               TO    WK-T-PAY-COUNT.
050300           MOVE     PAY-PAYMENT-ID  TO    WK-T-PAY-TAB-ID
050400                                          (WK-T-PAY-COUNT).
050500           MOVE     PAY-USER-ID     TO    WK-T-PAY-TAB-UID
050600                                          (WK-T-PAY-COUNT).
050700           MOVE     PAY-AMOUNT      TO    WK-T-PAY-TAB-AMT
050800                                          (WK-T-PAY-COUNT).
050900           MOVE     PAY-CURRENCY    TO    WK-T-PAY-TAB-CUR
051000                                          (WK-T-PAY-COUNT).
051100           MOVE     PAY-STATUS      TO    WK-T-PAY-TAB-STAT
051200                                          (WK-T-PAY-COUNT).
051300           MOVE     PAY-PAYMENT-METHOD  TO WK-T-PAY-TAB-METH
051400                                          (WK-T-PAY-COUNT).
051500           MOVE     PAY-MERCHANT-REFERENCE TO WK-T-PAY-TAB-MREF
051600                                          (WK-T-PAY-COUNT).
051700           MOVE     PAY-DESCRIPTION TO    WK-T-PAY-TAB-DESC
051800                                          (WK-T-PAY-COUNT).
051900           MOVE     PAY-FRAUD-SCORE TO    WK-T-PAY-TAB-FSCR
052000                                          (WK-T-PAY-COUNT).
052100           MOVE     PAY-CREATED-AT  TO    WK-T-PAY-TAB-CRTD
052200                                          (WK-T-PAY-COUNT).
052300           MOVE     PAY-UPDATED-AT  TO    WK-T-PAY-TAB-UPDT
052400                                          (WK-T-PAY-COUNT).
052500
052600           IF       PAY-PAYMENT-ID  > WK-W-NEXT-PAYMENT-ID
052700                    MOVE PAY-PAYMENT-ID TO WK-W-NEXT-PAYMENT-ID.
052800
052900           GO TO    B110-LOAD-PAYMENT-RECORD.
053000
053100       B190-LOAD-PAYMENT-DONE.
053200           CLOSE    PAYMENT-FILE.
053300           IF       NOT WK-C-SUCCESSFUL
053400                    DISPLAY "TPGPYPST - CLOSE FILE ERROR - PYMF"
053500                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
053600
053700      *---------------------------------------------------------------*
053800       B199-LOAD-PAYMENT-TABLE-EX.
053900      *---------------------------------------------------------------*
054000           EXIT.
054100
054200       EJECT
054300      *---------------------------------------------------------------*
054400       C000-READ-NEXT-REQUEST.
054500      *---------------------------------------------------------------*
054600           READ     PAYMENT-REQUEST-FILE
054700                    AT END MOVE "Y" TO WK-C-PYRQ-EOF-SW.
054800
054900      *---------------------------------------------------------------*
055000       C099-READ-NEXT-REQUEST-EX.
055100      *---------------------------------------------------------------*
055200           EXIT.
055300
055400       EJECT
055500      *---------------------------------------------------------------*
055600      *    D000  -  PROCESS ONE PAYMENT REQUEST
055700      *---------------------------------------------------------------*
055800       D000-PROCESS-ONE-REQUEST.
055900      *---------------------------------------------------------------*
056000           ADD      1               TO    WK-W-REQ-READ-CNT.
056100           MOVE     "N"             TO    WK-W-BLOCK-SW.
056200
056300           PERFORM  D100-VALIDATE-REQUEST
056400              THRU  D100-VALIDATE-REQUEST-EX.
056500           IF       NOT WK-W-REQUEST-VALID
056600                    ADD 1 TO WK-W-REJECTED-CNT
056700                    GO TO D090-NEXT-REQUEST.
056800
056900           PERFORM  D200-SCORE-AND-DECIDE
057000              THRU  D200-SCORE-AND-DECIDE-EX.
057100           IF       WK-W-PAYMENT-BLOCKED
057200                    GO TO D090-NEXT-REQUEST.
057300
057400           PERFORM  D300-POST-PAYMENT
057500              THRU  D300-POST-PAYMENT-EX.
057600           PERFORM  D400-SEND-CONFIRMATION
057700              THRU  D400-SEND-CONFIRMATION-EX.
057800
057900       D090-NEXT-REQUEST.
058000           PERFORM  C000-READ-NEXT-REQUEST
058100              THRU  C099-READ-NEXT-REQUEST-EX.
058200
058300      *---------------------------------------------------------------*
058400       D099-PROCESS-ONE-REQUEST-EX.
058500      *---------------------------------------------------------------*
058600           EXIT.
058700
058800       EJECT
058900      *---------------------------------------------------------------*
059000      *    D100  -  VALIDATE REQUEST, LOOKUP USER, CHECK DUPLICATE
059100      *---------------------------------------------------------------*
059200       D100-VALIDATE-REQUEST.
059300      *---------------------------------------------------------------*
059400           MOVE     "N"             TO    WK-W-VALID-SW.
059500           MOVE     "N"             TO    WK-W-FOUND-SW.
059600
059700           IF       REQ-USERNAME = SPACES
059800              OR    REQ-AMOUNT NOT > ZERO
059900                    GO TO D100-VALIDATE-REQUEST-EX.
060000
060100           SET      WK-X-USR-IDX    TO 1.
060200           SEARCH ALL WK-T-USR-TAB
060300               AT END
060400                   GO TO D100-VALIDATE-REQUEST-EX
060500               WHEN WK-T-USR-TAB-UNAME (WK-X-USR-IDX) = REQ-USERNAME
060600                   MOVE "Y" TO WK-W-FOUND-SW
060700                   MOVE WK-T-USR-TAB-UID (WK-X-USR-IDX)
060800                                    TO    WK-W-CUR-UID
060900                   MOVE WK-T-USR-TAB-UNAME (WK-X-USR-IDX)
061000                                    TO    WK-W-CUR-UNAME.
061100
061200           IF       NOT WK-W-USER-FOUND
061300                    GO TO D100-VALIDATE-REQUEST-EX.
061400
061500           MOVE     ZERO            TO    WK-W-SCAN-IDX.
061600           MOVE     "N"             TO    WK-W-DUP-REF-SW.
061700           IF       REQ-MERCHANT-REF NOT = SPACES
061800                    PERFORM D110-CHECK-DUPLICATE-REF
061900                       THRU D110-CHECK-DUPLICATE-REF-EX
062000                       UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT
062100                       OR   WK-W-DUPLICATE-REF.
062200
062300           IF       WK-W-DUPLICATE-REF
062400                    GO TO D100-VALIDATE-REQUEST-EX.
062500
062600           MOVE     "Y"             TO    WK-W-VALID-SW.
062700
062800      *---------------------------------------------------------------*
062900       D100-VALIDATE-REQUEST-EX.
063000      *---------------------------------------------------------------*
063100           EXIT.
063200
063300      *---------------------------------------------------------------*
063400       D110-CHECK-DUPLICATE-REF.
063500      *---------------------------------------------------------------*
063600           ADD      1               TO    WK-W-SCAN-IDX.
063700           IF       WK-W-SCAN-IDX > WK-T-PAY-COUNT
063800                    GO TO D110-CHECK-DUPLICATE-REF-EX.
063900           IF       WK-T-PAY-TAB-MREF (WK-W-SCAN-IDX)
064000                                    = REQ-MERCHANT-REF
064100                    MOVE "Y"        TO    WK-W-DUP-REF-SW.
064200
064300      *---------------------------------------------------------------*
064400       D110-CHECK-DUPLICATE-REF-EX.
064500      *---------------------------------------------------------------*
064600           EXIT.
064700
064800       EJECT
064900      *---------------------------------------------------------------*
065000      *    D200  -  BUILD HISTORY, CALL TPGVFRSC, BLOCK IF REQUIRED
065100      *---------------------------------------------------------------*
065200       D200-SCORE-AND-DECIDE.
065300      *---------------------------------------------------------------*
065400           MOVE     "N"             TO    WK-W-BLOCK-SW.
065500           MOVE     ZERO            TO    WK-W-HIST-COUNT
065600                                          WK-W-HIST-TOTAL-AMT
065700                                          WK-W-HIST-AVG-AMT
065800                                          WK-W-HIST-FAILED-CNT
065900                                          WK-W-HIST-HR-CNT
066000                                          WK-W-HIST-DAY-CNT.
066100
066200           MOVE     WK-W-TS-WORK    TO    WK-W-CVT-TS-IN.
066300           PERFORM  D215-CALC-ABS-MINUTES
066400              THRU  D215-CALC-ABS-MINUTES-EX.
066500           MOVE     WK-W-CVT-ABS-MINUTES TO WK-W-NOW-ABS-MINUTES.
066600
066700           PERFORM  D210-ACCUM-HISTORY
066800              THRU  D210-ACCUM-HISTORY-EX
066900              VARYING WK-W-SCAN-IDX FROM 1 BY 1
067000              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT.
067100
067200           IF       WK-W-HIST-COUNT > ZERO
067300                    DIVIDE WK-W-HIST-TOTAL-AMT BY WK-W-HIST-COUNT
067400                           GIVING WK-W-HIST-AVG-AMT ROUNDED.
067500
067600           MOVE     REQ-AMOUNT           TO WK-C-VFR-IN-AMOUNT.
067700           MOVE     REQ-PAYMENT-METHOD   TO WK-C-VFR-IN-METHOD.
067800           MOVE     WK-W-HIST-COUNT      TO WK-C-VFR-IN-PRIOR-COUNT.
067900           MOVE     WK-W-HIST-AVG-AMT    TO WK-C-VFR-IN-AVG-AMOUNT.
068000           MOVE     WK-W-HIST-FAILED-CNT TO WK-C-VFR-IN-FAILED-CNT.
068100           MOVE     WK-W-HIST-HR-CNT     TO WK-C-VFR-IN-LAST-HR-CNT.
068200           MOVE     WK-W-HIST-DAY-CNT    TO WK-C-VFR-IN-LAST-DAY-CNT.
068300
068400           CALL     "TPGVFRSC"      USING WK-C-VFR-RECORD.
068500
068600           IF       WK-C-VFR-BLOCK-PAYMENT
068700                    MOVE "Y"        TO    WK-W-BLOCK-SW
068800                    PERFORM D220-WRITE-FRAUD-ALERT
068900                       THRU D220-WRITE-FRAUD-ALERT-EX
069000                    ADD  1          TO    WK-W-BLOCKED-CNT.
069100
069200      *---------------------------------------------------------------*
069300       D200-SCORE-AND-DECIDE-EX.
069400      *---------------------------------------------------------------*
069500           EXIT.
069600
069700      *---------------------------------------------------------------*
069800       D210-ACCUM-HISTORY.
069900      *---------------------------------------------------------------*
070000           IF       WK-T-PAY-TAB-UID (WK-W-SCAN-IDX) NOT = WK-W-CUR-UID
070100                    GO TO D210-ACCUM-HISTORY-EX.
070200
070300           IF       WK-T-PAY-TAB-STAT (WK-W-SCAN-IDX) = "COMPLETED"
070400                    ADD 1 TO WK-W-HIST-COUNT
070500                    ADD WK-T-PAY-TAB-AMT (WK-W-SCAN-IDX)
070600                        TO WK-W-HIST-TOTAL-AMT.
070700
070800           IF       WK-T-PAY-TAB-STAT (WK-W-SCAN-IDX) = "FAILED"
070900                    ADD 1 TO WK-W-HIST-FAILED-CNT.
071000
071100           MOVE     WK-T-PAY-TAB-CRTD (WK-W-SCAN-IDX)
071200                                    TO    WK-W-CVT-TS-IN.
071300           PERFORM  D215-CALC-ABS-MINUTES
071400              THRU  D215-CALC-ABS-MINUTES-EX.
071500           MOVE     WK-W-CVT-ABS-MINUTES TO WK-W-HIST-ABS-MINUTES.
071600
071700           IF       WK-W-NOW-ABS-MINUTES < WK-W-HIST-ABS-MINUTES
071800                    GO TO D210-ACCUM-HISTORY-EX.
071900
072000           SUBTRACT WK-W-HIST-ABS-MINUTES FROM WK-W-NOW-ABS-MINUTES
072100                                    GIVING WK-W-ELAPSED-MINUTES.
072200
072300           IF       WK-W-ELAPSED-MINUTES > 1440
072400                    GO TO D210-ACCUM-HISTORY-EX.
072500
072600           ADD      1               TO    WK-W-HIST-DAY-CNT.
072700           IF       WK-W-ELAPSED-MINUTES NOT > 60
072800                    ADD 1 TO WK-W-HIST-HR-CNT.
072900
073000      *---------------------------------------------------------------*
073100       D210-ACCUM-HISTORY-EX.
073200      *---------------------------------------------------------------*
073300           EXIT.
073400
073500      *---------------------------------------------------------------*
073600      *    TPG098 - ACNRJR - 19/02/2016 - e-Req 61513 CONVERTS THE
073700      *    26-BYTE TIMESTAMP IN WK-W-CVT-TS-IN (CCYY-MM-DD-HH.MI.SS.*)
073800      *    TO AN ABSOLUTE MINUTE COUNT IN WK-W-CVT-ABS-MINUTES, SO
073900      *    D210 ABOVE CAN TEST A TRUE TRAILING-HOUR / TRAILING-DAY
074000      *    WINDOW INSTEAD OF A CALENDAR-DAY OR CLOCK-HOUR BUCKET.
074100      *---------------------------------------------------------------*
074200       D215-CALC-ABS-MINUTES.
074300      *---------------------------------------------------------------*
074400           MOVE     WK-W-CVT-IN-CCYY     TO    WK-W-CVT-CCYY.
074500           MOVE     WK-W-CVT-IN-MM       TO    WK-W-CVT-MM.
074600           MOVE     WK-W-CVT-IN-DD       TO    WK-W-CVT-DD.
074700           MOVE     WK-W-CVT-IN-HH       TO    WK-W-CVT-HH.
074800           MOVE     WK-W-CVT-IN-MI       TO    WK-W-CVT-MI.
074900
075000           DIVIDE   WK-W-CVT-CCYY   BY  4
075100                    GIVING WK-W-CVT-YY4   REMAINDER WK-W-CVT-LEAP4.
075200           DIVIDE   WK-W-CVT-CCYY   BY  100
075300                    GIVING WK-W-CVT-YY100 REMAINDER WK-W-CVT-LEAP100.
075400           DIVIDE   WK-W-CVT-CCYY   BY  400
075500                    GIVING WK-W-CVT-YY400 REMAINDER WK-W-CVT-LEAP400.
075600
075700           MOVE     "N"             TO    WK-W-CVT-LEAP-SW.
075800           IF       WK-W-CVT-LEAP4 = ZERO AND WK-W-CVT-LEAP100 NOT = ZERO
075900                    MOVE "Y"        TO    WK-W-CVT-LEAP-SW.
076000           IF       WK-W-CVT-LEAP400 = ZERO
076100                    MOVE "Y"        TO    WK-W-CVT-LEAP-SW.
076200
076300           COMPUTE  WK-W-CVT-ABS-DAYS =
076400                    (WK-W-CVT-CCYY * 365) + WK-W-CVT-YY4
076500                    - WK-W-CVT-YY100 + WK-W-CVT-YY400
076600                    + WK-W-CUM-DAYS (WK-W-CVT-MM) + WK-W-CVT-DD.
076700
076800           IF       WK-W-CVT-IS-LEAP-YEAR AND WK-W-CVT-MM > 2
076900                    ADD  1          TO    WK-W-CVT-ABS-DAYS.
077000
077100           COMPUTE  WK-W-CVT-ABS-MINUTES =
077200                    (WK-W-CVT-ABS-DAYS * 1440)
077300                    + (WK-W-CVT-HH * 60) + WK-W-CVT-MI.
077400
077500      *---------------------------------------------------------------*
077600       D215-CALC-ABS-MINUTES-EX.
077700      *---------------------------------------------------------------*
077800           EXIT.
077900
078000      *---------------------------------------------------------------*
078100       D220-WRITE-FRAUD-ALERT.
078200      *---------------------------------------------------------------*
078300           MOVE     SPACES          TO    TPGFRAL-REC.
078400           MOVE     REQ-USERNAME    TO    FRA-USERNAME.
078500           MOVE     REQ-AMOUNT      TO    FRA-AMOUNT.
078600           MOVE     REQ-CURRENCY    TO    FRA-CURRENCY.
078700           MOVE     REQ-PAYMENT-METHOD TO FRA-PAYMENT-METHOD.
078800           MOVE     REQ-MERCHANT-REF TO   FRA-MERCHANT-REF.
078900           MOVE     WK-C-VFR-OUT-SCORE TO FRA-FRAUD-SCORE.
079000           MOVE     WK-C-VFR-OUT-RISK-LEVEL TO FRA-RISK-LEVEL.
079100           MOVE     WK-W-TS-WORK    TO    FRA-BLOCKED-AT.
079200
079300           WRITE    TPGFRAL-REC.
079400           IF       NOT WK-C-SUCCESSFUL
079500                    DISPLAY "TPGPYPST - WRITE FILE ERROR - FRAL"
079600                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
079700
079800      *---------------------------------------------------------------*
079900       D220-WRITE-FRAUD-ALERT-EX.
080000      *---------------------------------------------------------------*
080100           EXIT.
080200
080300       EJECT
080400      *---------------------------------------------------------------*
080500      *    D300  -  POST THE PAYMENT AND ITS LEDGER ENTRY
080600      *---------------------------------------------------------------*
080700       D300-POST-PAYMENT.
080800      *---------------------------------------------------------------*
080900           ADD      1               TO    WK-W-NEXT-PAYMENT-ID.
081000           ADD      1               TO    WK-T-PAY-COUNT.
081100
081200           MOVE     WK-W-NEXT-PAYMENT-ID TO
081300                                    WK-T-PAY-TAB-ID (WK-T-PAY-COUNT).
081400           MOVE     WK-W-CUR-UID    TO    WK-T-PAY-TAB-UID
081500                                          (WK-T-PAY-COUNT).
081600           MOVE     REQ-AMOUNT      TO    WK-T-PAY-TAB-AMT
081700                                          (WK-T-PAY-COUNT).
081800           MOVE     REQ-CURRENCY    TO    WK-T-PAY-TAB-CUR
081900                                          (WK-T-PAY-COUNT).
082000           MOVE     "PROCESSING"    TO    WK-T-PAY-TAB-STAT
082100                                          (WK-T-PAY-COUNT).
082200           MOVE     REQ-PAYMENT-METHOD  TO WK-T-PAY-TAB-METH
082300                                          (WK-T-PAY-COUNT).
082400           MOVE     REQ-MERCHANT-REF TO   WK-T-PAY-TAB-MREF
082500                                          (WK-T-PAY-COUNT).
082600           MOVE     REQ-DESCRIPTION TO    WK-T-PAY-TAB-DESC
082700                                          (WK-T-PAY-COUNT).
082800           MOVE     WK-C-VFR-OUT-SCORE TO WK-T-PAY-TAB-FSCR
082900                                          (WK-T-PAY-COUNT).
083000           MOVE     WK-W-TS-WORK    TO    WK-T-PAY-TAB-CRTD
083100                                          (WK-T-PAY-COUNT).
083200           MOVE     WK-W-TS-WORK    TO    WK-T-PAY-TAB-UPDT
083300                                          (WK-T-PAY-COUNT).
083400
083500           PERFORM  F000-GEN-GATEWAY-REF
083600              THRU  F000-GEN-GATEWAY-REF-EX.
083700
083800           ADD      1               TO    WK-W-NEXT-TRX-ID.
083900           MOVE     SPACES          TO    TPGTRXF-REC.
084000           MOVE     WK-W-NEXT-TRX-ID TO   TRX-TRANSACTION-ID.
084100           MOVE     WK-W-NEXT-PAYMENT-ID TO TRX-PAYMENT-ID.
084200           MOVE     "PAYMENT"        TO    TRX-TRANSACTION-TYPE.
084300           MOVE     REQ-AMOUNT      TO    TRX-AMOUNT.
084400           MOVE     "SUCCESS"      TO    TRX-STATUS.
084500           MOVE     WK-W-GW-PREFIX  TO    TRX-GATEWAY-TXN-ID (1:4).
084600           MOVE     WK-W-GW-HEX     TO    TRX-GATEWAY-TXN-ID (5:8).
084700           MOVE     "APPROVED BY STP GATEWAY" TO TRX-GATEWAY-RESPONSE.
084800           MOVE     WK-W-TS-WORK    TO    TRX-PROCESSED-AT.
084900
085000           WRITE    TPGTRXF-REC.
085100           IF       NOT WK-C-SUCCESSFUL
085200                    DISPLAY "TPGPYPST - WRITE FILE ERROR - TRXF"
085300                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
085400
085500           MOVE     "COMPLETED"     TO    WK-T-PAY-TAB-STAT
085600                                          (WK-T-PAY-COUNT).
085700           ADD      1               TO    WK-W-COMPLETED-CNT.
085800           ADD      REQ-AMOUNT      TO    WK-W-TOTAL-COMPLETED-AMT.
085900
086000      *---------------------------------------------------------------*
086100       D300-POST-PAYMENT-EX.
086200      *---------------------------------------------------------------*
086300           EXIT.
086400
086500       EJECT
086600      *---------------------------------------------------------------*
086700      *    D400  -  SEND PAYMENT CONFIRMATION NOTIFICATION
086800      *---------------------------------------------------------------*
086900       D400-SEND-CONFIRMATION.
087000      *---------------------------------------------------------------*
087100           MOVE     SPACES          TO    TPGNOTF-REC.
087200           MOVE     "PAYMENT-CONFIRM" TO  NOT-TYPE.
087300           MOVE     REQ-USERNAME    TO    NOT-USERNAME.
087400           MOVE     WK-W-NEXT-PAYMENT-ID TO NOT-PAYMENT-ID.
087500           MOVE     REQ-AMOUNT      TO    NOT-AMOUNT.
087600           MOVE     REQ-CURRENCY    TO    NOT-CURRENCY.
087700           MOVE     "YOUR PAYMENT HAS BEEN PROCESSED SUCCESSFULLY"
087800                                    TO    NOT-MESSAGE.
087900           MOVE     WK-W-TS-WORK    TO    NOT-SENT-AT.
088000
088100           WRITE    TPGNOTF-REC.
088200           IF       NOT WK-C-SUCCESSFUL
088300                    DISPLAY "TPGPYPST - WRITE FILE ERROR - NOTF"
088400                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
088500
088600      *---------------------------------------------------------------*
088700       D400-SEND-CONFIRMATION-EX.
088800      *---------------------------------------------------------------*
088900           EXIT.
089000
089100       EJECT
089200      *---------------------------------------------------------------*
089300      *    E000  -  REWRITE THE PAYMENT MASTER IN FULL
089400      *---------------------------------------------------------------*
089500       E000-REWRITE-PAYMENT-FILE.
089600      *---------------------------------------------------------------*
089700           OPEN     OUTPUT PAYMENT-FILE.
089800           IF       NOT WK-C-SUCCESSFUL
089900                    DISPLAY "TPGPYPST - OPEN FILE ERROR - PYMF"
090000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
090100                    GO TO Y900-ABNORMAL-TERMINATION.
090200
090300           PERFORM  E010-WRITE-ONE-PAYMENT
090400              THRU  E010-WRITE-ONE-PAYMENT-EX
090500              VARYING WK-W-SCAN-IDX FROM 1 BY 1
090600              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT.
090700
090800           CLOSE    PAYMENT-FILE.
090900           IF       NOT WK-C-SUCCESSFUL
091000                    DISPLAY "TPGPYPST - CLOSE FILE ERROR - PYMF"
091100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
091200
091300      *---------------------------------------------------------------*
091400       E099-REWRITE-PAYMENT-FILE-EX.
091500      *---------------------------------------------------------------*
091600           EXIT.
091700
091800      *---------------------------------------------------------------*
091900       E010-WRITE-ONE-PAYMENT.
092000      *---------------------------------------------------------------*
092100           MOVE     SPACES          TO    TPGPYMF-REC.
092200           MOVE     WK-T-PAY-TAB-ID  (WK-W-SCAN-IDX) TO PAY-PAYMENT-ID.
092300           MOVE     WK-T-PAY-TAB-UID (WK-W-SCAN-IDX) TO PAY-USER-ID.
092400           MOVE     WK-T-PAY-TAB-AMT (WK-W-SCAN-IDX) TO PAY-AMOUNT.
092500           MOVE     WK-T-PAY-TAB-CUR (WK-W-SCAN-IDX) TO PAY-CURRENCY.
092600           MOVE     WK-T-PAY-TAB-STAT (WK-W-SCAN-IDX) TO PAY-STATUS.
092700           MOVE     WK-T-PAY-TAB-METH (WK-W-SCAN-IDX)
092800                                    TO    PAY-PAYMENT-METHOD.
092900           MOVE     WK-T-PAY-TAB-MREF (WK-W-SCAN-IDX)
093000                                    TO    PAY-MERCHANT-REFERENCE.
093100           MOVE     WK-T-PAY-TAB-DESC (WK-W-SCAN-IDX) TO PAY-DESCRIPTION.
093200           MOVE     WK-T-PAY-TAB-FSCR (WK-W-SCAN-IDX) TO PAY-FRAUD-SCORE.
093300           MOVE     WK-T-PAY-TAB-CRTD (WK-W-SCAN-IDX) TO PAY-CREATED-AT.
093400           MOVE     WK-T-PAY-TAB-UPDT (WK-W-SCAN-IDX) TO PAY-UPDATED-AT.
093500
093600           WRITE    TPGPYMF-REC.
093700           IF       NOT WK-C-SUCCESSFUL
093800                    DISPLAY "TPGPYPST - WRITE FILE ERROR - PYMF"
093900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
094000
094100      *---------------------------------------------------------------*
094200       E010-WRITE-ONE-PAYMENT-EX.
094300      *---------------------------------------------------------------*
094400           EXIT.
094500
094600       EJECT
094700      *---------------------------------------------------------------*
094800      *    F000  -  GENERATE AN 8 HEX-DIGIT GATEWAY REFERENCE
094900      *---------------------------------------------------------------*
095000       F000-GEN-GATEWAY-REF.
095100      *---------------------------------------------------------------*
095200           COMPUTE  WK-W-HEX-SEED = WK-C-GATEWAY-SEED
095300                  + (WK-W-NEXT-PAYMENT-ID * 97)
095400                  + (WK-W-NEXT-TRX-ID    * 31).
095500           ADD      1               TO    WK-C-GATEWAY-SEED.
095600           MOVE     SPACES          TO    WK-W-GW-HEX.
095700
095800           PERFORM  F010-HEX-LOOP
095900              THRU  F010-HEX-LOOP-EX
096000              VARYING WK-W-HEX-POS FROM 1 BY 1
096100              UNTIL WK-W-HEX-POS > 8.
096200
096300      *---------------------------------------------------------------*
096400       F000-GEN-GATEWAY-REF-EX.
096500      *---------------------------------------------------------------*
096600           EXIT.
096700
096800      *---------------------------------------------------------------*
096900       F010-HEX-LOOP.
097000      *---------------------------------------------------------------*
097100           DIVIDE   WK-W-HEX-SEED   BY 16
097200                    GIVING WK-W-HEX-SEED REMAINDER WK-W-HEX-REM.
097300           MOVE     WK-W-HEX-CHAR (WK-W-HEX-REM + 1)
097400                                    TO WK-W-GW-HEX (WK-W-HEX-POS:1).
097500           IF       WK-W-HEX-SEED = ZERO
097600                    COMPUTE WK-W-HEX-SEED = WK-C-GATEWAY-SEED
097700                          + WK-W-HEX-POS.
097800
097900      *---------------------------------------------------------------*
098000       F010-HEX-LOOP-EX.
098100      *---------------------------------------------------------------*
098200           EXIT.
098300
098400       EJECT
098500      *---------------------------------------------------------------*
098600      *    Z100  -  DISPLAY THIS RUN'S CONTRIBUTION TO THE END OF
098700      *             RUN SUMMARY (TPGRPT01 PRODUCES THE AUTHORITATIVE
098800      *             RECONCILED TOTALS AFTER ALL BATCH STEPS RUN)
098900      *---------------------------------------------------------------*
099000       Z100-DISPLAY-RUN-TOTALS.
099100      *---------------------------------------------------------------*
099200           DISPLAY "TPGPYPST - PAYMENTS PROCESSED    - "
099300                    WK-W-REQ-READ-CNT.
099400           DISPLAY "TPGPYPST - PAYMENTS COMPLETED     - "
099500                    WK-W-COMPLETED-CNT.
099600           DISPLAY "TPGPYPST - PAYMENTS BLOCKED FRAUD - "
099700                    WK-W-BLOCKED-CNT.
099800           DISPLAY "TPGPYPST - PAYMENTS REJECTED      - "
099900                    WK-W-REJECTED-CNT.
100000           DISPLAY "TPGPYPST - TOTAL AMOUNT COMPLETED - "
100100                    WK-W-TOTAL-COMPLETED-AMT.
100200
100300      *---------------------------------------------------------------*
100400       Z100-DISPLAY-RUN-TOTALS-EX.
100500      *---------------------------------------------------------------*
100600           EXIT.
100700      *---------------------------------------------------------------*
100800      *    TPG103 - ACNRJR - 23/02/2016 - e-Req 61522
100900      *    Z150  -  WRITE THE VALIDATION-REJECT COUNT FORWARD TO
101000      *    TPGRCNT SO TPGRPT01 CAN PRINT A REAL FIGURE IN PLACE OF
101100      *    "SEE TPGPYPST RUN LOG".
101200      *---------------------------------------------------------------*
101300       Z150-WRITE-RUN-COUNTS.
101400      *---------------------------------------------------------------*
101500           OPEN     OUTPUT RUN-COUNTS-FILE.
101600           IF       NOT WK-C-SUCCESSFUL
101700                    DISPLAY "TPGPYPST - OPEN FILE ERROR - RCNT"
101800                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
101900                    GO TO Z150-WRITE-RUN-COUNTS-EX.
102000
102100           MOVE     SPACES          TO    TPGRCNT-REC.
102200           MOVE     WK-W-REJECTED-CNT TO  RCN-REJECTED-CNT.
102300           WRITE    TPGRCNT-REC.
102400           IF       NOT WK-C-SUCCESSFUL
102500                    DISPLAY "TPGPYPST - WRITE FILE ERROR - RCNT"
102600                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
102700
102800           CLOSE    RUN-COUNTS-FILE.
102900
103000      *---------------------------------------------------------------*
103100       Z150-WRITE-RUN-COUNTS-EX.
103200      *---------------------------------------------------------------*
103300           EXIT.
103400
103500
103600       Y900-ABNORMAL-TERMINATION.
103700           PERFORM  Z000-END-PROGRAM-ROUTINE
103800              THRU  Z999-END-PROGRAM-ROUTINE-EX.
103900           STOP RUN.
104000
104100      *---------------------------------------------------------------*
104200       Z000-END-PROGRAM-ROUTINE.
104300      *---------------------------------------------------------------*
104400           CLOSE    PAYMENT-REQUEST-FILE TRANSACTION-FILE
104500                    FRAUD-ALERT-FILE NOTIFICATION-FILE.
104600
104700      *---------------------------------------------------------------*
104800       Z999-END-PROGRAM-ROUTINE-EX.
104900      *---------------------------------------------------------------*
105000           EXIT.
105100
105200      ******************************************************************
105300      *************** END OF PROGRAM SOURCE - TPGPYPST ***************
105400      ******************************************************************
