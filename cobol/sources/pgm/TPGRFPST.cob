000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TPGRFPST.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   CARD & REMIT PROCESSING - HEAD OFFICE.
000700       DATE-WRITTEN.   17 MAY 1989.
000800       DATE-COMPILED.  17 MAY 1989.
000900       SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
001000      *                UNAUTHORISED DISCLOSURE IS PROHIBITED.
001100      *
001200      *DESCRIPTION :  BATCH DRIVER FOR GATEWAY REFUND POSTING.
001300      *               READS THE REFUND-REQUEST-FILE TOP TO BOTTOM,
001400      *               MATCHES EACH REQUEST TO A PAYMENT HELD IN THE
001500      *               PAYMENT MASTER, VALIDATES IT IS ELIGIBLE FOR
001600      *               REFUND, AND POSTS A FULL OR PARTIAL REFUND,
001700      *               EXTENDING THE TRANSACTION LEDGER AND SENDING
001800      *               A CUSTOMER NOTIFICATION.  RUNS AFTER TPGPYPST
001900      *               IN THE OVERNIGHT JOB STREAM.
002000      *
002100      *================================================================
002200      * HISTORY OF MODIFICATION:
002300      *================================================================
002400      *  MPIDCK - DCKABINGUE 29/08/1991 - BRANCH AUTOMATION PHASE 2
002500      *                                 - ORIGINAL REFUND POSTING
002600      *                                   DRIVER, SPLIT OUT OF THE
002700      *                                   OVERNIGHT SETTLEMENT JOB.
002800      *----------------------------------------------------------------*
002900      *  ACNRJR - 30/11/1998 - Y2K REMEDIATION
003000      *                      - TIMESTAMP FIELDS WIDENED TO 4-DIGIT
003100      *                        CENTURY TO MATCH TPGPYMF / TPGTRXF.
003200      *----------------------------------------------------------------*
003300      *  TPG038 - TMPJAE  - 21/06/2001 - e-Req 8833
003400      *                      CARD & REMIT GATEWAY STP BUILD
003500      *                    - DRIVER REWRITTEN TO POST PARTIAL
003600      *                      REFUNDS AS WELL AS FULL, MATCHING THE
003700      *                      NEW PAY-ST-PART-REFUNDED STATUS.
003800      *----------------------------------------------------------------*
003900      *  TPG069 - TMPJAE  - 09/09/2009 - e-Req 48802
004000      *                    - GATEWAY-TRANSACTION-ID FOR REFUNDS NOW
004100      *                      GENERATED LOCALLY ("RFD-" PLUS 8 HEX
004200      *                      DIGITS) IN LINE WITH TPGPYPST.
004300      *----------------------------------------------------------------*
004400      *  TPG089 - DESMOND LIM - 03/03/2015 - e-Req 61005
004500      *                    - END OF RUN TOTALS SPLIT INTO FULL AND
004600      *                      PARTIAL REFUND COUNTS FOR THE REVISED
004700      *                      FRAUD POLICY MANUAL REPORTING.
004800      *----------------------------------------------------------------*
004900      *  TPG099 - ACNRJR  - 19/02/2016 - e-Req 61514
005000      *                    - CORRECTED LEDGER POSTING TO USE THE
005100      *                      GATEWAY'S OWN EVENT CODE "SUCCESS" IN
005200      *                      TRX-STATUS - PRIOR RELEASE HAD CARRIED
005300      *                      OVER THE OLD BRANCH-TELLER "COMPLETED"
005400      *                      CODE IN ERROR (SEE ALSO TPGTRXF
005500      *                      COPYBOOK e-Req 61512).
005600      *----------------------------------------------------------------*
005700      *  TPG107 - ACNRJR  - 23/02/2016 - e-Req 61526
005800      *                    - REMOVED THE SUBTRACT OF THE REFUND AMOUNT
005900      *                      FROM THE PAYMENT'S OWN AMOUNT FIELD.
006000      *                      PAY-AMOUNT IS THE ORIGINAL CHARGE AND THE
006100      *                      FRAUD POLICY MANUAL AUDIT CONFIRMED IT
006200      *                      MUST STAY AS POSTED - ONLY PAY-STATUS AND
006300      *                      PAY-UPDATED-AT ARE REWRITTEN ON A REFUND.
006400      *----------------------------------------------------------------*
006500       EJECT
006600      **********************
006700       ENVIRONMENT DIVISION.
006800      **********************
006900       CONFIGURATION SECTION.
007000       SOURCE-COMPUTER.  IBM-AS400.
007100       OBJECT-COMPUTER.  IBM-AS400.
007200       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007300                         UPSI-0 IS UPSI-SWITCH-0
007400                           ON  STATUS IS U0-ON
007500                           OFF STATUS IS U0-OFF.
007600
007700       INPUT-OUTPUT SECTION.
007800       FILE-CONTROL.
007900           SELECT PAYMENT-FILE ASSIGN TO DATABASE-TPGPYMF
008000                  ORGANIZATION      IS SEQUENTIAL
008100                  FILE STATUS       IS WK-C-FILE-STATUS.
008200           SELECT TRANSACTION-FILE ASSIGN TO DATABASE-TPGTRXF
008300                  ORGANIZATION      IS SEQUENTIAL
008400                  FILE STATUS       IS WK-C-FILE-STATUS.
008500           SELECT REFUND-REQUEST-FILE ASSIGN TO DATABASE-TPGRFRQ
008600                  ORGANIZATION      IS LINE SEQUENTIAL
008700                  FILE STATUS       IS WK-C-FILE-STATUS.
008800           SELECT NOTIFICATION-FILE ASSIGN TO DATABASE-TPGNOTF
008900                  ORGANIZATION      IS SEQUENTIAL
009000                  FILE STATUS       IS WK-C-FILE-STATUS.
009100
009200       EJECT
009300      ***************
009400       DATA DIVISION.
009500      ***************
009600       FILE SECTION.
009700      **************
009800       FD  PAYMENT-FILE
009900           LABEL RECORDS ARE OMITTED
010000           DATA RECORD IS TPGPYMF-REC.
010100           COPY TPGPYMF.
010200
010300       FD  TRANSACTION-FILE
010400           LABEL RECORDS ARE OMITTED
010500           DATA RECORD IS TPGTRXF-REC.
010600           COPY TPGTRXF.
010700
010800       FD  REFUND-REQUEST-FILE
010900           LABEL RECORDS ARE OMITTED
011000           DATA RECORD IS TPGRFRQ-REC.
011100           COPY TPGRFRQ.
011200
011300       FD  NOTIFICATION-FILE
011400           LABEL RECORDS ARE OMITTED
011500           DATA RECORD IS TPGNOTF-REC.
011600           COPY TPGNOTF.
011700
011800       EJECT
011900      *************************
012000       WORKING-STORAGE SECTION.
012100      *************************
012200       01  FILLER              PIC X(24)  VALUE
012300           "** PROGRAM TPGRFPST **".
012400
012500      * ------------------ PROGRAM WORKING STORAGE -------------------*
012600       01  WK-C-COMMON.
012700           COPY TPGCMWS.
012800
012900      *---------------------------------------------------------------*
013000      *    RUN CONTROL SWITCHES
013100      *---------------------------------------------------------------*
013200       77  WK-C-RFRQ-EOF-SW            PIC X(01)    VALUE "N".
013300           88  WK-C-RFRQ-EOF-YES               VALUE "Y".
013400       77  WK-W-FOUND-SW               PIC X(01)    VALUE "N".
013500           88  WK-W-PAYMENT-FOUND              VALUE "Y".
013600       77  WK-W-ELIGIBLE-SW            PIC X(01)    VALUE "N".
013700           88  WK-W-REFUND-ELIGIBLE            VALUE "Y".
013800       77  WK-W-FULL-REFUND-SW         PIC X(01)    VALUE "N".
013900           88  WK-W-IS-FULL-REFUND              VALUE "Y".
014000
014100      *---------------------------------------------------------------*
014200      *    RUN TOTALS - END OF RUN SUMMARY CONTRIBUTION
014300      *---------------------------------------------------------------*
014400       01  WK-W-RUN-TOTALS.
014500           05  WK-W-REQ-READ-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
014600           05  WK-W-FULL-REFUND-CNT    PIC 9(07)    COMP-3 VALUE ZERO.
014700           05  WK-W-PART-REFUND-CNT    PIC 9(07)    COMP-3 VALUE ZERO.
014800           05  WK-W-REJECTED-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
014900           05  WK-W-TOTAL-REFUNDED-AMT PIC S9(13)V99 COMP-3 VALUE ZERO.
015000           05  FILLER                  PIC X(04).
015100
015200      *---------------------------------------------------------------*
015300      *    NEXT-KEY COUNTER
015400      *---------------------------------------------------------------*
015500       77  WK-W-NEXT-TRX-ID            PIC 9(09)    COMP-3 VALUE ZERO.
015600       77  WK-W-SCAN-IDX               PIC 9(05)    COMP-3.
015700       77  WK-W-MATCH-IDX              PIC 9(05)    COMP-3.
015800
015900      *---------------------------------------------------------------*
016000      *    WK-T-PAY-TABLE  -  IN-MEMORY PAYMENT TABLE
016100      *    LOADED FROM PAYMENT-FILE AT START OF RUN AND WRITTEN
016200      *    BACK OUT IN FULL AT END OF RUN SINCE THIS BUILD HAS NO
016300      *    ISAM REWRITE CAPABILITY.
016400      *---------------------------------------------------------------*
016500       01  WK-T-PAY-TABLE.
016600           05  WK-T-PAY-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
016700           05  WK-T-PAY-TAB  OCCURS 1 TO 9000 TIMES
016800                   DEPENDING ON WK-T-PAY-COUNT
016900                   INDEXED BY WK-X-PAY-IDX.
017000               10  WK-T-PAY-TAB-ID     PIC 9(09).
017100               10  WK-T-PAY-TAB-UID    PIC 9(09).
017200               10  WK-T-PAY-TAB-AMT    PIC S9(13)V99 COMP-3.
017300               10  WK-T-PAY-TAB-CUR    PIC X(03).
017400               10  WK-T-PAY-TAB-STAT   PIC X(20).
017500               10  WK-T-PAY-TAB-METH   PIC X(50).
017600               10  WK-T-PAY-TAB-MREF   PIC X(100).
017700               10  WK-T-PAY-TAB-DESC   PIC X(500).
017800               10  WK-T-PAY-TAB-FSCR   PIC S9V99    COMP-3.
017900               10  WK-T-PAY-TAB-CRTD   PIC X(26).
018000               10  WK-T-PAY-TAB-UPDT   PIC X(26).
018100               10  FILLER              PIC X(09).
018200
018300      *---------------------------------------------------------------*
018400      *    RUN TIMESTAMP - DB2/400 STYLE - BUILT ONCE AT START
018500      *---------------------------------------------------------------*
018600       01  WK-W-TS-WORK                PIC X(26).
018700       01  WK-W-TS-ACCEPT-DATE         PIC 9(08).
018800       01  WK-W-TS-ACCEPT-DATE-R1 REDEFINES WK-W-TS-ACCEPT-DATE.
018900           05  WK-W-TS-CCYY            PIC 9(04).
019000           05  WK-W-TS-MM              PIC 9(02).
019100           05  WK-W-TS-DD              PIC 9(02).
019200       01  WK-W-TS-ACCEPT-TIME         PIC 9(08).
019300       01  WK-W-TS-ACCEPT-TIME-R1 REDEFINES WK-W-TS-ACCEPT-TIME.
019400           05  WK-W-TS-HH              PIC 9(02).
019500           05  WK-W-TS-MI              PIC 9(02).
019600           05  WK-W-TS-SS              PIC 9(02).
019700           05  WK-W-TS-HH-REST         PIC 9(02).
019800
019900      *---------------------------------------------------------------*
020000      *    GATEWAY-TRANSACTION-ID GENERATION WORK AREA
020100      *---------------------------------------------------------------*
020200       01  WK-W-HEX-DIGITS             PIC X(16) VALUE
020300           "0123456789ABCDEF".
020400       01  WK-W-HEX-TABLE REDEFINES WK-W-HEX-DIGITS.
020500           05  WK-W-HEX-CHAR           PIC X(01) OCCURS 16 TIMES.
020600       77  WK-W-HEX-SEED               PIC 9(09)    COMP-3.
020700       77  WK-W-HEX-REM                PIC 9(02)    COMP-3.
020800       77  WK-W-HEX-POS                PIC 9(02)    COMP-3.
020900       01  WK-W-GATEWAY-WORK.
021000           05  WK-W-GW-PREFIX          PIC X(04)    VALUE "RFD-".
021100           05  WK-W-GW-HEX             PIC X(08).
021200           05  FILLER                  PIC X(04).
021300
021400       EJECT
021500      ***************************
021600       PROCEDURE DIVISION.
021700      ***************************
021800       MAIN-MODULE.
021900           PERFORM A000-INITIALIZATION
022000              THRU A099-INITIALIZATION-EX.
022100           PERFORM B000-FIND-NEXT-TRX-ID
022200              THRU B099-FIND-NEXT-TRX-ID-EX.
022300           PERFORM B100-LOAD-PAYMENT-TABLE
022400              THRU B199-LOAD-PAYMENT-TABLE-EX.
022500           PERFORM C000-READ-NEXT-REQUEST
022600              THRU C099-READ-NEXT-REQUEST-EX.
022700           PERFORM D000-PROCESS-ONE-REQUEST
022800              THRU D099-PROCESS-ONE-REQUEST-EX
022900              UNTIL WK-C-RFRQ-EOF-YES.
023000           PERFORM E000-REWRITE-PAYMENT-FILE
023100              THRU E099-REWRITE-PAYMENT-FILE-EX.
023200           PERFORM Z100-DISPLAY-RUN-TOTALS
023300              THRU Z100-DISPLAY-RUN-TOTALS-EX.
023400           PERFORM Z000-END-PROGRAM-ROUTINE
023500              THRU Z999-END-PROGRAM-ROUTINE-EX.
023600           STOP RUN.
023700
023800       EJECT
023900      *---------------------------------------------------------------*
024000       A000-INITIALIZATION.
024100      *---------------------------------------------------------------*
024200           ACCEPT   WK-W-TS-ACCEPT-DATE FROM DATE YYYYMMDD.
024300           ACCEPT   WK-W-TS-ACCEPT-TIME FROM TIME.
024400           STRING   WK-W-TS-CCYY  "-" WK-W-TS-MM "-" WK-W-TS-DD
024500                    "-" WK-W-TS-HH "." WK-W-TS-MI "." WK-W-TS-SS
024600                    ".000000"
024700                    DELIMITED BY SIZE INTO WK-W-TS-WORK.
024800           MOVE     WK-W-TS-WORK        TO    WK-C-TIMESTAMP.
024900           COMPUTE  WK-C-GATEWAY-SEED = WK-W-TS-ACCEPT-TIME
025000                                       + WK-W-TS-ACCEPT-DATE.
025100
025200           OPEN     INPUT  REFUND-REQUEST-FILE.
025300           IF       NOT WK-C-SUCCESSFUL
025400                    DISPLAY "TPGRFPST - OPEN FILE ERROR - RFRQ"
025500                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025600                    GO TO Y900-ABNORMAL-TERMINATION.
025700
025800           OPEN     EXTEND NOTIFICATION-FILE.
025900           IF       NOT WK-C-SUCCESSFUL
026000                    DISPLAY "TPGRFPST - OPEN FILE ERROR - NOTF"
026100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026200                    GO TO Y900-ABNORMAL-TERMINATION.
026300
026400      *---------------------------------------------------------------*
026500       A099-INITIALIZATION-EX.
026600      *---------------------------------------------------------------*
026700           EXIT.
026800
026900       EJECT
027000      *---------------------------------------------------------------*
027100      *    B000  -  FIND THE HIGH TRANSACTION-ID ALREADY POSTED TO
027200      *             THE LEDGER, THEN OPEN IT FOR APPEND
027300      *---------------------------------------------------------------*
027400       B000-FIND-NEXT-TRX-ID.
027500      *---------------------------------------------------------------*
027600           OPEN     INPUT  TRANSACTION-FILE.
027700           IF       NOT WK-C-SUCCESSFUL
027800                    DISPLAY "TPGRFPST - OPEN FILE ERROR - TRXF"
027900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000                    GO TO Y900-ABNORMAL-TERMINATION.
028100
028200       B010-SCAN-TRX-RECORD.
028300           READ     TRANSACTION-FILE
028400                    AT END GO TO B090-SCAN-TRX-DONE.
028500           IF       TRX-TRANSACTION-ID > WK-W-NEXT-TRX-ID
028600                    MOVE TRX-TRANSACTION-ID TO WK-W-NEXT-TRX-ID.
028700           GO TO    B010-SCAN-TRX-RECORD.
028800
028900       B090-SCAN-TRX-DONE.
029000           CLOSE    TRANSACTION-FILE.
029100           OPEN     EXTEND TRANSACTION-FILE.
029200           IF       NOT WK-C-SUCCESSFUL
029300                    DISPLAY "TPGRFPST - OPEN FILE ERROR - TRXF"
029400                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029500                    GO TO Y900-ABNORMAL-TERMINATION.
029600
029700      *---------------------------------------------------------------*
029800       B099-FIND-NEXT-TRX-ID-EX.
029900      *---------------------------------------------------------------*
030000           EXIT.
030100
030200       EJECT
030300      *---------------------------------------------------------------*
030400      *    B100  -  LOAD PAYMENT MASTER INTO WORKING STORAGE
030500      *---------------------------------------------------------------*
030600       B100-LOAD-PAYMENT-TABLE.
030700      *---------------------------------------------------------------*
030800           OPEN     INPUT  PAYMENT-FILE.
030900           IF       NOT WK-C-SUCCESSFUL
031000                    DISPLAY "TPGRFPST - OPEN FILE ERROR - PYMF"
031100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
031200                    GO TO Y900-ABNORMAL-TERMINATION.
031300
031400       B110-LOAD-PAYMENT-RECORD.
031500           READ     PAYMENT-FILE
031600                    AT END GO TO B190-LOAD-PAYMENT-DONE.
031700
031800           ADD      1               TO    WK-T-PAY-COUNT.
031900           MOVE     PAY-PAYMENT-ID  TO    WK-T-PAY-TAB-ID
032000                                          (WK-T-PAY-COUNT).
032100           MOVE     PAY-USER-ID     TO    WK-T-PAY-TAB-UID
032200                                          (WK-T-PAY-COUNT).
032300           MOVE     PAY-AMOUNT      TO    WK-T-PAY-TAB-AMT
032400                                          (WK-T-PAY-COUNT).
032500           MOVE     PAY-CURRENCY    TO    WK-T-PAY-TAB-CUR
032600                                          (WK-T-PAY-COUNT).
032700           MOVE     PAY-STATUS      TO    WK-T-PAY-TAB-STAT
032800                                          (WK-T-PAY-COUNT).
032900           MOVE     PAY-PAYMENT-METHOD  TO WK-T-PAY-TAB-METH
033000                                          (WK-T-PAY-COUNT).
033100           MOVE     PAY-MERCHANT-REFERENCE TO WK-T-PAY-TAB-MREF
033200                                          (WK-T-PAY-COUNT).
033300           MOVE     PAY-DESCRIPTION TO    WK-T-PAY-TAB-DESC
033400                                          (WK-T-PAY-COUNT).
033500           MOVE     PAY-FRAUD-SCORE TO    WK-T-PAY-TAB-FSCR
033600                                          (WK-T-PAY-COUNT).
033700           MOVE     PAY-CREATED-AT  TO    WK-T-PAY-TAB-CRTD
033800                                          (WK-T-PAY-COUNT).
033900           MOVE     PAY-UPDATED-AT  TO    WK-T-PAY-TAB-UPDT
034000                                          (WK-T-PAY-COUNT).
034100
034200           GO TO    B110-LOAD-PAYMENT-RECORD.
034300
034400       B190-LOAD-PAYMENT-DONE.
034500           CLOSE    PAYMENT-FILE.
034600           IF       NOT WK-C-SUCCESSFUL
034700                    DISPLAY "TPGRFPST - CLOSE FILE ERROR - PYMF"
034800                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
034900
035000      *---------------------------------------------------------------*
035100       B199-LOAD-PAYMENT-TABLE-EX.
035200      *---------------------------------------------------------------*
035300           EXIT.
035400
035500       EJECT
035600      *---------------------------------------------------------------*
035700       C000-READ-NEXT-REQUEST.
035800      *---------------------------------------------------------------*
035900           READ     REFUND-REQUEST-FILE
036000                    AT END MOVE "Y" TO WK-C-RFRQ-EOF-SW.
036100
036200      *---------------------------------------------------------------*
036300       C099-READ-NEXT-REQUEST-EX.
036400      *---------------------------------------------------------------*
036500           EXIT.
036600
036700       EJECT
036800      *---------------------------------------------------------------*
036900      *    D000  -  PROCESS ONE REFUND REQUEST
037000      *---------------------------------------------------------------*
037100       D000-PROCESS-ONE-REQUEST.
037200      *---------------------------------------------------------------*
037300           ADD      1               TO    WK-W-REQ-READ-CNT.
037400
037500           PERFORM  D100-FIND-AND-VALIDATE
037600              THRU  D100-FIND-AND-VALIDATE-EX.
037700           IF       NOT WK-W-REFUND-ELIGIBLE
037800                    ADD 1 TO WK-W-REJECTED-CNT
037900                    GO TO D090-NEXT-REQUEST.
038000
038100           PERFORM  D200-POST-REFUND
038200              THRU  D200-POST-REFUND-EX.
038300           PERFORM  D300-SEND-CONFIRMATION
038400              THRU  D300-SEND-CONFIRMATION-EX.
038500
038600       D090-NEXT-REQUEST.
038700           PERFORM  C000-READ-NEXT-REQUEST
038800              THRU  C099-READ-NEXT-REQUEST-EX.
038900
039000      *---------------------------------------------------------------*
039100       D099-PROCESS-ONE-REQUEST-EX.
039200      *---------------------------------------------------------------*
039300           EXIT.
039400
039500       EJECT
039600      *---------------------------------------------------------------*
039700      *    D100  -  LOCATE THE PAYMENT AND VALIDATE REFUND ELIGIBILITY
039800      *---------------------------------------------------------------*
039900       D100-FIND-AND-VALIDATE.
040000      *---------------------------------------------------------------*
040100           MOVE     "N"             TO    WK-W-FOUND-SW.
040200           MOVE     "N"             TO    WK-W-ELIGIBLE-SW.
040300           MOVE     "N"             TO    WK-W-FULL-REFUND-SW.
040400           MOVE     ZERO            TO    WK-W-SCAN-IDX
040500                                          WK-W-MATCH-IDX.
040600
040700           PERFORM  D110-SCAN-FOR-PAYMENT
040800              THRU  D110-SCAN-FOR-PAYMENT-EX
040900              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT
041000              OR    WK-W-PAYMENT-FOUND.
041100
041200           IF       NOT WK-W-PAYMENT-FOUND
041300                    GO TO D100-FIND-AND-VALIDATE-EX.
041400
041500           IF       REF-AMOUNT NOT > ZERO
041600              OR    REF-AMOUNT > WK-T-PAY-TAB-AMT (WK-W-MATCH-IDX)
041700                    GO TO D100-FIND-AND-VALIDATE-EX.
041800
041900           IF       WK-T-PAY-TAB-STAT (WK-W-MATCH-IDX)
042000                                    NOT = "COMPLETED"
042100                    GO TO D100-FIND-AND-VALIDATE-EX.
042200
042300           MOVE     "Y"             TO    WK-W-ELIGIBLE-SW.
042400           IF       REF-AMOUNT = WK-T-PAY-TAB-AMT (WK-W-MATCH-IDX)
042500                    MOVE "Y"        TO    WK-W-FULL-REFUND-SW.
042600
042700      *---------------------------------------------------------------*
042800       D100-FIND-AND-VALIDATE-EX.
042900      *---------------------------------------------------------------*
043000           EXIT.
043100
043200      *---------------------------------------------------------------*
043300       D110-SCAN-FOR-PAYMENT.
043400      *---------------------------------------------------------------*
043500           ADD      1               TO    WK-W-SCAN-IDX.
043600           IF       WK-W-SCAN-IDX > WK-T-PAY-COUNT
043700                    GO TO D110-SCAN-FOR-PAYMENT-EX.
043800           IF       WK-T-PAY-TAB-ID (WK-W-SCAN-IDX) = REF-PAYMENT-ID
043900                    MOVE "Y"        TO    WK-W-FOUND-SW
044000                    MOVE WK-W-SCAN-IDX TO WK-W-MATCH-IDX.
044100
044200      *---------------------------------------------------------------*
044300       D110-SCAN-FOR-PAYMENT-EX.
044400      *---------------------------------------------------------------*
044500           EXIT.
044600
044700       EJECT
044800      *---------------------------------------------------------------*
044900      *    D200  -  POST THE REFUND - LEDGER ENTRY AND STATUS UPDATE
045000      *---------------------------------------------------------------*
045100       D200-POST-REFUND.
045200      *---------------------------------------------------------------*
045300           PERFORM  F000-GEN-GATEWAY-REF
045400              THRU  F000-GEN-GATEWAY-REF-EX.
045500
045600           ADD      1               TO    WK-W-NEXT-TRX-ID.
045700           MOVE     SPACES          TO    TPGTRXF-REC.
045800           MOVE     WK-W-NEXT-TRX-ID TO   TRX-TRANSACTION-ID.
045900           MOVE     REF-PAYMENT-ID  TO    TRX-PAYMENT-ID.
046000           MOVE     "REFUND"        TO    TRX-TRANSACTION-TYPE.
046100           MOVE     REF-AMOUNT      TO    TRX-AMOUNT.
046200           MOVE     "SUCCESS"      TO    TRX-STATUS.
046300           MOVE     WK-W-GW-PREFIX  TO    TRX-GATEWAY-TXN-ID (1:4).
046400           MOVE     WK-W-GW-HEX     TO    TRX-GATEWAY-TXN-ID (5:8).
046500           MOVE     REF-REASON (1:500) TO TRX-GATEWAY-RESPONSE.
046600           MOVE     WK-W-TS-WORK    TO    TRX-PROCESSED-AT.
046700
046800           WRITE    TPGTRXF-REC.
046900           IF       NOT WK-C-SUCCESSFUL
047000                    DISPLAY "TPGRFPST - WRITE FILE ERROR - TRXF"
047100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
047200
047300      *    TPG107 - ACNRJR - 23/02/2016 - e-Req 61526 PAY-AMOUNT IS
047400      *    LEFT AS ORIGINALLY POSTED - ONLY THE RUNNING REFUND TOTAL
047500      *    AND THE PAYMENT'S STATUS/UPDATED-AT ARE CHANGED BELOW.
047600           ADD      REF-AMOUNT     TO    WK-W-TOTAL-REFUNDED-AMT.
047700           MOVE     WK-W-TS-WORK    TO    WK-T-PAY-TAB-UPDT
047800                                          (WK-W-MATCH-IDX).
047900
048000           IF       WK-W-IS-FULL-REFUND
048100                    MOVE "REFUNDED" TO    WK-T-PAY-TAB-STAT
048200                                          (WK-W-MATCH-IDX)
048300                    ADD  1          TO    WK-W-FULL-REFUND-CNT
048400           ELSE
048500                    MOVE "PARTIALLY-REFUNDED" TO
048600                                          WK-T-PAY-TAB-STAT
048700                                          (WK-W-MATCH-IDX)
048800                    ADD  1          TO    WK-W-PART-REFUND-CNT.
048900
049000      *---------------------------------------------------------------*
049100       D200-POST-REFUND-EX.
049200      *---------------------------------------------------------------*
049300           EXIT.
049400
049500       EJECT
049600      *---------------------------------------------------------------*
049700      *    D300  -  SEND REFUND CONFIRMATION NOTIFICATION
049800      *---------------------------------------------------------------*
049900       D300-SEND-CONFIRMATION.
050000      *---------------------------------------------------------------*
050100           MOVE     SPACES          TO    TPGNOTF-REC.
050200           MOVE     "REFUND-CONFIRM" TO   NOT-TYPE.
050300           MOVE     SPACES          TO    NOT-USERNAME.
050400           MOVE     REF-PAYMENT-ID  TO    NOT-PAYMENT-ID.
050500           MOVE     REF-AMOUNT      TO    NOT-AMOUNT.
050600           MOVE     WK-T-PAY-TAB-CUR (WK-W-MATCH-IDX) TO NOT-CURRENCY.
050700           IF       WK-W-IS-FULL-REFUND
050800                    MOVE "YOUR PAYMENT HAS BEEN FULLY REFUNDED"
050900                                    TO    NOT-MESSAGE
051000           ELSE
051100                    MOVE "YOUR PAYMENT HAS BEEN PARTIALLY REFUNDED"
051200                                    TO    NOT-MESSAGE.
051300           MOVE     WK-W-TS-WORK    TO    NOT-SENT-AT.
051400
051500           WRITE    TPGNOTF-REC.
051600           IF       NOT WK-C-SUCCESSFUL
051700                    DISPLAY "TPGRFPST - WRITE FILE ERROR - NOTF"
051800                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
051900
052000      *---------------------------------------------------------------*
052100       D300-SEND-CONFIRMATION-EX.
052200      *---------------------------------------------------------------*
052300           EXIT.
052400
052500       EJECT
052600      *---------------------------------------------------------------*
052700      *    E000  -  REWRITE THE PAYMENT MASTER IN FULL
052800      *---------------------------------------------------------------*
052900       E000-REWRITE-PAYMENT-FILE.
053000      *---------------------------------------------------------------*
053100           OPEN     OUTPUT PAYMENT-FILE.
053200           IF       NOT WK-C-SUCCESSFUL
053300                    DISPLAY "TPGRFPST - OPEN FILE ERROR - PYMF"
053400                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
053500                    GO TO Y900-ABNORMAL-TERMINATION.
053600
053700           PERFORM  E010-WRITE-ONE-PAYMENT
053800              THRU  E010-WRITE-ONE-PAYMENT-EX
053900              VARYING WK-W-SCAN-IDX FROM 1 BY 1
054000              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT.
054100
054200           CLOSE    PAYMENT-FILE.
054300           IF       NOT WK-C-SUCCESSFUL
054400                    DISPLAY "TPGRFPST - CLOSE FILE ERROR - PYMF"
054500                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
054600
054700      *---------------------------------------------------------------*
054800       E099-REWRITE-PAYMENT-FILE-EX.
054900      *---------------------------------------------------------------*
055000           EXIT.
055100
055200      *---------------------------------------------------------------*
055300       E010-WRITE-ONE-PAYMENT.
055400      *---------------------------------------------------------------*
055500           MOVE     SPACES          TO    TPGPYMF-REC.
055600           MOVE     WK-T-PAY-TAB-ID  (WK-W-SCAN-IDX) TO PAY-PAYMENT-ID.
055700           MOVE     WK-T-PAY-TAB-UID (WK-W-SCAN-IDX) TO PAY-USER-ID.
055800           MOVE     WK-T-PAY-TAB-AMT (WK-W-SCAN-IDX) TO PAY-AMOUNT.
055900           MOVE     WK-T-PAY-TAB-CUR (WK-W-SCAN-IDX) TO PAY-CURRENCY.
056000           MOVE     WK-T-PAY-TAB-STAT (WK-W-SCAN-IDX) TO PAY-STATUS.
056100           MOVE     WK-T-PAY-TAB-METH (WK-W-SCAN-IDX)
056200                                    TO    PAY-PAYMENT-METHOD.
056300           MOVE     WK-T-PAY-TAB-MREF (WK-W-SCAN-IDX)
056400                                    TO    PAY-MERCHANT-REFERENCE.
056500           MOVE     WK-T-PAY-TAB-DESC (WK-W-SCAN-IDX) TO PAY-DESCRIPTION.
056600           MOVE     WK-T-PAY-TAB-FSCR (WK-W-SCAN-IDX) TO PAY-FRAUD-SCORE.
056700           MOVE     WK-T-PAY-TAB-CRTD (WK-W-SCAN-IDX) TO PAY-CREATED-AT.
056800           MOVE     WK-T-PAY-TAB-UPDT (WK-W-SCAN-IDX) TO PAY-UPDATED-AT.
056900
057000           WRITE    TPGPYMF-REC.
057100           IF       NOT WK-C-SUCCESSFUL
057200                    DISPLAY "TPGRFPST - WRITE FILE ERROR - PYMF"
057300                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057400
057500      *---------------------------------------------------------------*
057600       E010-WRITE-ONE-PAYMENT-EX.
057700      *---------------------------------------------------------------*
057800           EXIT.
057900
058000       EJECT
058100      *---------------------------------------------------------------*
058200      *    F000  -  GENERATE AN 8 HEX-DIGIT GATEWAY REFERENCE
058300      *---------------------------------------------------------------*
058400       F000-GEN-GATEWAY-REF.
058500      *---------------------------------------------------------------*
058600           COMPUTE  WK-W-HEX-SEED = WK-C-GATEWAY-SEED
058700                  + (WK-W-NEXT-TRX-ID    * 31)
058800                  + (REF-PAYMENT-ID      * 97).
058900           ADD      1               TO    WK-C-GATEWAY-SEED.
059000           MOVE     SPACES          TO    WK-W-GW-HEX.
059100
059200           PERFORM  F010-HEX-LOOP
059300              THRU  F010-HEX-LOOP-EX
059400              VARYING WK-W-HEX-POS FROM 1 BY 1
059500              UNTIL WK-W-HEX-POS > 8.
059600
059700      *---------------------------------------------------------------*
059800       F000-GEN-GATEWAY-REF-EX.
059900      *---------------------------------------------------------------*
060000           EXIT.
060100
060200      *---------------------------------------------------------------*
060300       F010-HEX-LOOP.
060400      *---------------------------------------------------------------*
060500           DIVIDE   WK-W-HEX-SEED   BY 16
060600                    GIVING WK-W-HEX-SEED REMAINDER WK-W-HEX-REM.
060700           MOVE     WK-W-HEX-CHAR (WK-W-HEX-REM + 1)
060800                                    TO WK-W-GW-HEX (WK-W-HEX-POS:1).
060900           IF       WK-W-HEX-SEED = ZERO
061000                    COMPUTE WK-W-HEX-SEED = WK-C-GATEWAY-SEED
061100                          + WK-W-HEX-POS.
061200
061300      *---------------------------------------------------------------*
061400       F010-HEX-LOOP-EX.
061500      *---------------------------------------------------------------*
061600           EXIT.
061700
061800       EJECT
061900      *---------------------------------------------------------------*
062000      *    Z100  -  DISPLAY THIS RUN'S CONTRIBUTION TO THE END OF
062100      *             RUN SUMMARY (TPGRPT01 PRODUCES THE AUTHORITATIVE
062200      *             RECONCILED TOTALS AFTER ALL BATCH STEPS RUN)
062300      *---------------------------------------------------------------*
062400       Z100-DISPLAY-RUN-TOTALS.
062500      *---------------------------------------------------------------*
062600           DISPLAY "TPGRFPST - REFUND REQUESTS READ   - "
062700                    WK-W-REQ-READ-CNT.
062800           DISPLAY "TPGRFPST - FULL REFUNDS POSTED    - "
062900                    WK-W-FULL-REFUND-CNT.
063000           DISPLAY "TPGRFPST - PARTIAL REFUNDS POSTED - "
063100                    WK-W-PART-REFUND-CNT.
063200           DISPLAY "TPGRFPST - REFUND REQUESTS REJECTED-"
063300                    WK-W-REJECTED-CNT.
063400           DISPLAY "TPGRFPST - TOTAL AMOUNT REFUNDED  - "
063500                    WK-W-TOTAL-REFUNDED-AMT.
063600
063700      *---------------------------------------------------------------*
063800       Z100-DISPLAY-RUN-TOTALS-EX.
063900      *---------------------------------------------------------------*
064000           EXIT.
064100
064200       Y900-ABNORMAL-TERMINATION.
064300           PERFORM  Z000-END-PROGRAM-ROUTINE
064400              THRU  Z999-END-PROGRAM-ROUTINE-EX.
064500           STOP RUN.
064600
064700      *---------------------------------------------------------------*
064800       Z000-END-PROGRAM-ROUTINE.
064900      *---------------------------------------------------------------*
065000           CLOSE    REFUND-REQUEST-FILE TRANSACTION-FILE
065100                    NOTIFICATION-FILE.
065200
065300      *---------------------------------------------------------------*
065400       Z999-END-PROGRAM-ROUTINE-EX.
065500      *---------------------------------------------------------------*
065600           EXIT.
065700
065800      ******************************************************************
065900      *************** END OF PROGRAM SOURCE - TPGRFPST ***************
066000      ******************************************************************
