000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TPGCNPST.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   CARD & REMIT PROCESSING - HEAD OFFICE.
000700       DATE-WRITTEN.   24 MAY 1989.
000800       DATE-COMPILED.  24 MAY 1989.
000900       SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
001000      *                UNAUTHORISED DISCLOSURE IS PROHIBITED.
001100      *
001200      *DESCRIPTION :  BATCH DRIVER FOR GATEWAY PAYMENT CANCELLATION.
001300      *               READS THE CANCEL-REQUEST-FILE TOP TO BOTTOM,
001400      *               MATCHES EACH REQUEST TO A PAYMENT HELD IN THE
001500      *               PAYMENT MASTER, AND CANCELS IT IF IT IS STILL
001600      *               PENDING OR PROCESSING.  A ZERO-AMOUNT
001700      *               ADJUSTMENT ENTRY IS POSTED TO THE TRANSACTION
001800      *               LEDGER TO RECORD THE CANCELLATION.  RUNS LAST
001900      *               IN THE OVERNIGHT JOB STREAM, AFTER TPGPYPST
002000      *               AND TPGRFPST.
002100      *
002200      *================================================================
002300      * HISTORY OF MODIFICATION:
002400      *================================================================
002500      *  MPIDCK - DCKABINGUE 12/09/1991 - BRANCH AUTOMATION PHASE 2
002600      *                                 - ORIGINAL CANCEL POSTING
002700      *                                   DRIVER, SPLIT OUT OF THE
002800      *                                   OVERNIGHT SETTLEMENT JOB.
002900      *----------------------------------------------------------------*
003000      *  ACNRJR - 30/11/1998 - Y2K REMEDIATION
003100      *                      - TIMESTAMP FIELDS WIDENED TO 4-DIGIT
003200      *                        CENTURY TO MATCH TPGPYMF / TPGTRXF.
003300      *----------------------------------------------------------------*
003400      *  TPG039 - TMPJAE  - 25/06/2001 - e-Req 8834
003500      *                      CARD & REMIT GATEWAY STP BUILD
003600      *                    - DRIVER REWRITTEN TO POST THE ZERO-
003700      *                      AMOUNT ADJUSTMENT LEDGER ENTRY AND
003800      *                      REJECT CANCELLATION OF PAYMENTS THAT
003900      *                      HAVE ALREADY SETTLED.
004000      *----------------------------------------------------------------*
004100      *  TPG090 - DESMOND LIM - 03/03/2015 - e-Req 61006
004200      *                    - END OF RUN TOTALS ADDED TO MATCH THE
004300      *                      REVISED FRAUD POLICY MANUAL REPORTING.
004400      *----------------------------------------------------------------*
004500      *  TPG100 - ACNRJR  - 19/02/2016 - e-Req 61515
004600      *                    - CORRECTED LEDGER POSTING TO USE THE
004700      *                      GATEWAY'S OWN EVENT CODE "SUCCESS" IN
004800      *                      TRX-STATUS - PRIOR RELEASE HAD CARRIED
004900      *                      OVER THE OLD BRANCH-TELLER "COMPLETED"
005000      *                      CODE IN ERROR (SEE ALSO TPGTRXF
005100      *                      COPYBOOK e-Req 61512).
005200      *----------------------------------------------------------------*
005300       EJECT
005400      **********************
005500       ENVIRONMENT DIVISION.
005600      **********************
005700       CONFIGURATION SECTION.
005800       SOURCE-COMPUTER.  IBM-AS400.
005900       OBJECT-COMPUTER.  IBM-AS400.
006000       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
006100                         UPSI-0 IS UPSI-SWITCH-0
006200                           ON  STATUS IS U0-ON
006300                           OFF STATUS IS U0-OFF.
006400
006500       INPUT-OUTPUT SECTION.
006600       FILE-CONTROL.
006700           SELECT PAYMENT-FILE ASSIGN TO DATABASE-TPGPYMF
006800                  ORGANIZATION      IS SEQUENTIAL
006900                  FILE STATUS       IS WK-C-FILE-STATUS.
007000           SELECT TRANSACTION-FILE ASSIGN TO DATABASE-TPGTRXF
007100                  ORGANIZATION      IS SEQUENTIAL
007200                  FILE STATUS       IS WK-C-FILE-STATUS.
007300           SELECT CANCEL-REQUEST-FILE ASSIGN TO DATABASE-TPGCNRQ
007400                  ORGANIZATION      IS LINE SEQUENTIAL
007500                  FILE STATUS       IS WK-C-FILE-STATUS.
007600           SELECT NOTIFICATION-FILE ASSIGN TO DATABASE-TPGNOTF
007700                  ORGANIZATION      IS SEQUENTIAL
007800                  FILE STATUS       IS WK-C-FILE-STATUS.
007900
008000       EJECT
008100      ***************
008200       DATA DIVISION.
008300      ***************
008400       FILE SECTION.
008500      **************
008600       FD  PAYMENT-FILE
008700           LABEL RECORDS ARE OMITTED
008800           DATA RECORD IS TPGPYMF-REC.
008900           COPY TPGPYMF.
009000
009100       FD  TRANSACTION-FILE
009200           LABEL RECORDS ARE OMITTED
009300           DATA RECORD IS TPGTRXF-REC.
009400           COPY TPGTRXF.
009500
009600       FD  CANCEL-REQUEST-FILE
009700           LABEL RECORDS ARE OMITTED
009800           DATA RECORD IS TPGCNRQ-REC.
009900           COPY TPGCNRQ.
010000
010100       FD  NOTIFICATION-FILE
010200           LABEL RECORDS ARE OMITTED
010300           DATA RECORD IS TPGNOTF-REC.
010400           COPY TPGNOTF.
010500
010600       EJECT
010700      *************************
010800       WORKING-STORAGE SECTION.
010900      *************************
011000       01  FILLER              PIC X(24)  VALUE
011100           "** PROGRAM TPGCNPST **".
011200
011300      * ------------------ PROGRAM WORKING STORAGE -------------------*
011400       01  WK-C-COMMON.
011500           COPY TPGCMWS.
011600
011700      *---------------------------------------------------------------*
011800      *    RUN CONTROL SWITCHES
011900      *---------------------------------------------------------------*
012000       77  WK-C-CNRQ-EOF-SW            PIC X(01)    VALUE "N".
012100           88  WK-C-CNRQ-EOF-YES               VALUE "Y".
012200       77  WK-W-FOUND-SW               PIC X(01)    VALUE "N".
012300           88  WK-W-PAYMENT-FOUND              VALUE "Y".
012400       77  WK-W-ELIGIBLE-SW            PIC X(01)    VALUE "N".
012500           88  WK-W-CANCEL-ELIGIBLE            VALUE "Y".
012600
012700      *---------------------------------------------------------------*
012800      *    RUN TOTALS - END OF RUN SUMMARY CONTRIBUTION
012900      *---------------------------------------------------------------*
013000       01  WK-W-RUN-TOTALS.
013100           05  WK-W-REQ-READ-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
013200           05  WK-W-CANCELLED-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
013300           05  WK-W-REJECTED-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
013400           05  FILLER                  PIC X(04).
013500
013600      *---------------------------------------------------------------*
013700      *    NEXT-KEY COUNTER
013800      *---------------------------------------------------------------*
013900       77  WK-W-NEXT-TRX-ID            PIC 9(09)    COMP-3 VALUE ZERO.
014000       77  WK-W-SCAN-IDX               PIC 9(05)    COMP-3.
014100       77  WK-W-MATCH-IDX              PIC 9(05)    COMP-3.
014200
014300      *---------------------------------------------------------------*
014400      *    WK-T-PAY-TABLE  -  IN-MEMORY PAYMENT TABLE
014500      *    LOADED FROM PAYMENT-FILE AT START OF RUN AND WRITTEN
014600      *    BACK OUT IN FULL AT END OF RUN SINCE THIS BUILD HAS NO
014700      *    ISAM REWRITE CAPABILITY.
014800      *---------------------------------------------------------------*
014900       01  WK-T-PAY-TABLE.
015000           05  WK-T-PAY-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
015100           05  WK-T-PAY-TAB  OCCURS 1 TO 9000 TIMES
015200                   DEPENDING ON WK-T-PAY-COUNT
015300                   INDEXED BY WK-X-PAY-IDX.
015400               10  WK-T-PAY-TAB-ID     PIC 9(09).
015500               10  WK-T-PAY-TAB-UID    PIC 9(09).
015600               10  WK-T-PAY-TAB-AMT    PIC S9(13)V99 COMP-3.
015700               10  WK-T-PAY-TAB-CUR    PIC X(03).
015800               10  WK-T-PAY-TAB-STAT   PIC X(20).
015900               10  WK-T-PAY-TAB-METH   PIC X(50).
016000               10  WK-T-PAY-TAB-MREF   PIC X(100).
016100               10  WK-T-PAY-TAB-DESC   PIC X(500).
016200               10  WK-T-PAY-TAB-FSCR   PIC S9V99    COMP-3.
016300               10  WK-T-PAY-TAB-CRTD   PIC X(26).
016400               10  WK-T-PAY-TAB-UPDT   PIC X(26).
016500               10  FILLER              PIC X(09).
016600
016700      *---------------------------------------------------------------*
016800      *    RUN TIMESTAMP - DB2/400 STYLE - BUILT ONCE AT START
016900      *---------------------------------------------------------------*
017000       01  WK-W-TS-WORK                PIC X(26).
017100       01  WK-W-TS-WORK-R1 REDEFINES WK-W-TS-WORK.
017200           05  WK-W-TS-R1-DAY          PIC X(10).
017300           05  FILLER                  PIC X(01).
017400           05  WK-W-TS-R1-HOUR         PIC X(02).
017500           05  FILLER                  PIC X(13).
017600       01  WK-W-TS-ACCEPT-DATE         PIC 9(08).
017700       01  WK-W-TS-ACCEPT-DATE-R1 REDEFINES WK-W-TS-ACCEPT-DATE.
017800           05  WK-W-TS-CCYY            PIC 9(04).
017900           05  WK-W-TS-MM              PIC 9(02).
018000           05  WK-W-TS-DD              PIC 9(02).
018100       01  WK-W-TS-ACCEPT-TIME         PIC 9(08).
018200       01  WK-W-TS-ACCEPT-TIME-R1 REDEFINES WK-W-TS-ACCEPT-TIME.
018300           05  WK-W-TS-HH              PIC 9(02).
018400           05  WK-W-TS-MI              PIC 9(02).
018500           05  WK-W-TS-SS              PIC 9(02).
018600           05  WK-W-TS-HH-REST         PIC 9(02).
018700
018800       EJECT
018900      ***************************
019000       PROCEDURE DIVISION.
019100      ***************************
019200       MAIN-MODULE.
019300           PERFORM A000-INITIALIZATION
019400              THRU A099-INITIALIZATION-EX.
019500           PERFORM B000-FIND-NEXT-TRX-ID
019600              THRU B099-FIND-NEXT-TRX-ID-EX.
019700           PERFORM B100-LOAD-PAYMENT-TABLE
019800              THRU B199-LOAD-PAYMENT-TABLE-EX.
019900           PERFORM C000-READ-NEXT-REQUEST
020000              THRU C099-READ-NEXT-REQUEST-EX.
020100           PERFORM D000-PROCESS-ONE-REQUEST
020200              THRU D099-PROCESS-ONE-REQUEST-EX
020300              UNTIL WK-C-CNRQ-EOF-YES.
020400           PERFORM E000-REWRITE-PAYMENT-FILE
020500              THRU E099-REWRITE-PAYMENT-FILE-EX.
020600           PERFORM Z100-DISPLAY-RUN-TOTALS
020700              THRU Z100-DISPLAY-RUN-TOTALS-EX.
020800           PERFORM Z000-END-PROGRAM-ROUTINE
020900              THRU Z999-END-PROGRAM-ROUTINE-EX.
021000           STOP RUN.
021100
021200       EJECT
021300      *---------------------------------------------------------------*
021400       A000-INITIALIZATION.
021500      *---------------------------------------------------------------*
021600           ACCEPT   WK-W-TS-ACCEPT-DATE FROM DATE YYYYMMDD.
021700           ACCEPT   WK-W-TS-ACCEPT-TIME FROM TIME.
021800           STRING   WK-W-TS-CCYY  "-" WK-W-TS-MM "-" WK-W-TS-DD
021900                    "-" WK-W-TS-HH "." WK-W-TS-MI "." WK-W-TS-SS
022000                    ".000000"
022100                    DELIMITED BY SIZE INTO WK-W-TS-WORK.
022200           MOVE     WK-W-TS-WORK        TO    WK-C-TIMESTAMP.
022300
022400           OPEN     INPUT  CANCEL-REQUEST-FILE.
022500           IF       NOT WK-C-SUCCESSFUL
022600                    DISPLAY "TPGCNPST - OPEN FILE ERROR - CNRQ"
022700                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800                    GO TO Y900-ABNORMAL-TERMINATION.
022900
023000           OPEN     EXTEND NOTIFICATION-FILE.
023100           IF       NOT WK-C-SUCCESSFUL
023200                    DISPLAY "TPGCNPST - OPEN FILE ERROR - NOTF"
023300                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
023400                    GO TO Y900-ABNORMAL-TERMINATION.
023500
023600      *---------------------------------------------------------------*
023700       A099-INITIALIZATION-EX.
023800      *---------------------------------------------------------------*
023900           EXIT.
024000
024100       EJECT
024200      *---------------------------------------------------------------*
024300      *    B000  -  FIND THE HIGH TRANSACTION-ID ALREADY POSTED TO
024400      *             THE LEDGER, THEN OPEN IT FOR APPEND
024500      *---------------------------------------------------------------*
024600       B000-FIND-NEXT-TRX-ID.
024700      *---------------------------------------------------------------*
024800           OPEN     INPUT  TRANSACTION-FILE.
024900           IF       NOT WK-C-SUCCESSFUL
025000                    DISPLAY "TPGCNPST - OPEN FILE ERROR - TRXF"
025100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
025200                    GO TO Y900-ABNORMAL-TERMINATION.
025300
025400       B010-SCAN-TRX-RECORD.
025500           READ     TRANSACTION-FILE
025600                    AT END GO TO B090-SCAN-TRX-DONE.
025700           IF       TRX-TRANSACTION-ID > WK-W-NEXT-TRX-ID
025800                    MOVE TRX-TRANSACTION-ID TO WK-W-NEXT-TRX-ID.
025900           GO TO    B010-SCAN-TRX-RECORD.
026000
026100       B090-SCAN-TRX-DONE.
026200           CLOSE    TRANSACTION-FILE.
026300           OPEN     EXTEND TRANSACTION-FILE.
026400           IF       NOT WK-C-SUCCESSFUL
026500                    DISPLAY "TPGCNPST - OPEN FILE ERROR - TRXF"
026600                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026700                    GO TO Y900-ABNORMAL-TERMINATION.
026800
026900      *---------------------------------------------------------------*
027000       B099-FIND-NEXT-TRX-ID-EX.
027100      *---------------------------------------------------------------*
027200           EXIT.
027300
027400       EJECT
027500      *---------------------------------------------------------------*
027600      *    B100  -  LOAD PAYMENT MASTER INTO WORKING STORAGE
027700      *---------------------------------------------------------------*
027800       B100-LOAD-PAYMENT-TABLE.
027900      *---------------------------------------------------------------*
028000           OPEN     INPUT  PAYMENT-FILE.
028100           IF       NOT WK-C-SUCCESSFUL
028200                    DISPLAY "TPGCNPST - OPEN FILE ERROR - PYMF"
028300                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028400                    GO TO Y900-ABNORMAL-TERMINATION.
028500
028600       B110-LOAD-PAYMENT-RECORD.
028700           READ     PAYMENT-FILE
028800                    AT END GO TO B190-LOAD-PAYMENT-DONE.
028900
029000           ADD      1               TO    WK-T-PAY-COUNT.
029100           MOVE     PAY-PAYMENT-ID  TO    WK-T-PAY-TAB-ID
029200                                          (WK-T-PAY-COUNT).
029300           MOVE     PAY-USER-ID     TO    WK-T-PAY-TAB-UID
029400                                          (WK-T-PAY-COUNT).
029500           MOVE     PAY-AMOUNT      TO    WK-T-PAY-TAB-AMT
029600                                          (WK-T-PAY-COUNT).
029700           MOVE     PAY-CURRENCY    TO    WK-T-PAY-TAB-CUR
029800                                          (WK-T-PAY-COUNT).
029900           MOVE     PAY-STATUS      TO    WK-T-PAY-TAB-STAT
030000                                          (WK-T-PAY-COUNT).
030100           MOVE     PAY-PAYMENT-METHOD  TO WK-T-PAY-TAB-METH
030200                                          (WK-T-PAY-COUNT).
030300           MOVE     PAY-MERCHANT-REFERENCE TO WK-T-PAY-TAB-MREF
030400                                          (WK-T-PAY-COUNT).
030500           MOVE     PAY-DESCRIPTION TO    WK-T-PAY-TAB-DESC
030600                                          (WK-T-PAY-COUNT).
030700           MOVE     PAY-FRAUD-SCORE TO    WK-T-PAY-TAB-FSCR
030800                                          (WK-T-PAY-COUNT).
030900           MOVE     PAY-CREATED-AT  TO    WK-T-PAY-TAB-CRTD
031000                                          (WK-T-PAY-COUNT).
031100           MOVE     PAY-UPDATED-AT  TO    WK-T-PAY-TAB-UPDT
031200                                          (WK-T-PAY-COUNT).
031300
031400           GO TO    B110-LOAD-PAYMENT-RECORD.
031500
031600       B190-LOAD-PAYMENT-DONE.
031700           CLOSE    PAYMENT-FILE.
031800           IF       NOT WK-C-SUCCESSFUL
031900                    DISPLAY "TPGCNPST - CLOSE FILE ERROR - PYMF"
032000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
032100
032200      *---------------------------------------------------------------*
032300       B199-LOAD-PAYMENT-TABLE-EX.
032400      *---------------------------------------------------------------*
032500           EXIT.
032600
032700       EJECT
032800      *---------------------------------------------------------------*
032900       C000-READ-NEXT-REQUEST.
033000      *---------------------------------------------------------------*
033100           READ     CANCEL-REQUEST-FILE
033200                    AT END MOVE "Y" TO WK-C-CNRQ-EOF-SW.
033300
033400      *---------------------------------------------------------------*
033500       C099-READ-NEXT-REQUEST-EX.
033600      *---------------------------------------------------------------*
033700           EXIT.
033800
033900       EJECT
034000      *---------------------------------------------------------------*
034100      *    D000  -  PROCESS ONE CANCEL REQUEST
034200      *---------------------------------------------------------------*
034300       D000-PROCESS-ONE-REQUEST.
034400      *---------------------------------------------------------------*
034500           ADD      1               TO    WK-W-REQ-READ-CNT.
034600
034700           PERFORM  D100-FIND-AND-VALIDATE
034800              THRU  D100-FIND-AND-VALIDATE-EX.
034900           IF       NOT WK-W-CANCEL-ELIGIBLE
035000                    ADD 1 TO WK-W-REJECTED-CNT
035100                    GO TO D090-NEXT-REQUEST.
035200
035300           PERFORM  D200-POST-CANCELLATION
035400              THRU  D200-POST-CANCELLATION-EX.
035500           PERFORM  D300-SEND-CONFIRMATION
035600              THRU  D300-SEND-CONFIRMATION-EX.
035700
035800       D090-NEXT-REQUEST.
035900           PERFORM  C000-READ-NEXT-REQUEST
036000              THRU  C099-READ-NEXT-REQUEST-EX.
036100
036200      *---------------------------------------------------------------*
036300       D099-PROCESS-ONE-REQUEST-EX.
036400      *---------------------------------------------------------------*
036500           EXIT.
036600
036700       EJECT
036800      *---------------------------------------------------------------*
036900      *    D100  -  LOCATE THE PAYMENT AND VALIDATE CANCEL ELIGIBILITY
037000      *---------------------------------------------------------------*
037100       D100-FIND-AND-VALIDATE.
037200      *---------------------------------------------------------------*
037300           MOVE     "N"             TO    WK-W-FOUND-SW.
037400           MOVE     "N"             TO    WK-W-ELIGIBLE-SW.
037500           MOVE     ZERO            TO    WK-W-SCAN-IDX
037600                                          WK-W-MATCH-IDX.
037700
037800           PERFORM  D110-SCAN-FOR-PAYMENT
037900              THRU  D110-SCAN-FOR-PAYMENT-EX
038000              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT
038100              OR    WK-W-PAYMENT-FOUND.
038200
038300           IF       NOT WK-W-PAYMENT-FOUND
038400                    GO TO D100-FIND-AND-VALIDATE-EX.
038500
038600           IF       WK-T-PAY-TAB-STAT (WK-W-MATCH-IDX) = "PENDING"
038700              OR    WK-T-PAY-TAB-STAT (WK-W-MATCH-IDX) = "PROCESSING"
038800                    MOVE "Y"        TO    WK-W-ELIGIBLE-SW.
038900
039000      *---------------------------------------------------------------*
039100       D100-FIND-AND-VALIDATE-EX.
039200      *---------------------------------------------------------------*
039300           EXIT.
039400
039500      *---------------------------------------------------------------*
039600       D110-SCAN-FOR-PAYMENT.
039700      *---------------------------------------------------------------*
039800           ADD      1               TO    WK-W-SCAN-IDX.
039900           IF       WK-W-SCAN-IDX > WK-T-PAY-COUNT
040000                    GO TO D110-SCAN-FOR-PAYMENT-EX.
040100           IF       WK-T-PAY-TAB-ID (WK-W-SCAN-IDX) = CAN-PAYMENT-ID
040200                    MOVE "Y"        TO    WK-W-FOUND-SW
040300                    MOVE WK-W-SCAN-IDX TO WK-W-MATCH-IDX.
040400
040500      *---------------------------------------------------------------*
040600       D110-SCAN-FOR-PAYMENT-EX.
040700      *---------------------------------------------------------------*
040800           EXIT.
040900
041000       EJECT
041100      *---------------------------------------------------------------*
041200      *    D200  -  POST THE CANCELLATION - ZERO-AMOUNT LEDGER ENTRY
041300      *             AND STATUS UPDATE
041400      *---------------------------------------------------------------*
041500       D200-POST-CANCELLATION.
041600      *---------------------------------------------------------------*
041700           ADD      1               TO    WK-W-NEXT-TRX-ID.
041800           MOVE     SPACES          TO    TPGTRXF-REC.
041900           MOVE     WK-W-NEXT-TRX-ID TO   TRX-TRANSACTION-ID.
042000           MOVE     CAN-PAYMENT-ID  TO    TRX-PAYMENT-ID.
042100           MOVE     "ADJUSTMENT"    TO    TRX-TRANSACTION-TYPE.
042200           MOVE     ZERO            TO    TRX-AMOUNT.
042300           MOVE     "SUCCESS"      TO    TRX-STATUS.
042400           MOVE     SPACES          TO    TRX-GATEWAY-TXN-ID.
042500           MOVE     CAN-REASON (1:500) TO TRX-GATEWAY-RESPONSE.
042600           MOVE     WK-W-TS-WORK    TO    TRX-PROCESSED-AT.
042700
042800           WRITE    TPGTRXF-REC.
042900           IF       NOT WK-C-SUCCESSFUL
043000                    DISPLAY "TPGCNPST - WRITE FILE ERROR - TRXF"
043100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
043200
043300           MOVE     "CANCELLED"     TO    WK-T-PAY-TAB-STAT
043400                                          (WK-W-MATCH-IDX).
043500           MOVE     WK-W-TS-WORK    TO    WK-T-PAY-TAB-UPDT
043600                                          (WK-W-MATCH-IDX).
043700           ADD      1               TO    WK-W-CANCELLED-CNT.
043800
043900      *---------------------------------------------------------------*
044000       D200-POST-CANCELLATION-EX.
044100      *---------------------------------------------------------------*
044200           EXIT.
044300
044400       EJECT
044500      *---------------------------------------------------------------*
044600      *    D300  -  SEND CANCELLATION CONFIRMATION NOTIFICATION
044700      *---------------------------------------------------------------*
044800       D300-SEND-CONFIRMATION.
044900      *---------------------------------------------------------------*
045000           MOVE     SPACES          TO    TPGNOTF-REC.
045100           MOVE     "CANCEL-CONFIRM" TO   NOT-TYPE.
045200           MOVE     SPACES          TO    NOT-USERNAME.
045300           MOVE     CAN-PAYMENT-ID  TO    NOT-PAYMENT-ID.
045400           MOVE     WK-T-PAY-TAB-AMT (WK-W-MATCH-IDX) TO NOT-AMOUNT.
045500           MOVE     WK-T-PAY-TAB-CUR (WK-W-MATCH-IDX) TO NOT-CURRENCY.
045600           MOVE     "YOUR PAYMENT HAS BEEN CANCELLED"
045700                                    TO    NOT-MESSAGE.
045800           MOVE     WK-W-TS-WORK    TO    NOT-SENT-AT.
045900
046000           WRITE    TPGNOTF-REC.
046100           IF       NOT WK-C-SUCCESSFUL
046200                    DISPLAY "TPGCNPST - WRITE FILE ERROR - NOTF"
046300                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
046400
046500      *---------------------------------------------------------------*
046600       D300-SEND-CONFIRMATION-EX.
046700      *---------------------------------------------------------------*
046800           EXIT.
046900
047000       EJECT
047100      *---------------------------------------------------------------*
047200      *    E000  -  REWRITE THE PAYMENT MASTER IN FULL
047300      *---------------------------------------------------------------*
047400       E000-REWRITE-PAYMENT-FILE.
047500      *---------------------------------------------------------------*
047600           OPEN     OUTPUT PAYMENT-FILE.
047700           IF       NOT WK-C-SUCCESSFUL
047800                    DISPLAY "TPGCNPST - OPEN FILE ERROR - PYMF"
047900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
048000                    GO TO Y900-ABNORMAL-TERMINATION.
048100
048200           PERFORM  E010-WRITE-ONE-PAYMENT
048300              THRU  E010-WRITE-ONE-PAYMENT-EX
048400              VARYING WK-W-SCAN-IDX FROM 1 BY 1
048500              UNTIL WK-W-SCAN-IDX > WK-T-PAY-COUNT.
048600
048700           CLOSE    PAYMENT-FILE.
048800           IF       NOT WK-C-SUCCESSFUL
048900                    DISPLAY "TPGCNPST - CLOSE FILE ERROR - PYMF"
049000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
049100
049200      *---------------------------------------------------------------*
049300       E099-REWRITE-PAYMENT-FILE-EX.
049400      *---------------------------------------------------------------*
049500           EXIT.
049600
049700      *---------------------------------------------------------------*
049800       E010-WRITE-ONE-PAYMENT.
049900      *---------------------------------------------------------------*
050000           MOVE     SPACES          TO    TPGPYMF-REC.
050100           MOVE     WK-T-PAY-TAB-ID  (WK-W-SCAN-IDX) TO PAY-PAYMENT-ID.
050200           MOVE     WK-T-PAY-TAB-UID (WK-W-SCAN-IDX) TO PAY-USER-ID.
050300           MOVE     WK-T-PAY-TAB-AMT (WK-W-SCAN-IDX) TO PAY-AMOUNT.
050400           MOVE     WK-T-PAY-TAB-CUR (WK-W-SCAN-IDX) TO PAY-CURRENCY.
050500           MOVE     WK-T-PAY-TAB-STAT (WK-W-SCAN-IDX) TO PAY-STATUS.
050600           MOVE     WK-T-PAY-TAB-METH (WK-W-SCAN-IDX)
050700                                    TO    PAY-PAYMENT-METHOD.
050800           MOVE     WK-T-PAY-TAB-MREF (WK-W-SCAN-IDX)
050900                                    TO    PAY-MERCHANT-REFERENCE.
051000           MOVE     WK-T-PAY-TAB-DESC (WK-W-SCAN-IDX) TO PAY-DESCRIPTION.
051100           MOVE     WK-T-PAY-TAB-FSCR (WK-W-SCAN-IDX) TO PAY-FRAUD-SCORE.
051200           MOVE     WK-T-PAY-TAB-CRTD (WK-W-SCAN-IDX) TO PAY-CREATED-AT.
051300           MOVE     WK-T-PAY-TAB-UPDT (WK-W-SCAN-IDX) TO PAY-UPDATED-AT.
051400
051500           WRITE    TPGPYMF-REC.
051600           IF       NOT WK-C-SUCCESSFUL
051700                    DISPLAY "TPGCNPST - WRITE FILE ERROR - PYMF"
051800                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
051900
052000      *---------------------------------------------------------------*
052100       E010-WRITE-ONE-PAYMENT-EX.
052200      *---------------------------------------------------------------*
052300           EXIT.
052400
052500       EJECT
052600      *---------------------------------------------------------------*
052700      *    Z100  -  DISPLAY THIS RUN'S CONTRIBUTION TO THE END OF
052800      *             RUN SUMMARY (TPGRPT01 PRODUCES THE AUTHORITATIVE
052900      *             RECONCILED TOTALS AFTER ALL BATCH STEPS RUN)
053000      *---------------------------------------------------------------*
053100       Z100-DISPLAY-RUN-TOTALS.
053200      *---------------------------------------------------------------*
053300           DISPLAY "TPGCNPST - CANCEL REQUESTS READ   - "
053400                    WK-W-REQ-READ-CNT.
053500           DISPLAY "TPGCNPST - PAYMENTS CANCELLED     - "
053600                    WK-W-CANCELLED-CNT.
053700           DISPLAY "TPGCNPST - CANCEL REQUESTS REJECTED-"
053800                    WK-W-REJECTED-CNT.
053900
054000      *---------------------------------------------------------------*
054100       Z100-DISPLAY-RUN-TOTALS-EX.
054200      *---------------------------------------------------------------*
054300           EXIT.
054400
054500       Y900-ABNORMAL-TERMINATION.
054600           PERFORM  Z000-END-PROGRAM-ROUTINE
054700              THRU  Z999-END-PROGRAM-ROUTINE-EX.
054800           STOP RUN.
054900
055000      *---------------------------------------------------------------*
055100       Z000-END-PROGRAM-ROUTINE.
055200      *---------------------------------------------------------------*
055300           CLOSE    CANCEL-REQUEST-FILE TRANSACTION-FILE
055400                    NOTIFICATION-FILE.
055500
055600      *---------------------------------------------------------------*
055700       Z999-END-PROGRAM-ROUTINE-EX.
055800      *---------------------------------------------------------------*
055900           EXIT.
056000
056100      ******************************************************************
056200      *************** END OF PROGRAM SOURCE - TPGCNPST ***************
056300      ******************************************************************
