000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TPGVFRSC.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   CARD & REMIT PROCESSING - HEAD OFFICE.
000700       DATE-WRITTEN.   12 APR 1989.
000800       DATE-COMPILED.  12 APR 1989.
000900       SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
001000      *                UNAUTHORISED DISCLOSURE IS PROHIBITED.
001100      *
001200      *DESCRIPTION :  THIS IS A CALLED ROUTINE TO DERIVE A FRAUD
001300      *               RISK SCORE FOR AN INBOUND STP PAYMENT
001400      *               REQUEST.  THE SCORE IS BUILT FROM FOUR
001500      *               WEIGHTED RISK FACTORS - TRANSACTION AMOUNT,
001600      *               CUSTOMER BEHAVIOUR, POSTING FREQUENCY AND
001700      *               PAYMENT METHOD - EACH SUPPLIED BY THE
001800      *               CALLING PROGRAM ON WK-C-VFR-RECORD.  THIS
001900      *               ROUTINE PERFORMS NO FILE I-O OF ITS OWN.
002000      *
002100      *================================================================
002200      * HISTORY OF MODIFICATION:
002300      *================================================================
002400      *  MPIDCK - DCKABINGUE 15/08/1991 - BRANCH AUTOMATION PHASE 2
002500      *                                 - ORIGINAL TABLE-LOOKUP RISK
002600      *                                   CHECK REWRITTEN AS A
002700      *                                   SHARED SUBROUTINE SO BOTH
002800      *                                   TELLER AND BATCH STREAMS
002900      *                                   CALL THE SAME LOGIC.
003000      *----------------------------------------------------------------*
003100      *  ACNRJR - 30/11/1998 - Y2K REMEDIATION
003200      *                      - NO WINDOWED CENTURY ARITHMETIC IN THIS
003300      *                        ROUTINE.  REVIEWED AND CLOSED.
003400      *----------------------------------------------------------------*
003500      *  TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832
003600      *                      CARD & REMIT GATEWAY STP BUILD
003700      *                    - ROUTINE REPURPOSED AND REWRITTEN AS THE
003800      *                      STP FRAUD SCORING ENGINE FOR THE NEW
003900      *                      PAYMENT GATEWAY.  AMOUNT / BEHAVIOUR /
004000      *                      FREQUENCY / METHOD RISK FACTORS ADDED.
004100      *----------------------------------------------------------------*
004200      *  TPG042 - ACNRJR  - 14/01/2003 - e-Req 11790
004300      *                    - CORRECTED BEHAVIOUR RISK TO EXCLUDE
004400      *                      NON-COMPLETED PRIOR PAYMENTS FROM THE
004500      *                      AVERAGE AMOUNT SUPPLIED BY THE CALLER.
004600      *----------------------------------------------------------------*
004700      *  TPG068 - TMPJAE  - 09/09/2009 - e-Req 48801
004800      *                    - ADDED FAILED-PAYMENT SURCHARGE TO THE
004900      *                      BEHAVIOUR RISK FACTOR.
005000      *----------------------------------------------------------------*
005100      *  TPG088 - DESMOND LIM - 03/03/2015 - e-Req 61004
005200      *                    - SCORE NOW CAPPED AT 1.00 AND ROUNDED TO
005300      *                      2 DECIMAL PLACES BEFORE RISK-LEVEL
005400      *                      CLASSIFICATION, TO MATCH THE REVISED
005500      *                      FRAUD POLICY MANUAL.
005600      *----------------------------------------------------------------*
005700      *----------------------------------------------------------------*
005800      *  TPG106 - ACNRJR  - 23/02/2016 - e-Req 61525
005900      *                    - BEHAVIOUR RATIO WORK FIELD WAS CARRYING
006000      *                      3 DECIMAL PLACES - FRAUD POLICY MANUAL
006100      *                      CALLS FOR THE RATIO AT 2 DECIMAL PLACES,
006200      *                      HALF-UP, SAME AS EVERY OTHER RISK FACTOR
006300      *                      IN THIS PROGRAM.  NARROWED TO MATCH.
006400       EJECT
006500      **********************
006600       ENVIRONMENT DIVISION.
006700      **********************
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER.  IBM-AS400.
007000       OBJECT-COMPUTER.  IBM-AS400.
007100       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007200                         UPSI-0 IS UPSI-SWITCH-0
007300                           ON  STATUS IS U0-ON
007400                           OFF STATUS IS U0-OFF.
007500
007600       EJECT
007700      ***************
007800       DATA DIVISION.
007900      ***************
008000       WORKING-STORAGE SECTION.
008100      *************************
008200       01  FILLER                          PIC X(24)        VALUE
008300           "** PROGRAM TPGVFRSC **".
008400
008500      * ------------------ PROGRAM WORKING STORAGE -------------------*
008600       01  WK-C-COMMON.
008700           COPY TPGCMWS.
008800
008900       77  WK-W-RATIO-CNT              PIC 9(03)    COMP-3.
009000       77  WK-W-TIER-HIT               PIC X(01).
009100           88  WK-W-TIER-HIT-YES               VALUE "Y".
009200
009300       01  WK-W-RISK-FACTORS.
009400           05  WK-W-AMOUNT-RISK        PIC S9V99    COMP-3.
009500           05  WK-W-BEHAVIOR-RISK      PIC S9V99    COMP-3.
009600           05  WK-W-FREQUENCY-RISK     PIC S9V99    COMP-3.
009700           05  WK-W-METHOD-RISK        PIC S9V99    COMP-3.
009800           05  WK-W-RAW-TOTAL          PIC S9V999   COMP-3.
009900           05  FILLER                  PIC X(02).
010000
010100       01  WK-W-RISK-FACTORS-R1 REDEFINES WK-W-RISK-FACTORS.
010200           05  WK-W-R1-AMOUNT-RISK     PIC S9V99    COMP-3.
010300           05  WK-W-R1-REMAINDER       PIC X(07).
010400
010500       01  WK-W-RATIO-WORK.
010600           05  WK-W-RATIO-VALUE        PIC S9(05)V99  COMP-3.
010700           05  WK-W-AVG-IS-ZERO        PIC X(01).
010800               88  WK-W-AVG-IS-ZERO-YES        VALUE "Y".
010900           05  FILLER                  PIC X(01).
011000
011100       01  WK-W-RATIO-WORK-R1 REDEFINES WK-W-RATIO-WORK.
011200           05  WK-W-R1-RATIO-INT       PIC S9(05)   COMP-3.
011300           05  FILLER                  PIC X(01).
011400
011500       01  WK-W-SCORE-WORK             PIC S9V999   COMP-3.
011600       01  WK-W-SCORE-WORK-R1 REDEFINES WK-W-SCORE-WORK.
011700           05  WK-W-R1-SCORE-TRUNC     PIC S9V99    COMP-3.
011800           05  FILLER                  PIC X(01).
011900
012000       EJECT
012100       LINKAGE SECTION.
012200      *****************
012300       COPY TPGVFRL.
012400       EJECT
012500      ********************************************
012600       PROCEDURE DIVISION USING WK-C-VFR-RECORD.
012700      ********************************************
012800       MAIN-MODULE.
012900           PERFORM A000-PROCESS-CALLED-ROUTINE
013000              THRU A099-PROCESS-CALLED-ROUTINE-EX.
013100           EXIT PROGRAM.
013200
013300       EJECT
013400      *---------------------------------------------------------------*
013500       A000-PROCESS-CALLED-ROUTINE.
013600      *---------------------------------------------------------------*
013700           MOVE    ZEROS           TO    WK-W-AMOUNT-RISK
013800                                         WK-W-BEHAVIOR-RISK
013900                                         WK-W-FREQUENCY-RISK
014000                                         WK-W-METHOD-RISK
014100                                         WK-W-RAW-TOTAL.
014200           MOVE    SPACES          TO    WK-C-VFR-OUTPUT.
014300
014400           PERFORM B100-CALC-AMOUNT-RISK
014500              THRU B100-CALC-AMOUNT-RISK-EX.
014600           PERFORM B200-CALC-BEHAVIOR-RISK
014700              THRU B200-CALC-BEHAVIOR-RISK-EX.
014800           PERFORM B300-CALC-FREQUENCY-RISK
014900              THRU B300-CALC-FREQUENCY-RISK-EX.
015000           PERFORM B400-CALC-METHOD-RISK
015100              THRU B400-CALC-METHOD-RISK-EX.
015200           PERFORM B900-COMBINE-AND-CLASSIFY
015300              THRU B900-COMBINE-AND-CLASSIFY-EX.
015400
015500      *---------------------------------------------------------------*
015600       A099-PROCESS-CALLED-ROUTINE-EX.
015700      *---------------------------------------------------------------*
015800           EXIT.
015900
016000       EJECT
016100      *---------------------------------------------------------------*
016200      *    B100  -  AMOUNT RISK                                       *
016300      *    15000 AND OVER = 0.50,  5000 AND OVER = 0.30,               *
016400      *    1000 AND OVER = 0.10,  BELOW 1000 = 0.00.                  *
016500      *---------------------------------------------------------------*
016600       B100-CALC-AMOUNT-RISK.
016700      *---------------------------------------------------------------*
016800           IF      WK-C-VFR-IN-AMOUNT NOT < WK-C-AMT-TIER3
016900                   MOVE    .50         TO    WK-W-AMOUNT-RISK
017000                   GO TO B100-CALC-AMOUNT-RISK-EX.
017100
017200           IF      WK-C-VFR-IN-AMOUNT NOT < WK-C-AMT-TIER2
017300                   MOVE    .30         TO    WK-W-AMOUNT-RISK
017400                   GO TO B100-CALC-AMOUNT-RISK-EX.
017500
017600           IF      WK-C-VFR-IN-AMOUNT NOT < WK-C-AMT-TIER1
017700                   MOVE    .10         TO    WK-W-AMOUNT-RISK
017800                   GO TO B100-CALC-AMOUNT-RISK-EX.
017900
018000           MOVE    ZERO                TO    WK-W-AMOUNT-RISK.
018100
018200      *---------------------------------------------------------------*
018300       B100-CALC-AMOUNT-RISK-EX.
018400      *---------------------------------------------------------------*
018500           EXIT.
018600
018700       EJECT
018800      *---------------------------------------------------------------*
018900      *    B200  -  CUSTOMER BEHAVIOUR RISK                           *
019000      *    NO PRIOR COMPLETED PAYMENTS = 0.20 (NEW CUSTOMER).         *
019100      *    OTHERWISE COMPARE THIS AMOUNT TO THE AVERAGE OF PRIOR      *
019200      *    COMPLETED PAYMENTS SUPPLIED BY THE CALLER - RATIO OVER     *
019300      *    10 = +0.30, OVER 5 = +0.20, OVER 3 = +0.10 (FIRST TIER     *
019400      *    HIT WINS).  ADD A FURTHER 0.10 WHEN MORE THAN 3 PRIOR      *
019500      *    PAYMENTS FAILED.                                          *
019600      *---------------------------------------------------------------*
019700       B200-CALC-BEHAVIOR-RISK.
019800      *---------------------------------------------------------------*
019900           IF      WK-C-VFR-IN-PRIOR-COUNT = ZERO
020000                   MOVE    .20         TO    WK-W-BEHAVIOR-RISK
020100                   GO TO B200-CALC-BEHAVIOR-RISK-EX.
020200
020300           MOVE    "N"                 TO    WK-W-AVG-IS-ZERO.
020400           IF      WK-C-VFR-IN-AVG-AMOUNT = ZERO
020500                   MOVE    "Y"         TO    WK-W-AVG-IS-ZERO.
020600
020700           IF      WK-W-AVG-IS-ZERO-YES
020800                   MOVE    ZERO        TO    WK-W-BEHAVIOR-RISK
020900                   GO TO B200-ADD-FAILED-SURCHARGE.
021000
021100           DIVIDE  WK-C-VFR-IN-AMOUNT  BY  WK-C-VFR-IN-AVG-AMOUNT
021200                   GIVING  WK-W-RATIO-VALUE  ROUNDED.
021300
021400           IF      WK-W-RATIO-VALUE > 10
021500                   MOVE    .30         TO    WK-W-BEHAVIOR-RISK
021600                   GO TO B200-ADD-FAILED-SURCHARGE.
021700
021800           IF      WK-W-RATIO-VALUE > 5
021900                   MOVE    .20         TO    WK-W-BEHAVIOR-RISK
022000                   GO TO B200-ADD-FAILED-SURCHARGE.
022100
022200           IF      WK-W-RATIO-VALUE > 3
022300                   MOVE    .10         TO    WK-W-BEHAVIOR-RISK
022400                   GO TO B200-ADD-FAILED-SURCHARGE.
022500
022600           MOVE    ZERO                TO    WK-W-BEHAVIOR-RISK.
022700
022800       B200-ADD-FAILED-SURCHARGE.
022900           IF      WK-C-VFR-IN-FAILED-CNT > WK-C-MAX-FAILED-CNT
023000                   ADD     .10         TO    WK-W-BEHAVIOR-RISK.
023100
023200      *---------------------------------------------------------------*
023300       B200-CALC-BEHAVIOR-RISK-EX.
023400      *---------------------------------------------------------------*
023500           EXIT.
023600
023700       EJECT
023800      *---------------------------------------------------------------*
023900      *    B300  -  POSTING FREQUENCY RISK                           *
024000      *    CASCADING TIERS - FIRST TIER HIT WINS.                    *
024100      *    LAST HOUR  >= 3  -> 0.40                                  *
024200      *    LAST DAY   >= 10 -> 0.30                                  *
024300      *    LAST HOUR  >= 2  -> 0.20                                  *
024400      *    LAST DAY   >= 5  -> 0.10                                  *
024500      *    OTHERWISE        -> 0.00                                  *
024600      *---------------------------------------------------------------*
024700       B300-CALC-FREQUENCY-RISK.
024800      *---------------------------------------------------------------*
024900           IF      WK-C-VFR-IN-LAST-HR-CNT NOT < WK-C-MAX-TXN-PER-HOUR
025000                   MOVE    .40         TO    WK-W-FREQUENCY-RISK
025100                   GO TO B300-CALC-FREQUENCY-RISK-EX.
025200
025300           IF      WK-C-VFR-IN-LAST-DAY-CNT NOT < WK-C-MAX-TXN-PER-DAY
025400                   MOVE    .30         TO    WK-W-FREQUENCY-RISK
025500                   GO TO B300-CALC-FREQUENCY-RISK-EX.
025600
025700           IF      WK-C-VFR-IN-LAST-HR-CNT NOT < WK-C-WARN-TXN-PER-HOUR
025800                   MOVE    .20         TO    WK-W-FREQUENCY-RISK
025900                   GO TO B300-CALC-FREQUENCY-RISK-EX.
026000
026100           IF      WK-C-VFR-IN-LAST-DAY-CNT NOT < WK-C-WARN-TXN-PER-DAY
026200                   MOVE    .10         TO    WK-W-FREQUENCY-RISK
026300                   GO TO B300-CALC-FREQUENCY-RISK-EX.
026400
026500           MOVE    ZERO                TO    WK-W-FREQUENCY-RISK.
026600
026700      *---------------------------------------------------------------*
026800       B300-CALC-FREQUENCY-RISK-EX.
026900      *---------------------------------------------------------------*
027000           EXIT.
027100
027200       EJECT
027300      *---------------------------------------------------------------*
027400      *    B400  -  PAYMENT METHOD RISK                               *
027500      *---------------------------------------------------------------*
027600       B400-CALC-METHOD-RISK.
027700      *---------------------------------------------------------------*
027800           EVALUATE WK-C-VFR-IN-METHOD
027900               WHEN "CREDIT_CARD"
028000                   MOVE    .05         TO    WK-W-METHOD-RISK
028100               WHEN "DEBIT_CARD"
028200                   MOVE    .02         TO    WK-W-METHOD-RISK
028300               WHEN "BANK_TRANSFER"
028400                   MOVE    ZERO        TO    WK-W-METHOD-RISK
028500               WHEN "DIGITAL_WALLET"
028600                   MOVE    .08         TO    WK-W-METHOD-RISK
028700               WHEN "CRYPTOCURRENCY"
028800                   MOVE    .20         TO    WK-W-METHOD-RISK
028900               WHEN OTHER
029000                   MOVE    .15         TO    WK-W-METHOD-RISK
029100           END-EVALUATE.
029200
029300      *---------------------------------------------------------------*
029400       B400-CALC-METHOD-RISK-EX.
029500      *---------------------------------------------------------------*
029600           EXIT.
029700
029800       EJECT
029900      *---------------------------------------------------------------*
030000      *    B900  -  COMBINE FACTORS, CAP AT 1.00, CLASSIFY RISK       *
030100      *---------------------------------------------------------------*
030200       B900-COMBINE-AND-CLASSIFY.
030300      *---------------------------------------------------------------*
030400           ADD     WK-W-AMOUNT-RISK   WK-W-BEHAVIOR-RISK
030500                   WK-W-FREQUENCY-RISK  WK-W-METHOD-RISK
030600                   GIVING  WK-W-RAW-TOTAL  ROUNDED.
030700
030800           IF      WK-W-RAW-TOTAL > 1.00
030900                   MOVE    1.00        TO    WK-W-RAW-TOTAL.
031000
031100           MOVE    WK-W-AMOUNT-RISK    TO    WK-C-VFR-OUT-AMOUNT-RISK.
031200           MOVE    WK-W-BEHAVIOR-RISK  TO    WK-C-VFR-OUT-BEHAV-RISK.
031300           MOVE    WK-W-FREQUENCY-RISK TO    WK-C-VFR-OUT-FREQ-RISK.
031400           MOVE    WK-W-METHOD-RISK    TO    WK-C-VFR-OUT-METHOD-RISK.
031500           MOVE    WK-W-RAW-TOTAL      TO    WK-C-VFR-OUT-SCORE.
031600
031700           MOVE    "N"                 TO    WK-C-VFR-OUT-BLOCK-FLAG.
031800
031900           IF      WK-C-VFR-OUT-SCORE > WK-C-FRAUD-HIGH-THRESH
032000                   MOVE    "HIGH  "    TO    WK-C-VFR-OUT-RISK-LEVEL
032100                   MOVE    "Y"         TO    WK-C-VFR-OUT-BLOCK-FLAG
032200                   GO TO B900-COMBINE-AND-CLASSIFY-EX.
032300
032400           IF      WK-C-VFR-OUT-SCORE > WK-C-FRAUD-MED-THRESH
032500                   MOVE    "MEDIUM"    TO    WK-C-VFR-OUT-RISK-LEVEL
032600                   GO TO B900-COMBINE-AND-CLASSIFY-EX.
032700
032800           MOVE    "LOW   "            TO    WK-C-VFR-OUT-RISK-LEVEL.
032900
033000      *---------------------------------------------------------------*
033100       B900-COMBINE-AND-CLASSIFY-EX.
033200      *---------------------------------------------------------------*
033300           EXIT.
033400
033500      ******************************************************************
033600      *************** END OF PROGRAM SOURCE - TPGVFRSC ***************
033700      ******************************************************************
