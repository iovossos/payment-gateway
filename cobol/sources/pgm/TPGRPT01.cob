000100      *************************
000200       IDENTIFICATION DIVISION.
000300      *************************
000400       PROGRAM-ID.     TPGRPT01.
000500       AUTHOR.         MATILDA WEE TL.
000600       INSTALLATION.   CARD & REMIT PROCESSING - HEAD OFFICE.
000700       DATE-WRITTEN.   31 MAY 1989.
000800       DATE-COMPILED.  31 MAY 1989.
000900       SECURITY.       THIS PROGRAM IS THE PROPERTY OF THE BANK.
001000      *                UNAUTHORISED DISCLOSURE IS PROHIBITED.
001100      *
001200      *DESCRIPTION :  END OF RUN SUMMARY REPORT FOR THE CARD & REMIT
001300      *               GATEWAY STP BUILD.  RUNS AS THE LAST STEP OF
001400      *               THE OVERNIGHT JOB STREAM, AFTER TPGPYPST,
001500      *               TPGRFPST AND TPGCNPST HAVE ALL POSTED.  MAKES
001600      *               READ-ONLY PASSES OVER THE PAYMENT MASTER, THE
001700      *               TRANSACTION LEDGER AND THE FRAUD ALERT FILE
001800      *               TO PRODUCE ONE SET OF GRAND TOTALS - THERE IS
001900      *               ONLY ONE BATCH RUN A NIGHT SO NO CONTROL BREAK
002000      *               IS NEEDED.  PAYMENTS REJECTED AT VALIDATION
002100      *               TIME LEAVE NO RECORD ON ANY FILE, SO THAT
002200      *               COLUMN IS READ FROM THE TPGRCNT CONTROL RECORD
002300      *               TPGPYPST WRITES AT END OF ITS OWN RUN.  ALSO
002400      *               PROCESSES AN OPTIONAL QUERY-REQUEST-FILE OF
002500      *               ON-DEMAND PAYMENT LOOKUP/ACCUMULATION REQUESTS
002600      *               AGAINST THE IN-MEMORY PAYMENT AND CUSTOMER
002700      *               TABLES BUILT DURING THE MASTER FILE PASSES.
002800      *
002900      *================================================================
003000      * HISTORY OF MODIFICATION:
003100      *================================================================
003200      *  MPIDCK - DCKABINGUE 19/09/1991 - BRANCH AUTOMATION PHASE 2
003300      *                                 - ORIGINAL OVERNIGHT
003400      *                                   SETTLEMENT SUMMARY REPORT.
003500      *----------------------------------------------------------------*
003600      *  ACNRJR - 30/11/1998 - Y2K REMEDIATION
003700      *                      - NO DATE ARITHMETIC IN THIS PROGRAM,
003800      *                        REVIEWED AND CLOSED.
003900      *----------------------------------------------------------------*
004000      *  TPG040 - TMPJAE  - 28/06/2001 - e-Req 8835
004100      *                      CARD & REMIT GATEWAY STP BUILD
004200      *                    - REPORT REWRITTEN TO COVER THE NEW
004300      *                      FRAUD-SCORED GATEWAY FLOW - BLOCKED,
004400      *                      HIGH-RISK AND REFUND COLUMNS ADDED.
004500      *----------------------------------------------------------------*
004600      *  TPG091 - DESMOND LIM - 04/03/2015 - e-Req 61007
004700      *                    - COLUMN HEADINGS AND SPACING REVISED TO
004800      *                      MATCH THE FRAUD POLICY MANUAL LAYOUT.
004900      *----------------------------------------------------------------*
005000      *  TPG104 - ACNRJR  - 23/02/2016 - e-Req 61523
005100      *                    - IN-MEMORY PAYMENT AND CUSTOMER TABLES
005200      *                      BUILT DURING THE MASTER FILE PASSES SO
005300      *                      ON-DEMAND QUERIES DO NOT RESCAN EITHER
005400      *                      FILE.  PAYMENTS REJECTED COLUMN NOW READ
005500      *                      FROM THE TPGRCNT CONTROL RECORD TPGPYPST
005600      *                      WRITES AT END OF RUN, NOT A LOG NOTE.
005700      *----------------------------------------------------------------*
005800      *  TPG105 - ACNRJR  - 23/02/2016 - e-Req 61524
005900      *                    - ADDED THE QUERY-REQUEST-FILE AND THE
006000      *                      SEVEN PAYMENT LOOKUP/ACCUMULATION
006100      *                      OPERATIONS REQUIRED BY THE FRAUD POLICY
006200      *                      MANUAL - PAYMENT-BY-ID, USER-PAYMENTS,
006300      *                      BY-STATUS, BY-DATE-RANGE, TOTAL-BY-USER,
006400      *                      TOTAL-SUCC-RANGE AND HIGH-RISK.
006500      *----------------------------------------------------------------*
006600       EJECT
006700      **********************
006800       ENVIRONMENT DIVISION.
006900      **********************
007000       CONFIGURATION SECTION.
007100       SOURCE-COMPUTER.  IBM-AS400.
007200       OBJECT-COMPUTER.  IBM-AS400.
007300       SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007400                         UPSI-0 IS UPSI-SWITCH-0
007500                           ON  STATUS IS U0-ON
007600                           OFF STATUS IS U0-OFF.
007700
007800       INPUT-OUTPUT SECTION.
007900       FILE-CONTROL.
008000           SELECT PAYMENT-FILE ASSIGN TO DATABASE-TPGPYMF
008100                  ORGANIZATION      IS SEQUENTIAL
008200                  FILE STATUS       IS WK-C-FILE-STATUS.
008300           SELECT TRANSACTION-FILE ASSIGN TO DATABASE-TPGTRXF
008400                  ORGANIZATION      IS SEQUENTIAL
008500                  FILE STATUS       IS WK-C-FILE-STATUS.
008600           SELECT FRAUD-ALERT-FILE ASSIGN TO DATABASE-TPGFRAL
008700                  ORGANIZATION      IS SEQUENTIAL
008800                  FILE STATUS       IS WK-C-FILE-STATUS.
008900           SELECT REPORT-FILE ASSIGN TO PRINTER-TPGRPT01
009000                  ORGANIZATION      IS SEQUENTIAL
009100                  FILE STATUS       IS WK-C-FILE-STATUS.
009200           SELECT USER-FILE ASSIGN TO DATABASE-TPGUSRF
009300                  ORGANIZATION      IS SEQUENTIAL
009400                  FILE STATUS       IS WK-C-FILE-STATUS.
009500           SELECT RUN-COUNTS-FILE ASSIGN TO DATABASE-TPGRCNT
009600                  ORGANIZATION      IS SEQUENTIAL
009700                  FILE STATUS       IS WK-C-FILE-STATUS.
009800           SELECT QUERY-REQUEST-FILE ASSIGN TO DATABASE-TPGQRYQ
009900                  ORGANIZATION      IS LINE SEQUENTIAL
010000                  FILE STATUS       IS WK-C-FILE-STATUS.
010100
010200       EJECT
010300      ***************
010400       DATA DIVISION.
010500      ***************
010600       FILE SECTION.
010700      **************
010800       FD  PAYMENT-FILE
010900           LABEL RECORDS ARE OMITTED
011000           DATA RECORD IS TPGPYMF-REC.
011100           COPY TPGPYMF.
011200
011300       FD  TRANSACTION-FILE
011400           LABEL RECORDS ARE OMITTED
011500           DATA RECORD IS TPGTRXF-REC.
011600           COPY TPGTRXF.
011700
011800       FD  FRAUD-ALERT-FILE
011900           LABEL RECORDS ARE OMITTED
012000           DATA RECORD IS TPGFRAL-REC.
012100           COPY TPGFRAL.
012200
012300       FD  USER-FILE
012400           LABEL RECORDS ARE OMITTED
012500           DATA RECORD IS TPGUSRF-REC.
012600           COPY TPGUSRF.
012700
012800       FD  RUN-COUNTS-FILE
012900           LABEL RECORDS ARE OMITTED
013000           DATA RECORD IS TPGRCNT-REC.
013100           COPY TPGRCNT.
013200
013300       FD  QUERY-REQUEST-FILE
013400           LABEL RECORDS ARE OMITTED
013500           DATA RECORD IS TPGQRYQ-REC.
013600           COPY TPGQRYQ.
013700
013800       FD  REPORT-FILE
013900           LABEL RECORDS ARE OMITTED
014000           RECORDING MODE IS F.
014100       01  RPT-PRINT-LINE              PIC X(132).
014200
014300       EJECT
014400      *************************
014500       WORKING-STORAGE SECTION.
014600      *************************
014700       01  FILLER              PIC X(24)  VALUE
014800           "** PROGRAM TPGRPT01 **".
014900
015000      * ------------------ PROGRAM WORKING STORAGE -------------------*
015100       01  WK-C-COMMON.
015200           COPY TPGCMWS.
015300
015400      *---------------------------------------------------------------*
015500      *    RUN CONTROL SWITCHES
015600      *---------------------------------------------------------------*
015700       77  WK-W-PYMF-EOF-SW            PIC X(01)    VALUE "N".
015800           88  WK-W-PYMF-EOF-YES               VALUE "Y".
015900       77  WK-W-TRXF-EOF-SW            PIC X(01)    VALUE "N".
016000           88  WK-W-TRXF-EOF-YES               VALUE "Y".
016100       77  WK-W-FRAL-EOF-SW            PIC X(01)    VALUE "N".
016200           88  WK-W-FRAL-EOF-YES               VALUE "Y".
016300
016400      *---------------------------------------------------------------*
016500      *    PAYMENT STATUS WORK AREA - FIRST-BYTE PRE-TEST REDEFINE
016600      *---------------------------------------------------------------*
016700       01  WK-W-STATUS-WORK            PIC X(20).
016800       01  WK-W-STATUS-WORK-R1 REDEFINES WK-W-STATUS-WORK.
016900           05  WK-W-STATUS-R1-FIRST    PIC X(01).
017000           05  FILLER                  PIC X(19).
017100
017200      *---------------------------------------------------------------*
017300      *    END OF RUN ACCUMULATORS - SEE REPORT LAYOUT BELOW
017400      *---------------------------------------------------------------*
017500       01  WK-W-RUN-TOTALS.
017600           05  WK-W-PROCESSED-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
017700           05  WK-W-COMPLETED-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
017800           05  WK-W-BLOCKED-CNT        PIC 9(07)    COMP-3 VALUE ZERO.
017900           05  WK-W-REJECTED-CNT       PIC 9(07)    COMP-3 VALUE ZERO.
018000           05  WK-W-FULL-REFUND-CNT    PIC 9(07)    COMP-3 VALUE ZERO.
018100           05  WK-W-PART-REFUND-CNT    PIC 9(07)    COMP-3 VALUE ZERO.
018200           05  WK-W-HIGH-RISK-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
018300           05  FILLER                  PIC X(04).
018400       01  WK-W-RUN-TOTALS-R1 REDEFINES WK-W-RUN-TOTALS.
018500           05  WK-W-CNT-TAB            PIC 9(07)    COMP-3
018600                                       OCCURS 7 TIMES.
018700       77  WK-W-CNT-IDX                PIC 9(02)    COMP-3.
018800
018900       01  WK-W-AMT-ACCUM.
019000           05  WK-W-TOTAL-COMPLETED-AMT PIC S9(13)V99 COMP-3
019100                                       VALUE ZERO.
019200           05  WK-W-TOTAL-REFUNDED-AMT PIC S9(13)V99 COMP-3
019300                                       VALUE ZERO.
019400           05  FILLER                  PIC X(08).
019500       01  WK-W-AMT-ACCUM-R1 REDEFINES WK-W-AMT-ACCUM.
019600           05  WK-W-AMT-TAB            PIC S9(13)V99 COMP-3
019700                                       OCCURS 2 TIMES.
019800      *---------------------------------------------------------------*
019900      *    TPG104 - ACNRJR - 23/02/2016 - e-Req 61523
020000      *    IN-MEMORY PAYMENT AND CUSTOMER TABLES - BUILT WHILE B000
020100      *    SCANS THE PAYMENT MASTER AND BY THE NEW B200 CUSTOMER LOAD
020200      *    BELOW, SO THE QUERY REQUESTS HANDLED BY SECTION F000 CAN BE
020300      *    ANSWERED WITHOUT A SECOND PASS OF EITHER FILE.
020400      *---------------------------------------------------------------*
020500        01  WK-T-PAY-TABLE.
020600            05  WK-T-PAY-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
020700            05  WK-T-PAY-TAB  OCCURS 1 TO 9000 TIMES
020800                    DEPENDING ON WK-T-PAY-COUNT
020900                    INDEXED BY WK-X-PAY-IDX.
021000                10  WK-T-PAY-TAB-ID     PIC 9(09).
021100                10  WK-T-PAY-TAB-UID    PIC 9(09).
021200                10  WK-T-PAY-TAB-AMT    PIC S9(13)V99 COMP-3.
021300                10  WK-T-PAY-TAB-STAT   PIC X(20).
021400                    88  WK-T-PAY-TAB-COMPLETED  VALUE "COMPLETED".
021500                10  WK-T-PAY-TAB-FSCR   PIC S9V99    COMP-3.
021600                10  WK-T-PAY-TAB-CRTD   PIC X(26).
021700                10  FILLER              PIC X(10).
021800
021900        01  WK-T-USR-TABLE.
022000            05  WK-T-USR-COUNT          PIC 9(05)    COMP-3 VALUE ZERO.
022100            05  WK-T-USR-TAB  OCCURS 1 TO 5000 TIMES
022200                    DEPENDING ON WK-T-USR-COUNT
022300                    ASCENDING KEY IS WK-T-USR-TAB-UNAME
022400                    INDEXED BY WK-X-USR-IDX.
022500                10  WK-T-USR-TAB-UID    PIC 9(09).
022600                10  WK-T-USR-TAB-UNAME  PIC X(50).
022700                10  FILLER              PIC X(10).
022800
022900      *---------------------------------------------------------------*
023000      *    QUERY REQUEST WORK AREA - SEE SECTION F000 BELOW
023100      *---------------------------------------------------------------*
023200        77  WK-W-QRYQ-EOF-SW            PIC X(01)    VALUE "N".
023300            88  WK-W-QRYQ-EOF-YES               VALUE "Y".
023400        77  WK-W-QRYQ-PRESENT-SW        PIC X(01)    VALUE "Y".
023500            88  WK-W-QRYQ-NOT-PRESENT           VALUE "N".
023600        77  WK-W-QRY-FOUND-SW           PIC X(01)    VALUE "N".
023700            88  WK-W-QRY-FOUND                  VALUE "Y".
023800       77  WK-W-QRY-FOUND-IDX          PIC 9(05)    COMP-3.
023900        77  WK-W-QRY-UID                PIC 9(09)    COMP-3.
024000        77  WK-W-QRY-THRESH             PIC S9V99    COMP-3.
024100        77  WK-W-QRY-CNT                PIC 9(07)    COMP-3.
024200        01  WK-W-QRY-AMT-ACCUM.
024300            05  WK-W-QRY-AMT            PIC S9(13)V99 COMP-3 VALUE ZERO.
024400            05  FILLER                  PIC X(08).
024500        01  WK-W-QRY-AMT-ACCUM-R1 REDEFINES WK-W-QRY-AMT-ACCUM.
024600            05  WK-W-QRY-AMT-TAB        PIC S9(13)V99 COMP-3
024700                                       OCCURS 1 TIMES.
024800
024900      *---------------------------------------------------------------*
025000      *    RUN-COUNTS FEED-FORWARD WORK AREA - SEE SECTION E000 BELOW
025100      *---------------------------------------------------------------*
025200        01  WK-W-RCNT-REJECTED-CNT      PIC 9(07)    COMP-3 VALUE ZERO.
025300
025400       EJECT
025500      ***************************
025600       PROCEDURE DIVISION.
025700      ***************************
025800       MAIN-MODULE.
025900           PERFORM A000-INITIALIZATION
026000              THRU A099-INITIALIZATION-EX.
026100           PERFORM B000-SCAN-PAYMENT-FILE
026200              THRU B099-SCAN-PAYMENT-FILE-EX.
026300           PERFORM B200-LOAD-USER-TABLE
026400              THRU B299-LOAD-USER-TABLE-EX.
026500           PERFORM C000-SCAN-TRANSACTION-FILE
026600              THRU C099-SCAN-TRANSACTION-FILE-EX.
026700           PERFORM D000-SCAN-FRAUD-ALERT-FILE
026800              THRU D099-SCAN-FRAUD-ALERT-FILE-EX.
026900           PERFORM E000-PRINT-SUMMARY-REPORT
027000              THRU E099-PRINT-SUMMARY-REPORT-EX.
027100           PERFORM F000-PROCESS-QUERY-REQUESTS
027200              THRU F099-PROCESS-QUERY-REQUESTS-EX.
027300           PERFORM Z000-END-PROGRAM-ROUTINE
027400              THRU Z999-END-PROGRAM-ROUTINE-EX.
027500           STOP RUN.
027600
027700       EJECT
027800      *---------------------------------------------------------------*
027900       A000-INITIALIZATION.
028000      *---------------------------------------------------------------*
028100           PERFORM  A010-ZERO-TOTALS
028200              THRU  A010-ZERO-TOTALS-EX
028300              VARYING WK-W-CNT-IDX FROM 1 BY 1
028400              UNTIL WK-W-CNT-IDX > 7.
028500           MOVE     ZERO            TO    WK-W-AMT-TAB (1)
028600                                          WK-W-AMT-TAB (2).
028700
028800           OPEN     OUTPUT REPORT-FILE.
028900           IF       NOT WK-C-SUCCESSFUL
029000                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - RPT1"
029100                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029200                    GO TO Y900-ABNORMAL-TERMINATION.
029300
029400      *---------------------------------------------------------------*
029500       A099-INITIALIZATION-EX.
029600      *---------------------------------------------------------------*
029700           EXIT.
029800
029900
030000      *---------------------------------------------------------------*
030100       A010-ZERO-TOTALS.
030200      *---------------------------------------------------------------*
030300           MOVE     ZERO            TO    WK-W-CNT-TAB (WK-W-CNT-IDX).
030400
030500      *---------------------------------------------------------------*
030600       A010-ZERO-TOTALS-EX.
030700      *---------------------------------------------------------------*
030800           EXIT.
030900
031000       EJECT
031100      *---------------------------------------------------------------*
031200      *    B000  -  SCAN THE PAYMENT MASTER FOR STATUS TOTALS
031300      *---------------------------------------------------------------*
031400       B000-SCAN-PAYMENT-FILE.
031500      *---------------------------------------------------------------*
031600           OPEN     INPUT  PAYMENT-FILE.
031700           IF       NOT WK-C-SUCCESSFUL
031800                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - PYMF"
031900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032000                    GO TO Y900-ABNORMAL-TERMINATION.
032100
032200           PERFORM  B010-SCAN-ONE-PAYMENT
032300              THRU  B010-SCAN-ONE-PAYMENT-EX
032400              UNTIL WK-W-PYMF-EOF-YES.
032500
032600           CLOSE    PAYMENT-FILE.
032700           IF       NOT WK-C-SUCCESSFUL
032800                    DISPLAY "TPGRPT01 - CLOSE FILE ERROR - PYMF"
032900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
033000
033100      *---------------------------------------------------------------*
033200       B099-SCAN-PAYMENT-FILE-EX.
033300      *---------------------------------------------------------------*
033400           EXIT.
033500
033600      *---------------------------------------------------------------*
033700       B010-SCAN-ONE-PAYMENT.
033800      *---------------------------------------------------------------*
033900           READ     PAYMENT-FILE
034000                    AT END MOVE "Y" TO WK-W-PYMF-EOF-SW
034100                    GO TO B010-SCAN-ONE-PAYMENT-EX.
034200
034300           ADD      1               TO    WK-W-PROCESSED-CNT.
034400           MOVE     PAY-STATUS      TO    WK-W-STATUS-WORK.
034500
034600           IF       WK-W-STATUS-R1-FIRST = "C"
034700              AND   PAY-ST-COMPLETED
034800                    ADD 1 TO WK-W-COMPLETED-CNT
034900                    ADD PAY-AMOUNT TO WK-W-TOTAL-COMPLETED-AMT.
035000
035100           IF       PAY-ST-REFUNDED
035200                    ADD 1 TO WK-W-FULL-REFUND-CNT.
035300
035400           IF       PAY-ST-PART-REFUNDED
035500                    ADD 1 TO WK-W-PART-REFUND-CNT.
035600
035700           IF       PAY-FRAUD-SCORE NOT < WK-C-FRAUD-BLOCK-THRESH
035800                    ADD 1 TO WK-W-HIGH-RISK-CNT.
035900      *---------------------------------------------------------------*
036000      *    TPG104 - ACNRJR - 23/02/2016 - e-Req 61523 CAPTURE THE
036100      *    PAYMENT INTO THE IN-MEMORY TABLE FOR THE QUERY REQUESTS
036200      *    PROCESSED BY SECTION F000 BELOW.
036300      *---------------------------------------------------------------*
036400           ADD      1               TO    WK-T-PAY-COUNT.
036500           MOVE     PAY-PAYMENT-ID  TO    WK-T-PAY-TAB-ID
036600                                          (WK-T-PAY-COUNT).
036700           MOVE     PAY-USER-ID     TO    WK-T-PAY-TAB-UID
036800                                          (WK-T-PAY-COUNT).
036900           MOVE     PAY-AMOUNT      TO    WK-T-PAY-TAB-AMT
037000                                          (WK-T-PAY-COUNT).
037100           MOVE     PAY-STATUS      TO    WK-T-PAY-TAB-STAT
037200                                          (WK-T-PAY-COUNT).
037300           MOVE     PAY-FRAUD-SCORE TO    WK-T-PAY-TAB-FSCR
037400                                          (WK-T-PAY-COUNT).
037500           MOVE     PAY-CREATED-AT  TO    WK-T-PAY-TAB-CRTD
037600                                          (WK-T-PAY-COUNT).
037700
037800      *---------------------------------------------------------------*
037900       B010-SCAN-ONE-PAYMENT-EX.
038000      *---------------------------------------------------------------*
038100           EXIT.
038200       EJECT
038300      *---------------------------------------------------------------*
038400      *    TPG104 - ACNRJR - 23/02/2016 - e-Req 61523
038500      *    B200  -  LOAD CUSTOMER MASTER INTO WORKING STORAGE - NEEDED
038600      *    TO RESOLVE A QUERY REQUEST'S USERNAME TO A USER-ID FOR THE
038700      *    USER-PAYMENTS AND TOTAL-BY-USER OPERATIONS IN SECTION F000.
038800      *---------------------------------------------------------------*
038900       B200-LOAD-USER-TABLE.
039000      *---------------------------------------------------------------*
039100           OPEN     INPUT  USER-FILE.
039200           IF       NOT WK-C-SUCCESSFUL
039300                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - USRF"
039400                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
039500                    GO TO Y900-ABNORMAL-TERMINATION.
039600
039700       B210-LOAD-USER-RECORD.
039800           READ     USER-FILE
039900                    AT END GO TO B290-LOAD-USER-DONE.
040000
040100           ADD      1               TO    WK-T-USR-COUNT.
040200           MOVE     USR-USER-ID     TO    WK-T-USR-TAB-UID
040300                                          (WK-T-USR-COUNT).
040400           MOVE     USR-USERNAME    TO    WK-T-USR-TAB-UNAME
040500                                          (WK-T-USR-COUNT).
040600           GO TO    B210-LOAD-USER-RECORD.
040700
040800       B290-LOAD-USER-DONE.
040900           CLOSE    USER-FILE.
041000           IF       NOT WK-C-SUCCESSFUL
041100                    DISPLAY "TPGRPT01 - CLOSE FILE ERROR - USRF"
041200                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
041300
041400      *---------------------------------------------------------------*
041500       B299-LOAD-USER-TABLE-EX.
041600      *---------------------------------------------------------------*
041700           EXIT.
041800
041900       EJECT
042000      *---------------------------------------------------------------*
042100      *    C000  -  SCAN THE TRANSACTION LEDGER FOR REFUND AMOUNTS
042200      *             AND FRAUD-BLOCK COUNT VALIDATION
042300      *---------------------------------------------------------------*
042400       C000-SCAN-TRANSACTION-FILE.
042500      *---------------------------------------------------------------*
042600           OPEN     INPUT  TRANSACTION-FILE.
042700           IF       NOT WK-C-SUCCESSFUL
042800                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - TRXF"
042900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
043000                    GO TO Y900-ABNORMAL-TERMINATION.
043100
043200           PERFORM  C010-SCAN-ONE-TRX
043300              THRU  C010-SCAN-ONE-TRX-EX
043400              UNTIL WK-W-TRXF-EOF-YES.
043500
043600           CLOSE    TRANSACTION-FILE.
043700           IF       NOT WK-C-SUCCESSFUL
043800                    DISPLAY "TPGRPT01 - CLOSE FILE ERROR - TRXF"
043900                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
044000
044100      *---------------------------------------------------------------*
044200       C099-SCAN-TRANSACTION-FILE-EX.
044300      *---------------------------------------------------------------*
044400           EXIT.
044500
044600      *---------------------------------------------------------------*
044700       C010-SCAN-ONE-TRX.
044800      *---------------------------------------------------------------*
044900           READ     TRANSACTION-FILE
045000                    AT END MOVE "Y" TO WK-W-TRXF-EOF-SW
045100                    GO TO C010-SCAN-ONE-TRX-EX.
045200
045300           IF       TRX-TY-REFUND
045400                    ADD TRX-AMOUNT TO WK-W-TOTAL-REFUNDED-AMT.
045500
045600      *---------------------------------------------------------------*
045700       C010-SCAN-ONE-TRX-EX.
045800      *---------------------------------------------------------------*
045900           EXIT.
046000
046100       EJECT
046200      *---------------------------------------------------------------*
046300      *    D000  -  SCAN THE FRAUD ALERT FILE FOR BLOCKED-COUNT
046400      *---------------------------------------------------------------*
046500       D000-SCAN-FRAUD-ALERT-FILE.
046600      *---------------------------------------------------------------*
046700           OPEN     INPUT  FRAUD-ALERT-FILE.
046800           IF       NOT WK-C-SUCCESSFUL
046900                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - FRAL"
047000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
047100                    GO TO Y900-ABNORMAL-TERMINATION.
047200
047300           PERFORM  D010-SCAN-ONE-ALERT
047400              THRU  D010-SCAN-ONE-ALERT-EX
047500              UNTIL WK-W-FRAL-EOF-YES.
047600
047700           CLOSE    FRAUD-ALERT-FILE.
047800           IF       NOT WK-C-SUCCESSFUL
047900                    DISPLAY "TPGRPT01 - CLOSE FILE ERROR - FRAL"
048000                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
048100
048200      *---------------------------------------------------------------*
048300       D099-SCAN-FRAUD-ALERT-FILE-EX.
048400      *---------------------------------------------------------------*
048500           EXIT.
048600
048700      *---------------------------------------------------------------*
048800       D010-SCAN-ONE-ALERT.
048900      *---------------------------------------------------------------*
049000           READ     FRAUD-ALERT-FILE
049100                    AT END MOVE "Y" TO WK-W-FRAL-EOF-SW
049200                    GO TO D010-SCAN-ONE-ALERT-EX.
049300
049400           ADD      1               TO    WK-W-BLOCKED-CNT.
049500
049600      *---------------------------------------------------------------*
049700       D010-SCAN-ONE-ALERT-EX.
049800      *---------------------------------------------------------------*
049900           EXIT.
050000
050100       EJECT
050200      *---------------------------------------------------------------*
050300      *    E000  -  PRINT THE END OF RUN SUMMARY REPORT
050400      *---------------------------------------------------------------*
050500       E000-PRINT-SUMMARY-REPORT.
050600      *---------------------------------------------------------------*
050700      *---------------------------------------------------------------*
050800      *    TPG104 - ACNRJR - 23/02/2016 - e-Req 61523 READ THE RUN-
050900      *    COUNTS CONTROL RECORD WRITTEN BY TPGPYPST SO THE REJECTED-
051000      *    AT-VALIDATION COLUMN BELOW IS A REAL FIGURE, NOT A NOTE TO
051100      *    GO AND LOOK AT ANOTHER JOB'S LOG.
051200      *---------------------------------------------------------------*
051300           OPEN     INPUT  RUN-COUNTS-FILE.
051400           IF       NOT WK-C-SUCCESSFUL
051500                    DISPLAY "TPGRPT01 - OPEN FILE ERROR - RCNT"
051600                    DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
051700                    MOVE ZERO TO WK-W-RCNT-REJECTED-CNT
051800                    GO TO E005-PRINT-SUMMARY-CONTINUE.
051900
052000           READ     RUN-COUNTS-FILE
052100                    AT END MOVE ZERO TO WK-W-RCNT-REJECTED-CNT.
052200           IF       WK-C-SUCCESSFUL
052300                    MOVE RCN-REJECTED-CNT TO WK-W-RCNT-REJECTED-CNT.
052400
052500           CLOSE    RUN-COUNTS-FILE.
052600
052700      *---------------------------------------------------------------*
052800       E005-PRINT-SUMMARY-CONTINUE.
052900      *---------------------------------------------------------------*
053000           MOVE     SPACES          TO    RPT-PRINT-LINE.
053100           MOVE     "CARD & REMIT GATEWAY - OVERNIGHT RUN SUMMARY"
053200                                    TO    RPT-PRINT-LINE.
053300           WRITE    RPT-PRINT-LINE  AFTER ADVANCING C01.
053400
053500           MOVE     SPACES          TO    RPT-PRINT-LINE.
053600           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
053700
053800           STRING   "PAYMENTS PROCESSED .............. "
053900                    WK-W-PROCESSED-CNT
054000                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
054100           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
054200
054300           MOVE     SPACES          TO    RPT-PRINT-LINE.
054400           STRING   "PAYMENTS COMPLETED ............... "
054500                    WK-W-COMPLETED-CNT
054600                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
054700           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
054800
054900           MOVE     SPACES          TO    RPT-PRINT-LINE.
055000           STRING   "PAYMENTS BLOCKED (FRAUD) ......... "
055100                    WK-W-BLOCKED-CNT
055200                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
055300           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
055400
055500           MOVE     SPACES          TO    RPT-PRINT-LINE.
055600           STRING   "PAYMENTS REJECTED (VALIDATION) ... "
055700                    WK-W-RCNT-REJECTED-CNT
055800                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
055900           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
056000
056100           MOVE     SPACES          TO    RPT-PRINT-LINE.
056200           STRING   "TOTAL AMOUNT COMPLETED ........... "
056300                    WK-W-TOTAL-COMPLETED-AMT
056400                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
056500           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
056600
056700           MOVE     SPACES          TO    RPT-PRINT-LINE.
056800           STRING   "REFUNDS PROCESSED (FULL) ......... "
056900                    WK-W-FULL-REFUND-CNT
057000                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
057100           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
057200
057300           MOVE     SPACES          TO    RPT-PRINT-LINE.
057400           STRING   "REFUNDS PROCESSED (PARTIAL) ...... "
057500                    WK-W-PART-REFUND-CNT
057600                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
057700           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
057800
057900           MOVE     SPACES          TO    RPT-PRINT-LINE.
058000           STRING   "TOTAL AMOUNT REFUNDED ............ "
058100                    WK-W-TOTAL-REFUNDED-AMT
058200                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
058300           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
058400
058500           MOVE     SPACES          TO    RPT-PRINT-LINE.
058600           STRING   "HIGH-RISK PAYMENT COUNT .......... "
058700                    WK-W-HIGH-RISK-CNT
058800                    DELIMITED BY SIZE INTO RPT-PRINT-LINE.
058900           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
059000
059100           DISPLAY  "TPGRPT01 - SUMMARY REPORT COMPLETE".
059200
059300      *---------------------------------------------------------------*
059400       E099-PRINT-SUMMARY-REPORT-EX.
059500      *---------------------------------------------------------------*
059600           EXIT.
059700
059800       EJECT
059900      *---------------------------------------------------------------*
060000      *    TPG105 - ACNRJR - 23/02/2016 - e-Req 61524
060100      *    F000  -  PROCESS THE BATCH QUERY REQUEST FILE - ANSWERS THE
060200      *    SEVEN PAYMENT LOOKUP/ACCUMULATION OPERATIONS IN THE FRAUD
060300      *    POLICY MANUAL (GET-PAYMENT-BY-ID, GET-USER-PAYMENTS, GET-BY-
060400      *    STATUS, GET-BY-DATE-RANGE, GET-TOTAL-BY-USER, GET-TOTAL-
060500      *    SUCC-RANGE, GET-HIGH-RISK).  THE FILE IS OPTIONAL - A NIGHT
060600      *    WITH NO AD-HOC QUERIES STILL PRODUCES THE SUMMARY REPORT
060700      *    ABOVE, SO A MISSING FILE IS NOT AN ABEND.
060800      *---------------------------------------------------------------*
060900       F000-PROCESS-QUERY-REQUESTS.
061000      *---------------------------------------------------------------*
061100           MOVE     "N"             TO    WK-W-QRYQ-EOF-SW.
061200           OPEN     INPUT  QUERY-REQUEST-FILE.
061300           IF       NOT WK-C-SUCCESSFUL
061400                    DISPLAY "TPGRPT01 - NO QUERY-REQUEST-FILE THIS RUN"
061500                    GO TO F099-PROCESS-QUERY-REQUESTS-EX.
061600
061700           PERFORM  F010-PROCESS-ONE-QUERY
061800              THRU  F010-PROCESS-ONE-QUERY-EX
061900              UNTIL WK-W-QRYQ-EOF-YES.
062000
062100           CLOSE    QUERY-REQUEST-FILE.
062200
062300      *---------------------------------------------------------------*
062400       F099-PROCESS-QUERY-REQUESTS-EX.
062500      *---------------------------------------------------------------*
062600           EXIT.
062700
062800      *---------------------------------------------------------------*
062900       F010-PROCESS-ONE-QUERY.
063000      *---------------------------------------------------------------*
063100           READ     QUERY-REQUEST-FILE
063200                    AT END MOVE "Y" TO WK-W-QRYQ-EOF-SW
063300                    GO TO F010-PROCESS-ONE-QUERY-EX.
063400
063500           EVALUATE TRUE
063600              WHEN   QRQ-TY-PAYMENT-BY-ID
063700                     PERFORM F110-GET-PAYMENT-BY-ID
063800                        THRU F110-GET-PAYMENT-BY-ID-EX
063900              WHEN   QRQ-TY-USER-PAYMENTS
064000                     PERFORM F120-GET-USER-PAYMENTS
064100                        THRU F120-GET-USER-PAYMENTS-EX
064200              WHEN   QRQ-TY-BY-STATUS
064300                     PERFORM F130-GET-BY-STATUS
064400                        THRU F130-GET-BY-STATUS-EX
064500              WHEN   QRQ-TY-BY-DATE-RANGE
064600                     PERFORM F140-GET-BY-DATE-RANGE
064700                        THRU F140-GET-BY-DATE-RANGE-EX
064800              WHEN   QRQ-TY-TOTAL-BY-USER
064900                     PERFORM F150-GET-TOTAL-BY-USER
065000                        THRU F150-GET-TOTAL-BY-USER-EX
065100              WHEN   QRQ-TY-TOTAL-SUCC-RANGE
065200                     PERFORM F160-GET-TOTAL-SUCC-RANGE
065300                        THRU F160-GET-TOTAL-SUCC-RANGE-EX
065400              WHEN   QRQ-TY-HIGH-RISK
065500                     PERFORM F170-GET-HIGH-RISK
065600                        THRU F170-GET-HIGH-RISK-EX
065700              WHEN   OTHER
065800                     DISPLAY "TPGRPT01 - UNKNOWN QUERY TYPE "
065900                             QRQ-REQUEST-TYPE
066000           END-EVALUATE.
066100
066200      *---------------------------------------------------------------*
066300       F010-PROCESS-ONE-QUERY-EX.
066400      *---------------------------------------------------------------*
066500           EXIT.
066600
066700       EJECT
066800      *---------------------------------------------------------------*
066900      *    F110  -  GETPAYMENTBYID
067000      *---------------------------------------------------------------*
067100       F110-GET-PAYMENT-BY-ID.
067200      *---------------------------------------------------------------*
067300           MOVE     "N"             TO    WK-W-QRY-FOUND-SW.
067400           PERFORM  F111-TEST-ID
067500              THRU  F111-TEST-ID-EX
067600              VARYING WK-X-PAY-IDX FROM 1 BY 1
067700              UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT
067800              OR    WK-W-QRY-FOUND.
067900
068000           MOVE     SPACES          TO    RPT-PRINT-LINE.
068100           IF       WK-W-QRY-FOUND
068200                    STRING "QUERY PAYMENT-BY-ID " QRQ-PAYMENT-ID
068300                           " FOUND STATUS "
068400                           WK-T-PAY-TAB-STAT (WK-W-QRY-FOUND-IDX)
068500                           " AMOUNT "
068600                           WK-T-PAY-TAB-AMT (WK-W-QRY-FOUND-IDX)
068700                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
068800           ELSE
068900                    STRING "QUERY PAYMENT-BY-ID " QRQ-PAYMENT-ID
069000                           " NOT FOUND"
069100                       DELIMITED BY SIZE INTO RPT-PRINT-LINE.
069200           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
069300
069400      *---------------------------------------------------------------*
069500       F110-GET-PAYMENT-BY-ID-EX.
069600      *---------------------------------------------------------------*
069700           EXIT.
069800
069900       F111-TEST-ID.
070000           IF       WK-T-PAY-TAB-ID (WK-X-PAY-IDX) = QRQ-PAYMENT-ID
070100                    MOVE "Y" TO WK-W-QRY-FOUND-SW
070200                    SET  WK-W-QRY-FOUND-IDX TO WK-X-PAY-IDX.
070300
070400       F111-TEST-ID-EX.
070500           EXIT.
070600
070700       EJECT
070800      *---------------------------------------------------------------*
070900      *    F120  -  GETUSERPAYMENTS
071000      *---------------------------------------------------------------*
071100       F120-GET-USER-PAYMENTS.
071200      *---------------------------------------------------------------*
071300           MOVE     "N"             TO    WK-W-QRY-FOUND-SW.
071400           SEARCH ALL WK-T-USR-TAB
071500              AT END   MOVE "N" TO WK-W-QRY-FOUND-SW
071600              WHEN     WK-T-USR-TAB-UNAME (WK-X-USR-IDX) = QRQ-USERNAME
071700                       MOVE "Y" TO WK-W-QRY-FOUND-SW
071800                       MOVE WK-T-USR-TAB-UID (WK-X-USR-IDX)
071900                                          TO WK-W-QRY-UID.
072000
072100           MOVE     SPACES          TO    RPT-PRINT-LINE.
072200           IF       NOT WK-W-QRY-FOUND
072300                    STRING "QUERY USER-PAYMENTS " QRQ-USERNAME
072400                           " USER NOT FOUND"
072500                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
072600                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
072700           ELSE
072800                    MOVE ZERO TO WK-W-QRY-CNT
072900                    PERFORM F121-COUNT-USER-PAY
073000                       THRU F121-COUNT-USER-PAY-EX
073100                       VARYING WK-X-PAY-IDX FROM 1 BY 1
073200                       UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT
073300                    STRING "QUERY USER-PAYMENTS " QRQ-USERNAME
073400                           " COUNT " WK-W-QRY-CNT
073500                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
073600                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
073700
073800      *---------------------------------------------------------------*
073900       F120-GET-USER-PAYMENTS-EX.
074000      *---------------------------------------------------------------*
074100           EXIT.
074200
074300       F121-COUNT-USER-PAY.
074400           IF       WK-T-PAY-TAB-UID (WK-X-PAY-IDX) = WK-W-QRY-UID
074500                    ADD 1 TO WK-W-QRY-CNT.
074600
074700       F121-COUNT-USER-PAY-EX.
074800           EXIT.
074900
075000       EJECT
075100      *---------------------------------------------------------------*
075200      *    F130  -  GETPAYMENTSBYSTATUS
075300      *---------------------------------------------------------------*
075400       F130-GET-BY-STATUS.
075500      *---------------------------------------------------------------*
075600           MOVE     ZERO            TO    WK-W-QRY-CNT.
075700           PERFORM  F131-COUNT-STATUS
075800              THRU  F131-COUNT-STATUS-EX
075900              VARYING WK-X-PAY-IDX FROM 1 BY 1
076000              UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT.
076100
076200           MOVE     SPACES          TO    RPT-PRINT-LINE.
076300           STRING   "QUERY BY-STATUS " QRQ-STATUS
076400                    " COUNT " WK-W-QRY-CNT
076500                DELIMITED BY SIZE INTO RPT-PRINT-LINE.
076600           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
076700
076800      *---------------------------------------------------------------*
076900       F130-GET-BY-STATUS-EX.
077000      *---------------------------------------------------------------*
077100           EXIT.
077200
077300       F131-COUNT-STATUS.
077400           IF       WK-T-PAY-TAB-STAT (WK-X-PAY-IDX) = QRQ-STATUS
077500                    ADD 1 TO WK-W-QRY-CNT.
077600
077700       F131-COUNT-STATUS-EX.
077800           EXIT.
077900
078000       EJECT
078100      *---------------------------------------------------------------*
078200      *    F140  -  GETPAYMENTSBETWEEN - REJECTS START-AT > END-AT
078300      *---------------------------------------------------------------*
078400       F140-GET-BY-DATE-RANGE.
078500      *---------------------------------------------------------------*
078600           MOVE     SPACES          TO    RPT-PRINT-LINE.
078700           IF       QRQ-START-AT > QRQ-END-AT
078800                    STRING "QUERY BY-DATE-RANGE " QRQ-START-AT
078900                           " TO " QRQ-END-AT
079000                           " REJECTED - START AFTER END"
079100                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
079200                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
079300           ELSE
079400                    MOVE ZERO TO WK-W-QRY-CNT
079500                    PERFORM F141-COUNT-RANGE
079600                       THRU F141-COUNT-RANGE-EX
079700                       VARYING WK-X-PAY-IDX FROM 1 BY 1
079800                       UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT
079900                    STRING "QUERY BY-DATE-RANGE " QRQ-START-AT
080000                           " TO " QRQ-END-AT
080100                           " COUNT " WK-W-QRY-CNT
080200                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
080300                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
080400
080500      *---------------------------------------------------------------*
080600       F140-GET-BY-DATE-RANGE-EX.
080700      *---------------------------------------------------------------*
080800           EXIT.
080900
081000       F141-COUNT-RANGE.
081100           IF       WK-T-PAY-TAB-CRTD (WK-X-PAY-IDX) NOT < QRQ-START-AT
081200              AND   WK-T-PAY-TAB-CRTD (WK-X-PAY-IDX) NOT > QRQ-END-AT
081300                    ADD 1 TO WK-W-QRY-CNT.
081400
081500       F141-COUNT-RANGE-EX.
081600           EXIT.
081700
081800       EJECT
081900      *---------------------------------------------------------------*
082000      *    F150  -  GETTOTALAMOUNTBYUSER
082100      *---------------------------------------------------------------*
082200       F150-GET-TOTAL-BY-USER.
082300      *---------------------------------------------------------------*
082400           MOVE     "N"             TO    WK-W-QRY-FOUND-SW.
082500           SEARCH ALL WK-T-USR-TAB
082600              AT END   MOVE "N" TO WK-W-QRY-FOUND-SW
082700              WHEN     WK-T-USR-TAB-UNAME (WK-X-USR-IDX) = QRQ-USERNAME
082800                       MOVE "Y" TO WK-W-QRY-FOUND-SW
082900                       MOVE WK-T-USR-TAB-UID (WK-X-USR-IDX)
083000                                          TO WK-W-QRY-UID.
083100
083200           MOVE     SPACES          TO    RPT-PRINT-LINE.
083300           IF       NOT WK-W-QRY-FOUND
083400                    STRING "QUERY TOTAL-BY-USER " QRQ-USERNAME
083500                           " USER NOT FOUND"
083600                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
083700                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
083800           ELSE
083900                    MOVE ZERO TO WK-W-QRY-AMT
084000                    PERFORM F151-SUM-USER-STATUS
084100                       THRU F151-SUM-USER-STATUS-EX
084200                       VARYING WK-X-PAY-IDX FROM 1 BY 1
084300                       UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT
084400                    STRING "QUERY TOTAL-BY-USER " QRQ-USERNAME
084500                           " STATUS " QRQ-STATUS
084600                           " TOTAL " WK-W-QRY-AMT
084700                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
084800                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
084900
085000      *---------------------------------------------------------------*
085100       F150-GET-TOTAL-BY-USER-EX.
085200      *---------------------------------------------------------------*
085300           EXIT.
085400
085500       F151-SUM-USER-STATUS.
085600           IF       WK-T-PAY-TAB-UID (WK-X-PAY-IDX) = WK-W-QRY-UID
085700              AND   WK-T-PAY-TAB-STAT (WK-X-PAY-IDX) = QRQ-STATUS
085800                    ADD WK-T-PAY-TAB-AMT (WK-X-PAY-IDX)
085900                                          TO WK-W-QRY-AMT.
086000
086100       F151-SUM-USER-STATUS-EX.
086200           EXIT.
086300
086400       EJECT
086500      *---------------------------------------------------------------*
086600      *    F160  -  GETTOTALSUCCESSFULPAYMENTSBETWEEN
086700      *    REJECTS START-AT > END-AT THE SAME AS F140 ABOVE.
086800      *---------------------------------------------------------------*
086900       F160-GET-TOTAL-SUCC-RANGE.
087000      *---------------------------------------------------------------*
087100           MOVE     SPACES          TO    RPT-PRINT-LINE.
087200           IF       QRQ-START-AT > QRQ-END-AT
087300                    STRING "QUERY TOTAL-SUCC-RANGE " QRQ-START-AT
087400                           " TO " QRQ-END-AT
087500                           " REJECTED - START AFTER END"
087600                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
087700                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE
087800           ELSE
087900                    MOVE ZERO TO WK-W-QRY-AMT
088000                    PERFORM F161-SUM-SUCC-RANGE
088100                       THRU F161-SUM-SUCC-RANGE-EX
088200                       VARYING WK-X-PAY-IDX FROM 1 BY 1
088300                       UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT
088400                    STRING "QUERY TOTAL-SUCC-RANGE " QRQ-START-AT
088500                           " TO " QRQ-END-AT
088600                           " TOTAL " WK-W-QRY-AMT
088700                       DELIMITED BY SIZE INTO RPT-PRINT-LINE
088800                    WRITE RPT-PRINT-LINE AFTER ADVANCING 1 LINE.
088900
089000      *---------------------------------------------------------------*
089100       F160-GET-TOTAL-SUCC-RANGE-EX.
089200      *---------------------------------------------------------------*
089300           EXIT.
089400
089500       F161-SUM-SUCC-RANGE.
089600           IF       WK-T-PAY-TAB-COMPLETED (WK-X-PAY-IDX)
089700              AND   WK-T-PAY-TAB-CRTD (WK-X-PAY-IDX) NOT < QRQ-START-AT
089800              AND   WK-T-PAY-TAB-CRTD (WK-X-PAY-IDX) NOT > QRQ-END-AT
089900                    ADD WK-T-PAY-TAB-AMT (WK-X-PAY-IDX)
090000                                          TO WK-W-QRY-AMT.
090100
090200       F161-SUM-SUCC-RANGE-EX.
090300           EXIT.
090400
090500       EJECT
090600      *---------------------------------------------------------------*
090700      *    F170  -  GETHIGHRISKPAYMENTS - DEFAULTS THE THRESHOLD TO
090800      *    THE STANDARD FRAUD-BLOCK THRESHOLD WHEN THE REQUEST CARRIES
090900      *    ZERO.
091000      *---------------------------------------------------------------*
091100       F170-GET-HIGH-RISK.
091200      *---------------------------------------------------------------*
091300           IF       QRQ-THRESHOLD = ZERO
091400                    MOVE WK-C-FRAUD-BLOCK-THRESH TO WK-W-QRY-THRESH
091500           ELSE
091600                    MOVE QRQ-THRESHOLD TO WK-W-QRY-THRESH.
091700
091800           MOVE     ZERO            TO    WK-W-QRY-CNT.
091900           PERFORM  F171-COUNT-HIGH-RISK
092000              THRU  F171-COUNT-HIGH-RISK-EX
092100              VARYING WK-X-PAY-IDX FROM 1 BY 1
092200              UNTIL WK-X-PAY-IDX > WK-T-PAY-COUNT.
092300
092400           MOVE     SPACES          TO    RPT-PRINT-LINE.
092500           STRING   "QUERY HIGH-RISK THRESHOLD " WK-W-QRY-THRESH
092600                    " COUNT " WK-W-QRY-CNT
092700                DELIMITED BY SIZE INTO RPT-PRINT-LINE.
092800           WRITE    RPT-PRINT-LINE  AFTER ADVANCING 1 LINE.
092900
093000      *---------------------------------------------------------------*
093100       F170-GET-HIGH-RISK-EX.
093200      *---------------------------------------------------------------*
093300           EXIT.
093400
093500       F171-COUNT-HIGH-RISK.
093600           IF       WK-T-PAY-TAB-FSCR (WK-X-PAY-IDX) NOT < WK-W-QRY-THRESH
093700                    ADD 1 TO WK-W-QRY-CNT.
093800
093900       F171-COUNT-HIGH-RISK-EX.
094000           EXIT.
094100
094200       EJECT
094300      *---------------------------------------------------------------*
094400      *    Y900  -  ABNORMAL TERMINATION - COMMON ERROR EXIT
094500      *---------------------------------------------------------------*
094600       Y900-ABNORMAL-TERMINATION.
094700           PERFORM  Z000-END-PROGRAM-ROUTINE
094800              THRU  Z999-END-PROGRAM-ROUTINE-EX.
094900           STOP RUN.
095000
095100      *---------------------------------------------------------------*
095200       Z000-END-PROGRAM-ROUTINE.
095300      *---------------------------------------------------------------*
095400           CLOSE    REPORT-FILE.
095500
095600      *---------------------------------------------------------------*
095700       Z999-END-PROGRAM-ROUTINE-EX.
095800      *---------------------------------------------------------------*
095900           EXIT.
096000
096100      ******************************************************************
096200      *************** END OF PROGRAM SOURCE - TPGRPT01 ***************
096300      ******************************************************************
