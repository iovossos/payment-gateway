000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 INITIAL RELEASE
000600*   OF THE CUSTOMER NOTIFICATION OUTPUT FILE.
000700* TPG071 - ACNRJR  - 22/08/2011 - e-Req 55190 ADD NOT-TYPE
000800*   88-LEVELS FOR REFUND CONFIRMATION NOTICES.
000900*-----------------------------------------------------------*
001000******************************************************************
001100*    TPGNOTF  -  CUSTOMER NOTIFICATION OUTPUT RECORD
001200******************************************************************
001300 01  TPGNOTF-REC.
001400     05  NOT-TYPE                 PIC X(20).
001500         88  NOT-PAYMENT-CONFIRM          VALUE "PAYMENT-CONFIRM".
001600         88  NOT-REFUND-CONFIRM           VALUE "REFUND-CONFIRM".
001700     05  NOT-USERNAME             PIC X(50).
001800     05  NOT-PAYMENT-ID           PIC 9(09).
001900     05  NOT-AMOUNT               PIC S9(13)V99 COMP-3.
002000     05  NOT-CURRENCY             PIC X(03).
002100     05  NOT-MESSAGE              PIC X(200).
002200     05  NOT-SENT-AT              PIC X(26).
002300     05  FILLER                   PIC X(08).
002400*
002500******************************************************************
002600*    END OF TPGNOTF RECORD LAYOUT
002700******************************************************************
