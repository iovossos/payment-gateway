000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG003 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - PAYMENT
000600*   MASTER RECORD FOR THE CARD & REMIT GATEWAY STP BUILD.
000700* TPG014 - ACNRJR  - 30/11/1998 - Y2K REMEDIATION - CREATED-AT
000800*   / UPDATED-AT WIDENED TO X(26) ISO TIMESTAMP, 4-DIGIT
000900*   CENTURY.
001000* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 ADD PAY-FRAUD-
001100*   SCORE FOR THE NEW STP FRAUD ENGINE.
001200* TPG071 - ACNRJR  - 22/08/2011 - e-Req 55190 ADD PAY-STATUS
001300*   88-LEVELS FOR REFUND / CANCEL POSTING LOGIC.
001400*-----------------------------------------------------------*
001500******************************************************************
001600*    TPGPYMF  -  PAYMENT MASTER FILE RECORD
001700*    ONE ENTRY PER PAYMENT POSTED THROUGH THE GATEWAY.  FILE
001800*    IS LOADED INTO WK-T-PAY-TAB AT PROGRAM START AND IS
001900*    SCANNED BY PAY-ID, PAY-MERCHANT-REFERENCE AND PAY-USER-ID
002000*    (NO ISAM ACCESS ON THIS BUILD) AND REWRITTEN AT END OF
002100*    RUN - SEE WORKING-STORAGE OF THE CALLING PROGRAM FOR THE
002200*    TABLE LAYOUT.
002300******************************************************************
002400 01  TPGPYMF-REC.
002500     05  PAY-PAYMENT-ID           PIC 9(09).
002600     05  PAY-USER-ID              PIC 9(09).
002700     05  PAY-AMOUNT               PIC S9(13)V99 COMP-3.
002800     05  PAY-CURRENCY             PIC X(03).
002900     05  PAY-STATUS               PIC X(20).
003000         88  PAY-ST-PENDING               VALUE "PENDING".
003100         88  PAY-ST-PROCESSING            VALUE "PROCESSING".
003200         88  PAY-ST-COMPLETED             VALUE "COMPLETED".
003300         88  PAY-ST-FAILED                VALUE "FAILED".
003400         88  PAY-ST-REFUNDED              VALUE "REFUNDED".
003500         88  PAY-ST-PART-REFUNDED         VALUE "PARTIALLY-REFUNDED".
003600         88  PAY-ST-CANCELLED             VALUE "CANCELLED".
003700     05  PAY-PAYMENT-METHOD       PIC X(50).
003800     05  PAY-MERCHANT-REFERENCE   PIC X(100).
003900     05  PAY-DESCRIPTION          PIC X(500).
004000     05  PAY-FRAUD-SCORE          PIC S9V99 COMP-3.
004100     05  PAY-CREATED-AT           PIC X(26).
004200     05  PAY-UPDATED-AT           PIC X(26).
004300     05  FILLER                   PIC X(09).
004400*
004500******************************************************************
004600*    END OF TPGPYMF RECORD LAYOUT
004700******************************************************************
