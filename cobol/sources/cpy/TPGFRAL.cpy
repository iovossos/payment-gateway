000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 INITIAL RELEASE
000600*   OF THE FRAUD ALERT OUTPUT FILE FOR THE NEW STP FRAUD
000700*   ENGINE.  ONE RECORD WRITTEN PER BLOCKED PAYMENT.
000800*  TPG101 - ACNRJR  - 22/02/2016 - e-Req 61520 ADDED FRA-
000900*    PAYMENT-METHOD - ALERT RECORD WAS MISSING THE PAYMENT
001000*    METHOD THE FRAUD POLICY MANUAL REQUIRES ON EVERY BLOCKED-
001100*    PAYMENT ALERT.
001200*-----------------------------------------------------------*
001300******************************************************************
001400*    TPGFRAL  -  FRAUD ALERT OUTPUT RECORD
001500******************************************************************
001600 01  TPGFRAL-REC.
001700     05  FRA-USERNAME             PIC X(50).
001800     05  FRA-AMOUNT               PIC S9(13)V99 COMP-3.
001900     05  FRA-CURRENCY             PIC X(03).
002000     05  FRA-PAYMENT-METHOD       PIC X(50).
002100     05  FRA-MERCHANT-REF         PIC X(100).
002200     05  FRA-FRAUD-SCORE          PIC S9V99 COMP-3.
002300     05  FRA-RISK-LEVEL           PIC X(06).
002400         88  FRA-RISK-HIGH                VALUE "HIGH".
002500     05  FRA-BLOCKED-AT           PIC X(26).
002600     05  FILLER                   PIC X(08).
002700*
002800******************************************************************
002900*    END OF TPGFRAL RECORD LAYOUT
003000******************************************************************
