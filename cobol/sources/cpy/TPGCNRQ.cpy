000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG007 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - BATCH
000600*   CANCELLATION REQUEST INPUT LAYOUT.
000700*-----------------------------------------------------------*
000800******************************************************************
000900*    TPGCNRQ  -  BATCH CANCEL REQUEST RECORD
001000*    ONE PER LINE OF THE CANCEL-REQUEST-FILE.  FILE IS LINE
001100*    SEQUENTIAL - NO KEY, READ TOP TO BOTTOM.
001200******************************************************************
001300 01  TPGCNRQ-REC.
001400     05  CAN-PAYMENT-ID           PIC 9(09).
001500     05  CAN-REASON               PIC X(500).
001600     05  FILLER                   PIC X(09).
001700*
001800******************************************************************
001900*    END OF TPGCNRQ RECORD LAYOUT
002000******************************************************************
