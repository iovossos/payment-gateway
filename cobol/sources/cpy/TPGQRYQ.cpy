000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG102 - ACNRJR  - 23/02/2016 - e-Req 61521 INITIAL RELEASE
000600*   OF THE BATCH QUERY REQUEST LAYOUT - DRIVES THE SEVEN
000700*   PAYMENT LOOKUP/ACCUMULATION OPERATIONS IN THE FRAUD
000800*   POLICY MANUAL (BY-ID, BY-USER, BY-STATUS, BY DATE RANGE,
000900*   TOTAL-BY-USER, TOTAL-SUCCESSFUL-BY-RANGE, HIGH-RISK) SO
001000*   THESE CAN BE RUN ON DEMAND AGAINST THE OVERNIGHT REPORT
001100*   WITHOUT A SEPARATE ON-LINE ENQUIRY PROGRAM.
001200*-----------------------------------------------------------*
001300******************************************************************
001400*    TPGQRYQ  -  BATCH PAYMENT QUERY REQUEST RECORD
001500*    ONE PER LINE OF THE QUERY-REQUEST-FILE.  FILE IS LINE
001600*    SEQUENTIAL - NO KEY, READ TOP TO BOTTOM.  OPTIONAL INPUT -
001700*    A RUN WITH NO QUERY-REQUEST-FILE PRESENT STILL PRODUCES
001800*    THE END OF RUN SUMMARY REPORT.
001900******************************************************************
002000 01  TPGQRYQ-REC.
002100     05  QRQ-REQUEST-TYPE         PIC X(20).
002200         88  QRQ-TY-PAYMENT-BY-ID     VALUE "PAYMENT-BY-ID".
002300         88  QRQ-TY-USER-PAYMENTS     VALUE "USER-PAYMENTS".
002400         88  QRQ-TY-BY-STATUS         VALUE "BY-STATUS".
002500         88  QRQ-TY-BY-DATE-RANGE     VALUE "BY-DATE-RANGE".
002600         88  QRQ-TY-TOTAL-BY-USER     VALUE "TOTAL-BY-USER".
002700         88  QRQ-TY-TOTAL-SUCC-RANGE  VALUE "TOTAL-SUCC-RANGE".
002800         88  QRQ-TY-HIGH-RISK         VALUE "HIGH-RISK".
002900     05  QRQ-PAYMENT-ID           PIC 9(09).
003000     05  QRQ-USERNAME             PIC X(50).
003100     05  QRQ-STATUS               PIC X(20).
003200     05  QRQ-START-AT             PIC X(26).
003300     05  QRQ-END-AT               PIC X(26).
003400     05  QRQ-THRESHOLD            PIC S9V99    COMP-3.
003500     05  FILLER                   PIC X(10).
003600*
003700******************************************************************
003800*    END OF TPGQRYQ RECORD LAYOUT
003900******************************************************************
