000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG001 - ACNESQ  - 11/03/1996 - INITIAL RELEASE FOR THE
000600*   CARD & REMIT GATEWAY STP BUILD.  COMMON FILE STATUS
000700*   CONDITION NAMES LIFTED FROM ASCMWS FOR USE BY ALL
000800*   TPGxxxxx PROGRAMS.
000900* TPG014 - ACNRJR  - 30/11/1998 - Y2K REMEDIATION - WK-C-TODAY
001000*   WIDENED TO CARRY 4-DIGIT CENTURY.
001100* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 ADD FRAUD SCORE
001200*   THRESHOLD AND FREQUENCY LIMIT CONSTANTS FOR THE NEW STP
001300*   FRAUD ENGINE.
001400* TPG055 - DESMOND LIM - 14/02/2007 - ADD GATEWAY REFERENCE
001500*   WORK FIELDS FOR TXN-/RFD- PREFIX GENERATION.
001600*-----------------------------------------------------------*
001700******************************************************************
001800*    COMMON FILE STATUS CONDITION NAMES
001900******************************************************************
002000 05  WK-C-FILE-STATUS            PIC X(02).
002100     88  WK-C-SUCCESSFUL                  VALUE "00".
002200     88  WK-C-DUPLICATE-KEY               VALUE "22".
002300     88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002400     88  WK-C-END-OF-FILE                 VALUE "10".
002500*
002600******************************************************************
002700*    COMMON DATE / TIME WORK FIELDS
002800******************************************************************
002900 05  WK-C-TODAY.
003000     10  WK-C-TODAY-CCYY          PIC 9(04).
003100     10  WK-C-TODAY-MM            PIC 9(02).
003200     10  WK-C-TODAY-DD            PIC 9(02).
003300 05  WK-C-TIME-NOW                PIC 9(08).
003400 05  WK-C-TIMESTAMP               PIC X(26).
003500*
003600******************************************************************
003700*    STP FRAUD ENGINE CONSTANTS
003800******************************************************************
003900 05  WK-C-FRAUD-CONSTANTS.
004000     10  WK-C-FRAUD-BLOCK-THRESH  PIC 9V99     VALUE 0.50.
004100     10  WK-C-FRAUD-HIGH-THRESH   PIC 9V99     VALUE 0.50.
004200     10  WK-C-FRAUD-MED-THRESH    PIC 9V99     VALUE 0.20.
004300     10  WK-C-AMT-TIER3           PIC 9(07)    VALUE 15000.
004400     10  WK-C-AMT-TIER2           PIC 9(07)    VALUE 05000.
004500     10  WK-C-AMT-TIER1           PIC 9(07)    VALUE 01000.
004600     10  WK-C-MAX-TXN-PER-HOUR    PIC 9(03) COMP-3 VALUE 3.
004700     10  WK-C-MAX-TXN-PER-DAY     PIC 9(03) COMP-3 VALUE 10.
004800     10  WK-C-WARN-TXN-PER-HOUR   PIC 9(03) COMP-3 VALUE 2.
004900     10  WK-C-WARN-TXN-PER-DAY    PIC 9(03) COMP-3 VALUE 5.
005000     10  WK-C-MAX-FAILED-CNT      PIC 9(03) COMP-3 VALUE 3.
005100*
005200******************************************************************
005300*    GATEWAY REFERENCE GENERATION WORK FIELDS
005400******************************************************************
005500 05  WK-C-GATEWAY-SEED           PIC 9(08) COMP.
005600 05  WK-C-GATEWAY-HEX            PIC X(08).
005700 05  WK-C-GATEWAY-REF-TXN        PIC X(30).
005800 05  WK-C-GATEWAY-REF-RFD        PIC X(30).
005900*
006000******************************************************************
006100*    END OF TPGCMWS COMMON WORK AREA
006200******************************************************************
