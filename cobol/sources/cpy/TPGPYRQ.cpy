000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG005 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - BATCH
000600*   PAYMENT REQUEST INPUT LAYOUT.
000700* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 WIDEN REQ-
000800*   DESCRIPTION TO X(500) TO MATCH NEW PAYMENT MASTER.
000900*-----------------------------------------------------------*
001000******************************************************************
001100*    TPGPYRQ  -  BATCH PAYMENT REQUEST RECORD
001200*    ONE PER LINE OF THE PAYMENT-REQUEST-FILE.  FILE IS LINE
001300*    SEQUENTIAL - NO KEY, READ TOP TO BOTTOM.
001400******************************************************************
001500 01  TPGPYRQ-REC.
001600     05  REQ-USERNAME             PIC X(50).
001700     05  REQ-AMOUNT               PIC S9(13)V99 COMP-3.
001800     05  REQ-CURRENCY             PIC X(03).
001900     05  REQ-PAYMENT-METHOD       PIC X(50).
002000     05  REQ-MERCHANT-REF         PIC X(100).
002100     05  REQ-DESCRIPTION          PIC X(500).
002200     05  FILLER                   PIC X(10).
002300*
002400******************************************************************
002500*    END OF TPGPYRQ RECORD LAYOUT
002600******************************************************************
