000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG004 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - LEDGER
000600*   RECORD FOR THE CARD & REMIT GATEWAY STP BUILD.
000700* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 ADD TRX-TYPE
000800*   88-LEVELS FOR FRAUD ENGINE POSTING LOGIC.
000900* TPG071 - ACNRJR  - 22/08/2011 - e-Req 55190 ADD ADJUSTMENT
001000*   TRANSACTION TYPE FOR CANCEL POSTING.
001100* TPG097 - ACNRJR  - 18/02/2016 - e-Req 61512 CORRECTED TRX-
001200*   TRANSACTION-TYPE / TRX-STATUS 88-LEVELS TO THE GATEWAY'S
001300*   OWN EVENT CODES (PAYMENT/REFUND/ADJUSTMENT AND SUCCESS/
001400*   FAILED/PENDING) - PRIOR RELEASE HAD CARRIED OVER THE OLD
001500*   BRANCH-TELLER "CHARGE"/"COMPLETED" CODES IN ERROR.  ADDED
001600*   TRX-ST-PENDING WHICH HAD NO 88-LEVEL AT ALL.
001700*-----------------------------------------------------------*
001800******************************************************************
001900*    TPGTRXF  -  PAYMENT TRANSACTION LEDGER RECORD
002000*    APPEND-ONLY LEDGER, ONE RECORD PER POSTED EVENT AGAINST
002100*    A PAYMENT (PAYMENT, REFUND, ADJUSTMENT).  NO KEYED ACCESS
002200*    REQUIRED - WRITTEN IN TRANSACTION-ID SEQUENCE.
002300******************************************************************
002400 01  TPGTRXF-REC.
002500     05  TRX-TRANSACTION-ID       PIC 9(09).
002600     05  TRX-PAYMENT-ID           PIC 9(09).
002700     05  TRX-TRANSACTION-TYPE     PIC X(20).
002800         88  TRX-TY-PAYMENT               VALUE "PAYMENT".
002900         88  TRX-TY-REFUND                VALUE "REFUND".
003000         88  TRX-TY-ADJUSTMENT            VALUE "ADJUSTMENT".
003100     05  TRX-AMOUNT               PIC S9(13)V99 COMP-3.
003200     05  TRX-STATUS               PIC X(20).
003300         88  TRX-ST-SUCCESS               VALUE "SUCCESS".
003400         88  TRX-ST-FAILED                VALUE "FAILED".
003500         88  TRX-ST-PENDING               VALUE "PENDING".
003600     05  TRX-GATEWAY-TXN-ID       PIC X(30).
003700     05  TRX-GATEWAY-RESPONSE     PIC X(500).
003800     05  TRX-PROCESSED-AT         PIC X(26).
003900     05  FILLER                   PIC X(02).
004000*
004100******************************************************************
004200*    END OF TPGTRXF RECORD LAYOUT
004300******************************************************************
