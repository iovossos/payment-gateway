000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG037 - TMPJAE  - 19/06/2001 - e-Req 8832 INITIAL RELEASE
000600*   OF THE TPGVFRSC CALL INTERFACE FOR THE NEW STP FRAUD
000700*   ENGINE.
000800* TPG043 - ACNRJR  - 02/02/2003 - e-Req 12004 ADD WK-C-VFR-
000900*   PRIOR-COUNT / TABLE SO THE CALLING PROGRAM CAN PASS
001000*   THE CUSTOMER'S PRIOR PAYMENT HISTORY IN ONE CALL RATHER
001100*   THAN RE-CALLING PER PRIOR PAYMENT.
001200*-----------------------------------------------------------*
001300******************************************************************
001400*    WK-C-VFR-RECORD  -  TPGVFRSC CALL INTERFACE
001500******************************************************************
001600 01  WK-C-VFR-RECORD.
001700*    -------------------- INPUT FIELDS ------------------------*
001800     05  WK-C-VFR-INPUT.
001900         10  WK-C-VFR-IN-AMOUNT       PIC S9(13)V99 COMP-3.
002000         10  WK-C-VFR-IN-METHOD       PIC X(50).
002100         10  WK-C-VFR-IN-PRIOR-COUNT  PIC 9(05) COMP-3.
002200         10  WK-C-VFR-IN-AVG-AMOUNT   PIC S9(13)V99 COMP-3.
002300         10  WK-C-VFR-IN-FAILED-CNT   PIC 9(05) COMP-3.
002400         10  WK-C-VFR-IN-LAST-HR-CNT  PIC 9(05) COMP-3.
002500         10  WK-C-VFR-IN-LAST-DAY-CNT PIC 9(05) COMP-3.
002600*    -------------------- OUTPUT FIELDS -----------------------*
002700     05  WK-C-VFR-OUTPUT.
002800         10  WK-C-VFR-OUT-AMOUNT-RISK PIC S9V99 COMP-3.
002900         10  WK-C-VFR-OUT-BEHAV-RISK  PIC S9V99 COMP-3.
003000         10  WK-C-VFR-OUT-FREQ-RISK   PIC S9V99 COMP-3.
003100         10  WK-C-VFR-OUT-METHOD-RISK PIC S9V99 COMP-3.
003200         10  WK-C-VFR-OUT-SCORE       PIC S9V99 COMP-3.
003300         10  WK-C-VFR-OUT-RISK-LEVEL  PIC X(06).
003400             88  WK-C-VFR-RISK-HIGH          VALUE "HIGH".
003500             88  WK-C-VFR-RISK-MEDIUM        VALUE "MEDIUM".
003600             88  WK-C-VFR-RISK-LOW           VALUE "LOW".
003700         10  WK-C-VFR-OUT-BLOCK-FLAG  PIC X(01).
003800             88  WK-C-VFR-BLOCK-PAYMENT      VALUE "Y".
003900         10  FILLER                   PIC X(09).
004000*
004100******************************************************************
004200*    END OF TPGVFRL LINKAGE LAYOUT
004300******************************************************************
