000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG006 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - BATCH
000600*   REFUND REQUEST INPUT LAYOUT.
000700*-----------------------------------------------------------*
000800******************************************************************
000900*    TPGRFRQ  -  BATCH REFUND REQUEST RECORD
001000*    ONE PER LINE OF THE REFUND-REQUEST-FILE.  FILE IS LINE
001100*    SEQUENTIAL - NO KEY, READ TOP TO BOTTOM.
001200******************************************************************
001300 01  TPGRFRQ-REC.
001400     05  REF-PAYMENT-ID           PIC 9(09).
001500     05  REF-AMOUNT               PIC S9(13)V99 COMP-3.
001600     05  REF-REASON               PIC X(500).
001700     05  FILLER                   PIC X(05).
001800*
001900******************************************************************
002000*    END OF TPGRFRQ RECORD LAYOUT
002100******************************************************************
