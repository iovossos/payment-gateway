000100*****************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG002 - ACNESQ  - 11/03/1996 - INITIAL RELEASE - CUSTOMER
000600*   MASTER RECORD FOR THE CARD & REMIT GATEWAY STP BUILD.
000700* TPG014 - ACNRJR  - 30/11/1998 - Y2K REMEDIATION - NO DATE
000800*   FIELDS CARRIED ON THIS RECORD, REVIEWED AND CLOSED.
000900* TPG048 - TMPJAE  - 04/05/2005 - e-Req 19204 ADD
001000*   USR-ACTIVE-FLAG 88-LEVELS FOR CLOSED/SUSPENDED ACCOUNTS.
001100*-----------------------------------------------------------*
001200*****************************************************************
001300*    TPGUSRF  -  CUSTOMER MASTER FILE RECORD
001400*    ONE ENTRY PER REGISTERED GATEWAY CUSTOMER.  FILE IS
001500*    LOADED INTO WK-T-USR-TAB AT PROGRAM START AND IS
001600*    SEARCHED BY USERNAME (NO ISAM ACCESS ON THIS BUILD) -
001700*    SEE WORKING-STORAGE OF THE CALLING PROGRAM FOR THE TABLE.
001800*****************************************************************
001900 01  TPGUSRF-REC.
002000     05  USR-USER-ID              PIC 9(09).
002100     05  USR-USERNAME             PIC X(50).
002200     05  USR-EMAIL                PIC X(100).
002300     05  USR-FIRST-NAME           PIC X(50).
002400     05  USR-LAST-NAME            PIC X(50).
002500     05  USR-PHONE-NUMBER         PIC X(20).
002600     05  USR-ACTIVE-FLAG          PIC X(01).
002700         88  USR-IS-ACTIVE                VALUE "Y".
002800         88  USR-IS-INACTIVE              VALUE "N".
002900     05  FILLER                   PIC X(29).
003000*
003100*****************************************************************
003200*    END OF TPGUSRF RECORD LAYOUT
003300*****************************************************************
