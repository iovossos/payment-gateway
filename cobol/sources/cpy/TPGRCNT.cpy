000100******************************************************************
000200*===========================================================*
000300* HISTORY OF MODIFICATION:
000400*===========================================================*
000500* TPG103 - ACNRJR  - 23/02/2016 - e-Req 61522 INITIAL RELEASE
000600*   OF THE RUN-COUNTS CONTROL RECORD - CARRIES TPGPYPST'S
000700*   VALIDATION-REJECT COUNT FORWARD TO THE OVERNIGHT SUMMARY
000800*   REPORT.  PRIOR RELEASE LEFT THIS COLUMN AS A NOTE TO SEE
000900*   THE TPGPYPST RUN LOG, WHICH THE FRAUD POLICY MANUAL AUDIT
001000*   FLAGGED AS NOT A REPORTABLE FIGURE.
001100*-----------------------------------------------------------*
001200******************************************************************
001300*    TPGRCNT  -  RUN COUNTS CONTROL RECORD
001400*    ONE RECORD, WRITTEN BY TPGPYPST AT END OF RUN, READ BY
001500*    TPGRPT01 AT START OF THE OVERNIGHT SUMMARY REPORT.  FILE
001600*    IS OVERWRITTEN (OUTPUT, NOT EXTEND) EACH NIGHT - ONLY THE
001700*    LATEST RUN'S FIGURES ARE EVER WANTED.
001800******************************************************************
001900 01  TPGRCNT-REC.
002000     05  RCN-REJECTED-CNT         PIC 9(07)    COMP-3.
002100     05  FILLER                   PIC X(10).
002200*
002300******************************************************************
002400*    END OF TPGRCNT RECORD LAYOUT
002500******************************************************************
